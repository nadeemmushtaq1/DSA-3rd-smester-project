000100*  SHARED CALLING-DATA BLOCK - PASSED ON PROCEDURE DIVISION USING
000110*  OF EVERY LC0nn PROGRAM, ADAPTED FROM THE OLD WS-CALLING-DATA
000120*  BLOCK USED ACROSS THE SUITE SINCE THE ACCOUNTING CONVERSION.
000130*
000140* 11/06/84 DKP - CREATED.
000150* 30/08/90 DKP - ADDED LCD-JOB-CODE FOR THE OPERATOR RUN LOG.
000160*
000170 01  LCD-CALLING-DATA.
000180     05  LCD-RUN-DATE            PIC 9(08).
000190     05  LCD-JOB-CODE            PIC X(08).
000200     05  LCD-TERM-CODE           PIC 99.
000210
