000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR NOTIFICATION OUTPUT       *
000130*        FILE NOTIFOUT - WRITTEN BY LC040           *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 110 BYTES - SEQUENTIAL, LINE FORMAT.
000170*
000180* 19/07/91 DKP - CREATED - REMINDER BATCH ADDED.
000190*
000200 01  LCN-NOTIFICATION-RECORD.
000210     05  LCN-USER-ID             PIC 9(05).
000220     05  LCN-TYPE                PIC X(12).
000230         88  LCN-REMINDER            VALUE 'REMINDER'.
000240         88  LCN-FINE-NOTICE         VALUE 'FINE_NOTICE'.
000250         88  LCN-SYSTEM              VALUE 'SYSTEM'.
000260     05  LCN-MESSAGE             PIC X(80).
000270     05  LCN-DATE                PIC 9(08).
000280     05  FILLER                  PIC X(05).
000290
