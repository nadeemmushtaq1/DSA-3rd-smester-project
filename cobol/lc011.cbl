000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LC011.
000120 AUTHOR.        D. K. PHELPS.
000130 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
000140 DATE-WRITTEN.  JUNE 14 1984.
000150 DATE-COMPILED.
000160 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
000170*
000180*****************************************************************
000190*                                                               *
000200*  LC011 - CATALOG MAINTENANCE / ACQUISITIONS RUN               *
000210*                                                               *
000220*  LOADS THE BOOK TABLE VIA LC010, POSTS ANY NEW TITLES AND     *
000230*  TITLE CORRECTIONS CARRIED ON THE ACQUISITIONS CARD FILE,     *
000240*  THEN REWRITES THE BOOKS FILE IMAGE. EVERY ADD, DELETE AND    *
000250*  SEARCH LC010 REPORTS BACK IS POSTED TO THE SYSTEM LOG SO     *
000260*  THE NIGHT OPERATOR HAS A RECORD OF WHAT CHANGED.             *
000270*                                                               *
000280*  THIS RUN HAS NO ON-LINE EQUIVALENT - ACQUISITIONS ARE KEYED  *
000290*  BY THE CATALOGUING CLERK ONTO THE ACQTRAN CARD FILE DURING   *
000300*  THE DAY AND PICKED UP HERE OVERNIGHT.                        *
000310*                                                               *
000320*****************************************************************
000330*
000340* CHANGES -
000350* 14/06/84 DKP - CREATED.
000360* 03/09/84 DKP - ADDED THE UPDATE-AS-DELETE-AND-READD PATH FOR
000370*                TITLE CORRECTIONS - NO IN-PLACE RENAME IN LC010.
000380* 19/07/91 DKP - LOGS NOW CARRY THE DETAIL TEXT LC010 BUILDS
000390*                RATHER THAN THIS PROGRAM GUESSING AT IT.
000400* 14/02/99 RJT - Y2K REVIEW - LCD-RUN-DATE IS CCYYMMDD ALREADY,
000410*                NO CHANGE REQUIRED, SIGNED OFF.
000420* 07/05/03 SMW - ACQTRAN NOW OPTIONAL - MISSING FILE IS NOT AN
000430*                ABEND, JUST A ZERO-ACTIVITY RUN.
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ACQTRAN-FILE ASSIGN TO "ACQTRAN"
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS WS-ACQTRAN-STATUS.
000540     SELECT SYSLOG-FILE ASSIGN TO "SYSLOG"
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-SYSLOG-STATUS.
000570*
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  ACQTRAN-FILE
000610     LABEL RECORDS ARE STANDARD.
000620 01  ACQTRAN-RECORD.
000630     05  ACQ-ACTION              PIC X(08).
000640         88  ACQ-IS-ADD              VALUE 'ADD'.
000650         88  ACQ-IS-UPDATE           VALUE 'UPDATE'.
000660         88  ACQ-IS-DELETE           VALUE 'DELETE'.
000670     05  ACQ-BOOK-ID             PIC 9(05).
000680     05  ACQ-ISBN                PIC X(14).
000690     05  ACQ-TITLE               PIC X(40).
000700     05  ACQ-AUTHOR-ID           PIC 9(05).
000710     05  ACQ-CATEGORY-ID         PIC 9(05).
000720     05  ACQ-TOTAL-COPIES        PIC 9(03).
000730     05  FILLER                  PIC X(17).
000740 01  ACQTRAN-DELETE-VIEW REDEFINES ACQTRAN-RECORD.
000750     05  FILLER                  PIC X(08).
000760     05  DEL-BOOK-ID             PIC 9(05).
000770     05  FILLER                  PIC X(67).
000780 01  ACQTRAN-UPDATE-VIEW REDEFINES ACQTRAN-RECORD.
000790     05  FILLER                  PIC X(08).
000800     05  UPD-BOOK-ID             PIC 9(05).
000810     05  UPD-ISBN                PIC X(14).
000820     05  UPD-TITLE               PIC X(40).
000830     05  UPD-AUTHOR-ID           PIC 9(05).
000840     05  UPD-CATEGORY-ID         PIC 9(05).
000850     05  UPD-TOTAL-COPIES        PIC 9(03).
000860     05  FILLER                  PIC X(17).
000870*
000880 FD  SYSLOG-FILE
000890     LABEL RECORDS ARE STANDARD.
000900 COPY "wssysl.cob".
000910*
000920 WORKING-STORAGE SECTION.
000930 77  PROG-NAME               PIC X(17) VALUE 'LC011 (1.03)'.
000940 77  WS-ACQTRAN-STATUS       PIC X(02).
000950 77  WS-SYSLOG-STATUS        PIC X(02).
000960 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
000970     88  WS-EOF                  VALUE 'Y'.
000980 01  WS-ACQTRAN-PRESENT-SW   PIC X(01) VALUE 'Y'.
000990     88  WS-ACQTRAN-PRESENT      VALUE 'Y'.
001000     88  WS-ACQTRAN-ABSENT       VALUE 'N'.
001010*
001020 01  WS-COUNTERS.
001030     05  WS-ADD-COUNT            PIC 9(05) COMP VALUE ZERO.
001040     05  WS-UPDATE-COUNT         PIC 9(05) COMP VALUE ZERO.
001050     05  WS-DELETE-COUNT         PIC 9(05) COMP VALUE ZERO.
001060 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001070     05  WS-COUNTER-TAB OCCURS 3 TIMES PIC 9(05) COMP.
001080*
001090 LINKAGE SECTION.
001100 COPY "wscall.cob".
001110 COPY "wslcx.cob".
001120*
001130 PROCEDURE DIVISION USING LCD-CALLING-DATA.
001140*
001150 0000-MAIN.
001160     PERFORM 1000-INITIALISE     THRU 1000-EXIT.
001170     PERFORM 2000-LOAD-CATALOG   THRU 2000-EXIT.
001180     PERFORM 2500-POST-ACQTRAN   THRU 2500-EXIT.
001190     PERFORM 6000-CLOSE-CATALOG  THRU 6000-EXIT.
001200     PERFORM 9000-TERMINATE      THRU 9000-EXIT.
001210     GOBACK.
001220*
001230 1000-INITIALISE.
001240     OPEN OUTPUT SYSLOG-FILE.
001250     OPEN INPUT ACQTRAN-FILE.
001260     IF WS-ACQTRAN-STATUS = '35'
001270         MOVE 'N' TO WS-ACQTRAN-PRESENT-SW
001280     ELSE
001290         MOVE 'Y' TO WS-ACQTRAN-PRESENT-SW
001300     END-IF.
001310 1000-EXIT.
001320     EXIT.
001330*
001340 2000-LOAD-CATALOG.
001350     MOVE 'LOAD' TO LCX-FUNCTION.
001360     CALL 'LC010' USING LCX-INTERFACE.
001370     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
001380 2000-EXIT.
001390     EXIT.
001400*
001410 2500-POST-ACQTRAN.
001420     IF WS-ACQTRAN-ABSENT
001430         GO TO 2500-EXIT
001440     END-IF.
001450     MOVE 'N' TO WS-EOF-SW.
001460     PERFORM 2510-READ-ACQTRAN THRU 2510-EXIT
001470         UNTIL WS-EOF.
001480     CLOSE ACQTRAN-FILE.
001490 2500-EXIT.
001500     EXIT.
001510*
001520 2510-READ-ACQTRAN.
001530     READ ACQTRAN-FILE
001540         AT END     MOVE 'Y' TO WS-EOF-SW
001550         NOT AT END PERFORM 3000-APPLY-ACQTRAN THRU 3000-EXIT
001560     END-READ.
001570 2510-EXIT.
001580     EXIT.
001590*
001600 3000-APPLY-ACQTRAN.
001610     EVALUATE TRUE
001620         WHEN ACQ-IS-ADD
001630             PERFORM 3100-DO-ADD    THRU 3100-EXIT
001640         WHEN ACQ-IS-UPDATE
001650             PERFORM 3200-DO-UPDATE THRU 3200-EXIT
001660         WHEN ACQ-IS-DELETE
001670             PERFORM 3300-DO-DELETE THRU 3300-EXIT
001680         WHEN OTHER
001690             CONTINUE
001700     END-EVALUATE.
001710 3000-EXIT.
001720     EXIT.
001730*
001740 3100-DO-ADD.
001750     MOVE 'ADDB' TO LCX-FUNCTION.
001760     MOVE ACQ-BOOK-ID        TO LCX-IN-BOOK-ID.
001770     MOVE ACQ-ISBN           TO LCX-IN-ISBN.
001780     MOVE ACQ-TITLE          TO LCX-IN-TITLE.
001790     MOVE ACQ-AUTHOR-ID      TO LCX-IN-AUTHOR-ID.
001800     MOVE ACQ-CATEGORY-ID    TO LCX-IN-CATEGORY-ID.
001810     MOVE ACQ-TOTAL-COPIES   TO LCX-IN-TOTAL-COPIES.
001820     MOVE ACQ-TOTAL-COPIES   TO LCX-IN-AVAIL-COPIES.
001830     CALL 'LC010' USING LCX-INTERFACE.
001840     IF LCX-OK
001850         ADD 1 TO WS-ADD-COUNT
001860     END-IF.
001870     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
001880 3100-EXIT.
001890     EXIT.
001900*
001910 3200-DO-UPDATE.
001920     MOVE 'DELB' TO LCX-FUNCTION.
001930     MOVE UPD-BOOK-ID TO LCX-BOOK-ID-IN.
001940     CALL 'LC010' USING LCX-INTERFACE.
001950     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
001960     MOVE 'ADDB' TO LCX-FUNCTION.
001970     MOVE UPD-BOOK-ID        TO LCX-IN-BOOK-ID.
001980     MOVE UPD-ISBN           TO LCX-IN-ISBN.
001990     MOVE UPD-TITLE          TO LCX-IN-TITLE.
002000     MOVE UPD-AUTHOR-ID      TO LCX-IN-AUTHOR-ID.
002010     MOVE UPD-CATEGORY-ID    TO LCX-IN-CATEGORY-ID.
002020     MOVE UPD-TOTAL-COPIES   TO LCX-IN-TOTAL-COPIES.
002030     MOVE UPD-TOTAL-COPIES   TO LCX-IN-AVAIL-COPIES.
002040     CALL 'LC010' USING LCX-INTERFACE.
002050     IF LCX-OK
002060         ADD 1 TO WS-UPDATE-COUNT
002070     END-IF.
002080     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
002090 3200-EXIT.
002100     EXIT.
002110*
002120 3300-DO-DELETE.
002130     MOVE 'DELB' TO LCX-FUNCTION.
002140     MOVE DEL-BOOK-ID TO LCX-BOOK-ID-IN.
002150     CALL 'LC010' USING LCX-INTERFACE.
002160     IF LCX-OK
002170         ADD 1 TO WS-DELETE-COUNT
002180     END-IF.
002190     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
002200 3300-EXIT.
002210     EXIT.
002220*
002230 6000-CLOSE-CATALOG.
002240     MOVE 'CLOS' TO LCX-FUNCTION.
002250     CALL 'LC010' USING LCX-INTERFACE.
002260     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
002270 6000-EXIT.
002280     EXIT.
002290*
002300 8000-WRITE-SYSLOG.
002310     MOVE SPACES TO LCL-LOG-RECORD.
002320     MOVE 'LC011'          TO LCL-MODULE.
002330     MOVE LCX-LOG-OP-TYPE  TO LCL-OP-TYPE.
002340     MOVE LCX-LOG-DETAIL   TO LCL-DETAIL.
002350     MOVE LCD-RUN-DATE     TO LCL-DATE.
002360     WRITE LCL-LOG-RECORD.
002370 8000-EXIT.
002380     EXIT.
002390*
002400 9000-TERMINATE.
002410     CLOSE SYSLOG-FILE.
002420 9000-EXIT.
002430     EXIT.
002440
