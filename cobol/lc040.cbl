000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LC040.
000120 AUTHOR.        D. K. PHELPS.
000130 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
000140 DATE-WRITTEN.  JULY 19 1991.
000150 DATE-COMPILED.
000160 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
000170*
000180*****************************************************************
000190*                                                               *
000200*  LC040 - REMINDER BATCH                                      *
000210*                                                               *
000220*  TWO PASSES OVER THE MASTERS BUILDING THE NOTIFICATION FILE   *
000230*  THE FRONT COUNTER PRINTS FOR THE MORNING PICK-UP RUN -       *
000240*  PASS 1 FLAGS EVERY OPEN LOAN PAST ITS DUE DATE, PASS 2       *
000250*  FLAGS EVERY UNPAID FINE. A TRAILER LINE ON THE PRINT REPORT  *
000260*  GIVES THE FRONT COUNTER THE COUNTS FOR THE DAY'S WORK.       *
000270*                                                               *
000280*****************************************************************
000290*
000300* CHANGES -
000310* 19/07/91 DKP - CREATED - FINES SPLIT OFF THE LOAN RECORD THIS
000320*                RELEASE SO FINE REMINDERS NEEDED THEIR OWN PASS.
000330* 14/02/99 RJT - Y2K REVIEW - DUE-DATE COMPARISON IS A STRAIGHT
000340*                CCYYMMDD DIGIT COMPARE, NO CENTURY WINDOW USED.
000350*                SIGNED OFF.
000360* 07/05/03 SMW - MESSAGE TEXT NOW BUILT WITH STRING INSTEAD OF A
000370*                FIXED MOVE TABLE - VARIABLE AMOUNT WIDTH WAS
000380*                TRUNCATING ON FOUR-FIGURE FINES.
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT ISSUES-FILE ASSIGN TO "ISSUES"
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WS-ISSUES-STATUS.
000490     SELECT FINES-FILE ASSIGN TO "FINES"
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-FINES-STATUS.
000520     SELECT NOTIFOUT-FILE ASSIGN TO "NOTIFOUT"
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WS-NOTIFOUT-STATUS.
000550     SELECT REPORT-FILE ASSIGN TO "RPTREM"
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-REPORT-STATUS.
000580*
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  ISSUES-FILE
000620     LABEL RECORDS ARE STANDARD.
000630 COPY "wsissu.cob".
000640*
000650 FD  FINES-FILE
000660     LABEL RECORDS ARE STANDARD.
000670 COPY "wsfine.cob".
000680*
000690 FD  NOTIFOUT-FILE
000700     LABEL RECORDS ARE STANDARD.
000710 COPY "wsnote.cob".
000720*
000730 FD  REPORT-FILE
000740     LABEL RECORDS ARE STANDARD.
000750 01  REPORT-LINE                 PIC X(132).
000760*
000770 WORKING-STORAGE SECTION.
000780 77  PROG-NAME               PIC X(17) VALUE 'LC040 (1.03)'.
000790 77  WS-ISSUES-STATUS        PIC X(02).
000800 77  WS-FINES-STATUS         PIC X(02).
000810 77  WS-NOTIFOUT-STATUS      PIC X(02).
000820 77  WS-REPORT-STATUS        PIC X(02).
000830 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
000840     88  WS-EOF                   VALUE 'Y'.
000850*
000860 01  WS-RUN-DATE-AREA.
000870     05  WS-RUN-DATE-WORK         PIC 9(08).
000880     05  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
000890         10  WS-RDW-CCYY              PIC 9(04).
000900         10  WS-RDW-MO                PIC 9(02).
000910         10  WS-RDW-DA                PIC 9(02).
000920*
000930*  DUE-DATE SPLIT SO THE REMINDER TEXT CAN CARRY A SLASH
000940*  FORMAT INSTEAD OF A RAW EIGHT-DIGIT CCYYMMDD STRING.
000950 01  WS-DUE-DATE-AREA.
000960     05  WS-DUE-DATE-WORK         PIC 9(08).
000970     05  WS-DUE-DATE-WORK-R REDEFINES WS-DUE-DATE-WORK.
000980         10  WS-DDW-CCYY              PIC 9(04).
000990         10  WS-DDW-MO                PIC 9(02).
001000         10  WS-DDW-DA                PIC 9(02).
001010 01  WS-DUE-DATE-DISPLAY          PIC X(10).
001020*
001030*  EDITED MONEY FIELD FOR THE FINE-NOTICE MESSAGE TEXT - THE
001040*  SIGNED FINE AMOUNT FROM THE MASTER REDEFINED AS AN EDITED
001050*  PICTURE SO STRING CAN CARRY IT STRAIGHT INTO THE MESSAGE.
001060 01  WS-FINE-EDIT-AREA.
001070     05  WS-FINE-AMT-RAW          PIC S9(05)V99.
001080     05  WS-FINE-AMT-EDIT REDEFINES WS-FINE-AMT-RAW
001090                                  PIC 9(05)V99.
001100     05  WS-FINE-AMT-DISPLAY      PIC ZZZZ9.99.
001110*
001120 77  WS-OVERDUE-COUNT        PIC 9(05) COMP VALUE ZERO.
001130 77  WS-UNPAID-COUNT         PIC 9(05) COMP VALUE ZERO.
001140 77  WS-NOTIF-COUNT          PIC 9(05) COMP VALUE ZERO.
001150*
001160 LINKAGE SECTION.
001170 COPY "wscall.cob".
001180*
001190 PROCEDURE DIVISION USING LCD-CALLING-DATA.
001200*
001210 0000-MAIN.
001220     PERFORM 1000-INITIALISE       THRU 1000-EXIT.
001230     PERFORM 2000-PASS1-OVERDUE-LOANS THRU 2000-EXIT.
001240     PERFORM 3000-PASS2-UNPAID-FINES  THRU 3000-EXIT.
001250     PERFORM 8000-WRITE-TRAILER    THRU 8000-EXIT.
001260     PERFORM 9000-TERMINATE        THRU 9000-EXIT.
001270     GOBACK.
001280*
001290 1000-INITIALISE.
001300     MOVE LCD-RUN-DATE TO WS-RUN-DATE-WORK.
001310     OPEN OUTPUT NOTIFOUT-FILE.
001320     OPEN OUTPUT REPORT-FILE.
001330 1000-EXIT.
001340     EXIT.
001350*
001360 2000-PASS1-OVERDUE-LOANS.
001370     MOVE 'N' TO WS-EOF-SW.
001380     OPEN INPUT ISSUES-FILE.
001390     PERFORM 2010-READ-ISSUE THRU 2010-EXIT UNTIL WS-EOF.
001400     CLOSE ISSUES-FILE.
001410 2000-EXIT.
001420     EXIT.
001430*
001440 2010-READ-ISSUE.
001450     READ ISSUES-FILE
001460         AT END     MOVE 'Y' TO WS-EOF-SW
001470         NOT AT END PERFORM 2100-CHECK-LOAN THRU 2100-EXIT
001480     END-READ.
001490 2010-EXIT.
001500     EXIT.
001510*
001520 2100-CHECK-LOAN.
001530     IF LCI-RETURNED
001540         GO TO 2100-EXIT
001550     END-IF.
001560     IF LCI-DUE-DATE < WS-RUN-DATE-WORK
001570         ADD 1 TO WS-OVERDUE-COUNT
001580         PERFORM 2200-WRITE-LOAN-REMINDER THRU 2200-EXIT
001590     END-IF.
001600 2100-EXIT.
001610     EXIT.
001620*
001630 2200-WRITE-LOAN-REMINDER.
001640     MOVE LCI-DUE-DATE TO WS-DUE-DATE-WORK.
001650     MOVE SPACES TO WS-DUE-DATE-DISPLAY.
001660     STRING WS-DDW-MO   DELIMITED BY SIZE
001670            '/'         DELIMITED BY SIZE
001680            WS-DDW-DA   DELIMITED BY SIZE
001690            '/'         DELIMITED BY SIZE
001700            WS-DDW-CCYY DELIMITED BY SIZE
001710            INTO WS-DUE-DATE-DISPLAY.
001720     MOVE SPACES TO LCN-NOTIFICATION-RECORD.
001730     MOVE LCI-USER-ID  TO LCN-USER-ID.
001740     MOVE 'REMINDER'   TO LCN-TYPE.
001750     MOVE SPACES TO LCN-MESSAGE.
001760     STRING 'BOOK ' DELIMITED BY SIZE
001770            LCI-BOOK-ID DELIMITED BY SIZE
001780            ' OVERDUE (DUE ' DELIMITED BY SIZE
001790            WS-DUE-DATE-DISPLAY DELIMITED BY SIZE
001800            ')' DELIMITED BY SIZE
001810            INTO LCN-MESSAGE.
001820     MOVE WS-RUN-DATE-WORK TO LCN-DATE.
001830     WRITE LCN-NOTIFICATION-RECORD.
001840     ADD 1 TO WS-NOTIF-COUNT.
001850     MOVE SPACES TO REPORT-LINE.
001860     MOVE LCN-MESSAGE TO REPORT-LINE.
001870     WRITE REPORT-LINE.
001880 2200-EXIT.
001890     EXIT.
001900*
001910 3000-PASS2-UNPAID-FINES.
001920     MOVE 'N' TO WS-EOF-SW.
001930     OPEN INPUT FINES-FILE.
001940     PERFORM 3010-READ-FINE THRU 3010-EXIT UNTIL WS-EOF.
001950     CLOSE FINES-FILE.
001960 3000-EXIT.
001970     EXIT.
001980*
001990 3010-READ-FINE.
002000     READ FINES-FILE
002010         AT END     MOVE 'Y' TO WS-EOF-SW
002020         NOT AT END PERFORM 3100-CHECK-FINE THRU 3100-EXIT
002030     END-READ.
002040 3010-EXIT.
002050     EXIT.
002060*
002070 3100-CHECK-FINE.
002080     IF LCF-PAID
002090         GO TO 3100-EXIT
002100     END-IF.
002110     ADD 1 TO WS-UNPAID-COUNT.
002120     PERFORM 3200-WRITE-FINE-NOTICE THRU 3200-EXIT.
002130 3100-EXIT.
002140     EXIT.
002150*
002160 3200-WRITE-FINE-NOTICE.
002170     MOVE LCF-FINE-AMT TO WS-FINE-AMT-RAW.
002180     MOVE WS-FINE-AMT-EDIT TO WS-FINE-AMT-DISPLAY.
002190     MOVE SPACES TO LCN-NOTIFICATION-RECORD.
002200     MOVE LCF-USER-ID  TO LCN-USER-ID.
002210     MOVE 'FINE_NOTICE' TO LCN-TYPE.
002220     MOVE SPACES TO LCN-MESSAGE.
002230     STRING 'UNPAID FINE OF ' DELIMITED BY SIZE
002240            WS-FINE-AMT-DISPLAY DELIMITED BY SIZE
002250            INTO LCN-MESSAGE.
002260     MOVE WS-RUN-DATE-WORK TO LCN-DATE.
002270     WRITE LCN-NOTIFICATION-RECORD.
002280     ADD 1 TO WS-NOTIF-COUNT.
002290     MOVE SPACES TO REPORT-LINE.
002300     MOVE LCN-MESSAGE TO REPORT-LINE.
002310     WRITE REPORT-LINE.
002320 3200-EXIT.
002330     EXIT.
002340*
002350 8000-WRITE-TRAILER.
002360     MOVE SPACES TO REPORT-LINE.
002370     STRING 'REMINDER BATCH COMPLETE - OVERDUE LOANS '
002380                DELIMITED BY SIZE
002390            WS-OVERDUE-COUNT DELIMITED BY SIZE
002400            ' UNPAID FINES ' DELIMITED BY SIZE
002410            WS-UNPAID-COUNT DELIMITED BY SIZE
002420            ' NOTIFICATIONS CREATED ' DELIMITED BY SIZE
002430            WS-NOTIF-COUNT DELIMITED BY SIZE
002440            INTO REPORT-LINE.
002450     WRITE REPORT-LINE.
002460 8000-EXIT.
002470     EXIT.
002480*
002490 9000-TERMINATE.
002500     CLOSE NOTIFOUT-FILE.
002510     CLOSE REPORT-FILE.
002520 9000-EXIT.
002530     EXIT.
002540
