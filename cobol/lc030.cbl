000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LC030.
000120 AUTHOR.        R. J. TANAKA.
000130 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
000140 DATE-WRITTEN.  AUGUST 21 1991.
000150 DATE-COMPILED.
000160 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
000170*
000180*****************************************************************
000190*                                                               *
000200*  LC030 - FINE-AGEING SWEEP                                   *
000210*                                                               *
000220*  DAILY PASS OVER THE UNPAID FINES - EACH FINE CARRIES A       *
000230*  SEVEN-DAY PAYMENT DEADLINE OFF ITS CREATION DATE. PAST THE   *
000240*  DEADLINE THE FINE PRINTS AS OVERDUE, WITHIN THREE DAYS OF    *
000250*  THE DEADLINE IT PRINTS AS DUE-SOON, OTHERWISE IT IS LEFT OFF *
000260*  THE REPORT ENTIRELY. PAID FINES ARE SKIPPED OUTRIGHT.        *
000270*                                                               *
000280*****************************************************************
000290*
000300* CHANGES -
000310* 21/08/91 RJT - CREATED - COLLECTIONS DESK WANTED A DAILY LIST
000320*                OF WHAT TO CHASE WITHOUT WALKING THE WHOLE FINE
000330*                FILE BY HAND.
000340* 14/02/99 RJT - Y2K REVIEW - DEADLINE ARITHMETIC WALKS FORWARD
000350*                DAY BY DAY SO A CENTURY ROLLOVER NEEDS NO
000360*                SPECIAL CASE. SIGNED OFF.
000370* 11/11/09 ELC - REPORT LINE FORMAT TIGHTENED TO MATCH THE
000380*                OPERATIONS MANUAL SPEC AFTER THE AUDIT FINDING.
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT FINES-FILE ASSIGN TO "FINES"
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WS-FINES-STATUS.
000490     SELECT REPORT-FILE ASSIGN TO "RPTAGE"
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-REPORT-STATUS.
000520*
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  FINES-FILE
000560     LABEL RECORDS ARE STANDARD.
000570 COPY "wsfine.cob".
000580*
000590 FD  REPORT-FILE
000600     LABEL RECORDS ARE STANDARD.
000610 01  REPORT-LINE                 PIC X(132).
000620*
000630 WORKING-STORAGE SECTION.
000640 77  PROG-NAME               PIC X(17) VALUE 'LC030 (1.02)'.
000650 77  WS-FINES-STATUS         PIC X(02).
000660 77  WS-REPORT-STATUS        PIC X(02).
000670 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
000680     88  WS-EOF                   VALUE 'Y'.
000690*
000700 COPY "wsdate.cob".
000710*
000720*  DEADLINE WORK AREA - SAME SPLIT-FIELD TECHNIQUE AS LC020,
000730*  REDEFINED HERE RATHER THAN SHARED SO THIS RUN STANDS ALONE.
000740 01  WS-DEADLINE-AREA.
000750     05  WS-DL-BASE-DATE          PIC 9(08).
000760     05  WS-DL-BASE-DATE-R REDEFINES WS-DL-BASE-DATE.
000770         10  WS-DLB-CCYY              PIC 9(04).
000780         10  WS-DLB-MO                PIC 9(02).
000790         10  WS-DLB-DA                PIC 9(02).
000800     05  WS-DL-RESULT-DATE        PIC 9(08).
000810     05  WS-DL-RESULT-DATE-R REDEFINES WS-DL-RESULT-DATE.
000820         10  WS-DLR-CCYY              PIC 9(04).
000830         10  WS-DLR-MO                PIC 9(02).
000840         10  WS-DLR-DA                PIC 9(02).
000850*
000860 77  WS-DAYS-IN-MONTH        PIC S9(04) COMP.
000870 77  WS-ADD-LOOP             PIC S9(04) COMP.
000880 77  WS-Y1                   PIC S9(08) COMP.
000890 77  WS-REM4                 PIC S9(04) COMP.
000900 77  WS-REM100               PIC S9(04) COMP.
000910 77  WS-REM400                PIC S9(04) COMP.
000920 77  WS-DIVTEMP              PIC S9(08) COMP.
000930 77  WS-ABS-RESULT           PIC S9(08) COMP.
000940 77  WS-DEADLINE-ABS         PIC S9(08) COMP.
000950 77  WS-RUNDATE-ABS          PIC S9(08) COMP.
000960 77  WS-DAYS-TO-DEADLINE     PIC S9(05) COMP.
000970*
000980 01  WS-RUN-DATE-AREA.
000990     05  WS-RUN-DATE-WORK         PIC 9(08).
001000     05  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
001010         10  WS-RDW-CCYY              PIC 9(04).
001020         10  WS-RDW-MO                PIC 9(02).
001030         10  WS-RDW-DA                PIC 9(02).
001040*
001050 77  WS-CHECKED-COUNT        PIC 9(05) COMP VALUE ZERO.
001060 01  WS-STATUS-TEXT          PIC X(08) VALUE SPACES.
001070*
001080 LINKAGE SECTION.
001090 COPY "wscall.cob".
001100*
001110 PROCEDURE DIVISION USING LCD-CALLING-DATA.
001120*
001130 0000-MAIN.
001140     PERFORM 1000-INITIALISE    THRU 1000-EXIT.
001150     PERFORM 2000-AGE-THE-FINES THRU 2000-EXIT.
001160     PERFORM 8000-WRITE-TRAILER THRU 8000-EXIT.
001170     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
001180     GOBACK.
001190*
001200 1000-INITIALISE.
001210     MOVE LCD-RUN-DATE TO WS-RUN-DATE-WORK.
001220     OPEN INPUT FINES-FILE.
001230     OPEN OUTPUT REPORT-FILE.
001240 1000-EXIT.
001250     EXIT.
001260*
001270 2000-AGE-THE-FINES.
001280     MOVE 'N' TO WS-EOF-SW.
001290     PERFORM 2010-READ-FINE THRU 2010-EXIT UNTIL WS-EOF.
001300     CLOSE FINES-FILE.
001310 2000-EXIT.
001320     EXIT.
001330*
001340 2010-READ-FINE.
001350     READ FINES-FILE
001360         AT END     MOVE 'Y' TO WS-EOF-SW
001370         NOT AT END PERFORM 2100-CLASSIFY-FINE THRU 2100-EXIT
001380     END-READ.
001390 2010-EXIT.
001400     EXIT.
001410*
001420 2100-CLASSIFY-FINE.
001430     IF LCF-PAID
001440         GO TO 2100-EXIT
001450     END-IF.
001460     ADD 1 TO WS-CHECKED-COUNT.
001470     MOVE LCF-CREATED TO WS-DL-BASE-DATE.
001480     PERFORM 7020-CALC-DEADLINE THRU 7020-EXIT.
001490     MOVE WS-DL-RESULT-DATE TO WS-DL-BASE-DATE.
001500     PERFORM 7060-CONVERT-TO-ABS THRU 7060-EXIT.
001510     MOVE WS-ABS-RESULT TO WS-DEADLINE-ABS.
001520     MOVE WS-RUN-DATE-WORK TO WS-DL-BASE-DATE.
001530     PERFORM 7060-CONVERT-TO-ABS THRU 7060-EXIT.
001540     MOVE WS-ABS-RESULT TO WS-RUNDATE-ABS.
001550     COMPUTE WS-DAYS-TO-DEADLINE = WS-DEADLINE-ABS - WS-RUNDATE-ABS.
001560     IF WS-RUNDATE-ABS > WS-DEADLINE-ABS
001570         MOVE 'OVERDUE ' TO WS-STATUS-TEXT
001580         PERFORM 2200-PRINT-DETAIL THRU 2200-EXIT
001590     ELSE
001600         IF WS-DAYS-TO-DEADLINE <= 3
001610             MOVE 'DUE-SOON' TO WS-STATUS-TEXT
001620             PERFORM 2200-PRINT-DETAIL THRU 2200-EXIT
001630         END-IF
001640     END-IF.
001650 2100-EXIT.
001660     EXIT.
001670*
001680 2200-PRINT-DETAIL.
001690     MOVE SPACES TO REPORT-LINE.
001700     STRING WS-STATUS-TEXT       DELIMITED BY SIZE
001710            ' FINE '             DELIMITED BY SIZE
001720            LCF-FINE-ID          DELIMITED BY SIZE
001730            ' USER '             DELIMITED BY SIZE
001740            LCF-USER-ID          DELIMITED BY SIZE
001750            ' AMT '              DELIMITED BY SIZE
001760            LCF-FINE-AMT         DELIMITED BY SIZE
001770            ' DEADLINE '         DELIMITED BY SIZE
001780            WS-DL-RESULT-DATE    DELIMITED BY SIZE
001790            INTO REPORT-LINE.
001800     WRITE REPORT-LINE.
001810 2200-EXIT.
001820     EXIT.
001830*
001840 7020-CALC-DEADLINE.
001850     MOVE WS-DLB-CCYY TO LCW-CCYY.
001860     MOVE WS-DLB-MO   TO LCW-MO.
001870     MOVE WS-DLB-DA   TO LCW-DA.
001880     PERFORM 7040-ADD-DAYS-TO-DATE THRU 7040-EXIT.
001890     MOVE LCW-CCYY TO WS-DLR-CCYY.
001900     MOVE LCW-MO   TO WS-DLR-MO.
001910     MOVE LCW-DA   TO WS-DLR-DA.
001920 7020-EXIT.
001930     EXIT.
001940*
001950 7030-DATE-TO-ABS.
001960     COMPUTE WS-Y1 = LCW-CCYY - 1.
001970     COMPUTE LCW-ABS-DAYS = (WS-Y1 * 365) + (WS-Y1 / 4)
001980             - (WS-Y1 / 100) + (WS-Y1 / 400).
001990     PERFORM 7035-SUM-MONTH-DAYS THRU 7035-EXIT
002000         VARYING LCW-SUB FROM 1 BY 1
002010         UNTIL LCW-SUB >= LCW-MO.
002020     ADD LCW-DA TO LCW-ABS-DAYS.
002030     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
002040     IF LCW-MO > 2 AND LCW-IS-LEAP
002050         ADD 1 TO LCW-ABS-DAYS
002060     END-IF.
002070 7030-EXIT.
002080     EXIT.
002090*
002100 7035-SUM-MONTH-DAYS.
002110     ADD LCW-MONTH-LEN (LCW-SUB) TO LCW-ABS-DAYS.
002120 7035-EXIT.
002130     EXIT.
002140*
002150 7040-ADD-DAYS-TO-DATE.
002160     PERFORM 7041-INCREMENT-ONE-DAY THRU 7041-EXIT
002170         VARYING WS-ADD-LOOP FROM 1 BY 1
002180         UNTIL WS-ADD-LOOP > 7.
002190 7040-EXIT.
002200     EXIT.
002210*
002220 7041-INCREMENT-ONE-DAY.
002230     ADD 1 TO LCW-DA.
002240     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
002250     MOVE LCW-MONTH-LEN (LCW-MO) TO WS-DAYS-IN-MONTH.
002260     IF LCW-MO = 2 AND LCW-IS-LEAP
002270         ADD 1 TO WS-DAYS-IN-MONTH
002280     END-IF.
002290     IF LCW-DA > WS-DAYS-IN-MONTH
002300         MOVE 1 TO LCW-DA
002310         ADD 1 TO LCW-MO
002320         IF LCW-MO > 12
002330             MOVE 1 TO LCW-MO
002340             ADD 1 TO LCW-CCYY
002350         END-IF
002360     END-IF.
002370 7041-EXIT.
002380     EXIT.
002390*
002400 7050-TEST-LEAP.
002410     DIVIDE LCW-CCYY BY 4   GIVING WS-DIVTEMP REMAINDER WS-REM4.
002420     DIVIDE LCW-CCYY BY 100 GIVING WS-DIVTEMP REMAINDER WS-REM100.
002430     DIVIDE LCW-CCYY BY 400 GIVING WS-DIVTEMP REMAINDER WS-REM400.
002440     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
002450         MOVE 'Y' TO LCW-LEAP-SW
002460     ELSE
002470         MOVE 'N' TO LCW-LEAP-SW
002480     END-IF.
002490 7050-EXIT.
002500     EXIT.
002510*
002520 7060-CONVERT-TO-ABS.
002530     MOVE WS-DLB-CCYY TO LCW-CCYY.
002540     MOVE WS-DLB-MO   TO LCW-MO.
002550     MOVE WS-DLB-DA   TO LCW-DA.
002560     PERFORM 7030-DATE-TO-ABS THRU 7030-EXIT.
002570     MOVE LCW-ABS-DAYS TO WS-ABS-RESULT.
002580 7060-EXIT.
002590     EXIT.
002600*
002610 8000-WRITE-TRAILER.
002620     MOVE SPACES TO REPORT-LINE.
002630     STRING 'FINE AGEING SWEEP COMPLETE - FINES CHECKED '
002640                DELIMITED BY SIZE
002650            WS-CHECKED-COUNT DELIMITED BY SIZE
002660            INTO REPORT-LINE.
002670     WRITE REPORT-LINE.
002680 8000-EXIT.
002690     EXIT.
002700*
002710 9000-TERMINATE.
002720     CLOSE REPORT-FILE.
002730 9000-EXIT.
002740     EXIT.
002750
