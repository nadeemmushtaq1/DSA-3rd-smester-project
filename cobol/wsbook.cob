000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR LIBRARY BOOK CATALOG      *
000130*        UNIQUE ON LCB-ISBN, SEARCH KEY LCB-TITLE   *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 77 BYTES - SEQUENTIAL, LINE FORMAT.
000170*  MASTER IMAGE - ALSO THE IN-MEMORY TABLE RECORD LAYOUT
000180*  BUILT BY LC010 (SEE LCTABLE IN LC010 WORKING-STORAGE).
000190*
000200* 03/03/84 DKP - CREATED.
000210* 19/07/91 DKP - ISBN WIDENED 10 TO 14 FOR ISBN-13 STOCK.
000220* 14/02/99 RJT - Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE NEEDED.
000230*
000240 01  LCB-BOOK-RECORD.
000250     05  LCB-BOOK-ID             PIC 9(05).
000260     05  LCB-ISBN                PIC X(14).
000270     05  LCB-TITLE               PIC X(40).
000280     05  LCB-AUTHOR-ID           PIC 9(05).
000290     05  LCB-CATEGORY-ID         PIC 9(05).
000300     05  LCB-TOTAL-COPIES        PIC 9(03).
000310     05  LCB-AVAIL-COPIES        PIC 9(03).
000320     05  FILLER                  PIC X(02).
000330
