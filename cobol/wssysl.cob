000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR SYSTEM LOG OUTPUT         *
000130*        FILE SYSLOG - WRITTEN BY ALL LC0nn RUNS    *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 100 BYTES - SEQUENTIAL, LINE FORMAT.
000170*
000180* 11/06/84 DKP - CREATED.
000190*
000200 01  LCL-LOG-RECORD.
000210     05  LCL-MODULE              PIC X(10).
000220     05  LCL-OP-TYPE             PIC X(14).
000230         88  LCL-OP-INSERT           VALUE 'INSERT'.
000240         88  LCL-OP-UPDATE           VALUE 'UPDATE'.
000250         88  LCL-OP-DELETE           VALUE 'DELETE'.
000260         88  LCL-OP-SEARCH           VALUE 'SEARCH'.
000270         88  LCL-OP-LOAD             VALUE 'LOAD'.
000280     05  LCL-DETAIL              PIC X(60).
000290     05  LCL-DATE                PIC 9(08).
000300     05  FILLER                  PIC X(08).
000310
