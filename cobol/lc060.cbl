000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LC060.
000120 AUTHOR.        D. K. PHELPS.
000130 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
000140 DATE-WRITTEN.  AUGUST 05 1991.
000150 DATE-COMPILED.
000160 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
000170*
000180*****************************************************************
000190*                                                               *
000200*  LC060 - FINE CHALLAN PRINT RUN                               *
000210*                                                               *
000220*  READS THE CHALLAN REQUEST FILE KEYED BY COLLECTIONS DESK     *
000230*  DURING THE DAY (ONE FINE ID PER CARD), LOADS THE FINE,       *
000240*  USER, ISSUE AND BOOK TABLES THE SAME WAY LC020 DOES, AND     *
000250*  PRINTS ONE PAYMENT CHALLAN PER REQUEST. A REQUEST FOR A      *
000260*  FINE OR MEMBER THAT IS NOT ON FILE IS SKIPPED WITH AN ERROR  *
000270*  LINE RATHER THAN ABENDING THE RUN.                           *
000280*                                                               *
000290*****************************************************************
000300*
000310* CHANGES -
000320* 05/08/91 DKP - CREATED - COLLECTIONS DESK WAS HAND-TYPING      *
000330*                CHALLANS, WANTED THEM PRINTED OVERNIGHT OFF A
000340*                CARD FILE OF FINE NUMBERS INSTEAD.
000350* 14/02/99 RJT - Y2K REVIEW - DEADLINE ARITHMETIC WALKS FORWARD
000360*                DAY BY DAY, NO CENTURY SPECIAL CASE. SIGNED OFF.
000370* 07/05/03 SMW - AMOUNT NOW EDITED WITH THE RUPEE PREFIX TO MATCH
000380*                THE COLLECTIONS DESK'S PRINTED FORM.
000390* 11/11/09 ELC - FINE/USER/ISSUE/BOOK WORK TABLES USE THE IT-/FT-
000400*                PREFIX CONVENTION LC020 ADOPTED UNDER FILE
000410*                INVENTORY MEMO 09-441, PLUS UT-/BT- FOR THE NEW
000420*                USER AND BOOK LOOKUP TABLES ON THIS PROGRAM.
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT CHALREQ-FILE ASSIGN TO "CHALREQ"
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WS-CHALREQ-STATUS.
000530     SELECT FINES-FILE ASSIGN TO "FINES"
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-FINES-STATUS.
000560     SELECT USERS-FILE ASSIGN TO "USERS"
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-USERS-STATUS.
000590     SELECT ISSUES-FILE ASSIGN TO "ISSUES"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-ISSUES-STATUS.
000620     SELECT BOOKS-FILE ASSIGN TO "BOOKS"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-BOOKS-STATUS.
000650     SELECT REPORT-FILE ASSIGN TO "RPTCHAL"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-REPORT-STATUS.
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  CHALREQ-FILE
000720     LABEL RECORDS ARE STANDARD.
000730 01  CHALREQ-RECORD.
000740     05  CHQ-FINE-ID             PIC 9(05).
000750     05  FILLER                  PIC X(75).
000760*
000770 FD  FINES-FILE
000780     LABEL RECORDS ARE STANDARD.
000790 COPY "wsfine.cob".
000800*
000810 FD  USERS-FILE
000820     LABEL RECORDS ARE STANDARD.
000830 COPY "wsuser.cob".
000840*
000850 FD  ISSUES-FILE
000860     LABEL RECORDS ARE STANDARD.
000870 COPY "wsissu.cob".
000880*
000890 FD  BOOKS-FILE
000900     LABEL RECORDS ARE STANDARD.
000910 COPY "wsbook.cob".
000920*
000930 FD  REPORT-FILE
000940     LABEL RECORDS ARE STANDARD.
000950 01  REPORT-LINE                 PIC X(132).
000960*
000970 WORKING-STORAGE SECTION.
000980 77  PROG-NAME               PIC X(17) VALUE 'LC060 (1.04)'.
000990 77  WS-CHALREQ-STATUS       PIC X(02).
001000 77  WS-FINES-STATUS         PIC X(02).
001010 77  WS-USERS-STATUS         PIC X(02).
001020 77  WS-ISSUES-STATUS        PIC X(02).
001030 77  WS-BOOKS-STATUS         PIC X(02).
001040 77  WS-REPORT-STATUS        PIC X(02).
001050 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
001060     88  WS-EOF                   VALUE 'Y'.
001070 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.
001080     88  WS-FOUND                 VALUE 'Y'.
001090*
001100 77  WS-FINE-COUNT           PIC 9(05) COMP VALUE ZERO.
001110 77  WS-FINE-SUB             PIC 9(05) COMP VALUE ZERO.
001120 77  WS-USER-COUNT           PIC 9(05) COMP VALUE ZERO.
001130 77  WS-USER-SUB             PIC 9(05) COMP VALUE ZERO.
001140 77  WS-ISSUE-COUNT          PIC 9(05) COMP VALUE ZERO.
001150 77  WS-ISSUE-SUB            PIC 9(05) COMP VALUE ZERO.
001160 77  WS-BOOK-COUNT           PIC 9(05) COMP VALUE ZERO.
001170 77  WS-BOOK-SUB             PIC 9(05) COMP VALUE ZERO.
001180*
001190*  FINE LOOKUP TABLE - SAME FT- PREFIX LC020 USES SO THE NEXT
001200*  MAINTAINER DOES NOT HAVE TO LEARN A SECOND CONVENTION.
001210 01  WS-FINE-TABLE.
001220     05  WS-FINE-ENTRY OCCURS 500 TIMES.
001230         10  FT-FINE-ID           PIC 9(05).
001240         10  FT-ISSUE-ID          PIC 9(05).
001250         10  FT-USER-ID           PIC 9(05).
001260         10  FT-FINE-TYPE         PIC X(12).
001270             88  FT-LATE-RETURN       VALUE 'LATE_RETURN'.
001280             88  FT-LOST-BOOK         VALUE 'LOST_BOOK'.
001290         10  FT-FINE-AMT          PIC S9(05)V99.
001300         10  FT-IS-PAID           PIC X(01).
001310             88  FT-PAID              VALUE 'Y'.
001320             88  FT-UNPAID            VALUE 'N'.
001330         10  FT-CREATED           PIC 9(08).
001340         10  FT-PAID-AT           PIC 9(08).
001350*
001360*  USER LOOKUP TABLE.
001370 01  WS-USER-TABLE.
001380     05  WS-USER-ENTRY OCCURS 500 TIMES.
001390         10  UT-USER-ID           PIC 9(05).
001400         10  UT-FULL-NAME         PIC X(30).
001410         10  UT-EMAIL             PIC X(30).
001420*
001430*  ISSUE LOOKUP TABLE - IT- PREFIX, LC020'S CONVENTION.
001440 01  WS-ISSUE-TABLE.
001450     05  WS-ISSUE-ENTRY OCCURS 500 TIMES.
001460         10  IT-ISSUE-ID          PIC 9(05).
001470         10  IT-USER-ID           PIC 9(05).
001480         10  IT-BOOK-ID           PIC 9(05).
001490*
001500*  BOOK LOOKUP TABLE.
001510 01  WS-BOOK-TABLE.
001520     05  WS-BOOK-ENTRY OCCURS 500 TIMES.
001530         10  BT-BOOK-ID           PIC 9(05).
001540         10  BT-TITLE             PIC X(40).
001550*
001560 01  WS-RUN-DATE-AREA.
001570     05  WS-RUN-DATE-WORK         PIC 9(08).
001580     05  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
001590         10  WS-RDW-CCYY              PIC 9(04).
001600         10  WS-RDW-MO                PIC 9(02).
001610         10  WS-RDW-DA                PIC 9(02).
001620*
001630 COPY "wsdate.cob".
001640*
001650*  DEADLINE WORK AREA - SAME SPLIT-FIELD TECHNIQUE LC020 AND
001660*  LC030 USE, CARRIED INDEPENDENTLY HERE PER THE HOUSE RULE
001670*  THAT EACH RUN OWNS ITS OWN DATE PARAGRAPHS.
001680 01  WS-DEADLINE-AREA.
001690     05  WS-DL-BASE-DATE          PIC 9(08).
001700     05  WS-DL-BASE-DATE-R REDEFINES WS-DL-BASE-DATE.
001710         10  WS-DLB-CCYY              PIC 9(04).
001720         10  WS-DLB-MO                PIC 9(02).
001730         10  WS-DLB-DA                PIC 9(02).
001740     05  WS-DL-RESULT-DATE        PIC 9(08).
001750     05  WS-DL-RESULT-DATE-R REDEFINES WS-DL-RESULT-DATE.
001760         10  WS-DLR-CCYY              PIC 9(04).
001770         10  WS-DLR-MO                PIC 9(02).
001780         10  WS-DLR-DA                PIC 9(02).
001790*
001800 77  WS-DAYS-IN-MONTH        PIC S9(04) COMP.
001810 77  WS-ADD-LOOP             PIC S9(04) COMP.
001820 77  WS-Y1                   PIC S9(08) COMP.
001830 77  WS-REM4                 PIC S9(04) COMP.
001840 77  WS-REM100               PIC S9(04) COMP.
001850 77  WS-REM400               PIC S9(04) COMP.
001860 77  WS-DIVTEMP              PIC S9(08) COMP.
001870*
001880*  AMOUNT EDITED WITH THE RUPEE SIGN PREFIX FOR THE PRINTED
001890*  CHALLAN - PLAIN ZONED MASTER FIELD REDEFINED FOR THE EDIT.
001900 01  WS-AMOUNT-EDIT-AREA.
001910     05  WS-AMOUNT-RAW            PIC S9(05)V99.
001920     05  WS-AMOUNT-RAW-R REDEFINES WS-AMOUNT-RAW
001930                                  PIC 9(05)V99.
001940     05  WS-AMOUNT-DISPLAY        PIC ZZ,ZZ9.99.
001950 01  WS-AMOUNT-PRINT              PIC X(13).
001960*
001970 01  WS-DATE-DISPLAY-AREA.
001980     05  WS-DATE-RAW              PIC 9(08).
001990     05  WS-DATE-RAW-R REDEFINES WS-DATE-RAW.
002000         10  WS-DR-CCYY               PIC 9(04).
002010         10  WS-DR-MO                 PIC 9(02).
002020         10  WS-DR-DA                 PIC 9(02).
002030 01  WS-DATE-DISPLAY               PIC X(10).
002040*
002050 01  WS-CHALLAN-NUMBER             PIC X(10).
002060 01  WS-FINE-TYPE-TEXT             PIC X(12).
002070 01  WS-PAID-STATUS-TEXT           PIC X(08).
002080 01  WS-ERROR-TEXT                 PIC X(20).
002090 01  WS-BOOK-TITLE-PRINT           PIC X(40) VALUE SPACES.
002100*
002110 LINKAGE SECTION.
002120 COPY "wscall.cob".
002130*
002140 PROCEDURE DIVISION USING LCD-CALLING-DATA.
002150*
002160 0000-MAIN.
002170     PERFORM 1000-INITIALISE    THRU 1000-EXIT.
002180     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.
002190     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
002200     GOBACK.
002210*
002220 1000-INITIALISE.
002230     MOVE LCD-RUN-DATE TO WS-RUN-DATE-WORK.
002240     PERFORM 1010-LOAD-FINES  THRU 1010-EXIT.
002250     PERFORM 1020-LOAD-USERS  THRU 1020-EXIT.
002260     PERFORM 1030-LOAD-ISSUES THRU 1030-EXIT.
002270     PERFORM 1040-LOAD-BOOKS  THRU 1040-EXIT.
002280     OPEN INPUT CHALREQ-FILE.
002290     OPEN OUTPUT REPORT-FILE.
002300 1000-EXIT.
002310     EXIT.
002320*
002330 1010-LOAD-FINES.
002340     MOVE 'N' TO WS-EOF-SW.
002350     OPEN INPUT FINES-FILE.
002360     PERFORM 1011-READ-FINE THRU 1011-EXIT UNTIL WS-EOF.
002370     CLOSE FINES-FILE.
002380 1010-EXIT.
002390     EXIT.
002400*
002410 1011-READ-FINE.
002420     READ FINES-FILE
002430         AT END MOVE 'Y' TO WS-EOF-SW
002440         NOT AT END
002450             ADD 1 TO WS-FINE-COUNT
002460             MOVE LCF-FINE-ID    TO FT-FINE-ID (WS-FINE-COUNT)
002470             MOVE LCF-ISSUE-ID   TO FT-ISSUE-ID (WS-FINE-COUNT)
002480             MOVE LCF-USER-ID    TO FT-USER-ID (WS-FINE-COUNT)
002490             MOVE LCF-FINE-TYPE  TO FT-FINE-TYPE (WS-FINE-COUNT)
002500             MOVE LCF-FINE-AMT   TO FT-FINE-AMT (WS-FINE-COUNT)
002510             MOVE LCF-IS-PAID    TO FT-IS-PAID (WS-FINE-COUNT)
002520             MOVE LCF-CREATED    TO FT-CREATED (WS-FINE-COUNT)
002530             MOVE LCF-PAID-AT    TO FT-PAID-AT (WS-FINE-COUNT)
002540     END-READ.
002550 1011-EXIT.
002560     EXIT.
002570*
002580 1020-LOAD-USERS.
002590     MOVE 'N' TO WS-EOF-SW.
002600     OPEN INPUT USERS-FILE.
002610     PERFORM 1021-READ-USER THRU 1021-EXIT UNTIL WS-EOF.
002620     CLOSE USERS-FILE.
002630 1020-EXIT.
002640     EXIT.
002650*
002660 1021-READ-USER.
002670     READ USERS-FILE
002680         AT END MOVE 'Y' TO WS-EOF-SW
002690         NOT AT END
002700             ADD 1 TO WS-USER-COUNT
002710             MOVE LCU-USER-ID    TO UT-USER-ID (WS-USER-COUNT)
002720             MOVE LCU-FULL-NAME  TO UT-FULL-NAME (WS-USER-COUNT)
002730             MOVE LCU-EMAIL      TO UT-EMAIL (WS-USER-COUNT)
002740     END-READ.
002750 1021-EXIT.
002760     EXIT.
002770*
002780 1030-LOAD-ISSUES.
002790     MOVE 'N' TO WS-EOF-SW.
002800     OPEN INPUT ISSUES-FILE.
002810     PERFORM 1031-READ-ISSUE THRU 1031-EXIT UNTIL WS-EOF.
002820     CLOSE ISSUES-FILE.
002830 1030-EXIT.
002840     EXIT.
002850*
002860 1031-READ-ISSUE.
002870     READ ISSUES-FILE
002880         AT END MOVE 'Y' TO WS-EOF-SW
002890         NOT AT END
002900             ADD 1 TO WS-ISSUE-COUNT
002910             MOVE LCI-ISSUE-ID   TO IT-ISSUE-ID (WS-ISSUE-COUNT)
002920             MOVE LCI-USER-ID    TO IT-USER-ID (WS-ISSUE-COUNT)
002930             MOVE LCI-BOOK-ID    TO IT-BOOK-ID (WS-ISSUE-COUNT)
002940     END-READ.
002950 1031-EXIT.
002960     EXIT.
002970*
002980 1040-LOAD-BOOKS.
002990     MOVE 'N' TO WS-EOF-SW.
003000     OPEN INPUT BOOKS-FILE.
003010     PERFORM 1041-READ-BOOK THRU 1041-EXIT UNTIL WS-EOF.
003020     CLOSE BOOKS-FILE.
003030 1040-EXIT.
003040     EXIT.
003050*
003060 1041-READ-BOOK.
003070     READ BOOKS-FILE
003080         AT END MOVE 'Y' TO WS-EOF-SW
003090         NOT AT END
003100             ADD 1 TO WS-BOOK-COUNT
003110             MOVE LCB-BOOK-ID    TO BT-BOOK-ID (WS-BOOK-COUNT)
003120             MOVE LCB-TITLE      TO BT-TITLE (WS-BOOK-COUNT)
003130     END-READ.
003140 1041-EXIT.
003150     EXIT.
003160*
003170 2000-PROCESS-REQUESTS.
003180     MOVE 'N' TO WS-EOF-SW.
003190     PERFORM 2010-READ-REQUEST THRU 2010-EXIT UNTIL WS-EOF.
003200     CLOSE CHALREQ-FILE.
003210 2000-EXIT.
003220     EXIT.
003230*
003240 2010-READ-REQUEST.
003250     READ CHALREQ-FILE
003260         AT END     MOVE 'Y' TO WS-EOF-SW
003270         NOT AT END PERFORM 2100-PROCESS-ONE-REQUEST THRU 2100-EXIT
003280     END-READ.
003290 2010-EXIT.
003300     EXIT.
003310*
003320 2100-PROCESS-ONE-REQUEST.
003330     PERFORM 5100-FIND-FINE THRU 5100-EXIT.
003340     IF NOT WS-FOUND
003350         MOVE 'FINE NOT FOUND' TO WS-ERROR-TEXT
003360         PERFORM 8100-WRITE-ERROR-LINE THRU 8100-EXIT
003370         GO TO 2100-EXIT
003380     END-IF.
003390     PERFORM 5200-FIND-USER THRU 5200-EXIT.
003400     IF NOT WS-FOUND
003410         MOVE 'USER NOT FOUND' TO WS-ERROR-TEXT
003420         PERFORM 8100-WRITE-ERROR-LINE THRU 8100-EXIT
003430         GO TO 2100-EXIT
003440     END-IF.
003450     MOVE SPACES TO WS-BOOK-TITLE-PRINT.
003460     PERFORM 5300-FIND-ISSUE-BOOK THRU 5300-EXIT.
003470     PERFORM 7000-CALC-DEADLINE THRU 7000-EXIT.
003480     PERFORM 5000-PRINT-CHALLAN THRU 5000-EXIT.
003490 2100-EXIT.
003500     EXIT.
003510*
003520 5100-FIND-FINE.
003530     MOVE 'N' TO WS-FOUND-SW.
003540     MOVE ZERO TO WS-FINE-SUB.
003550     PERFORM 5110-SCAN-FINE THRU 5110-EXIT
003560         VARYING WS-FINE-SUB FROM 1 BY 1
003570         UNTIL WS-FINE-SUB > WS-FINE-COUNT OR WS-FOUND.
003580 5100-EXIT.
003590     EXIT.
003600*
003610 5110-SCAN-FINE.
003620     IF FT-FINE-ID (WS-FINE-SUB) = CHQ-FINE-ID
003630         MOVE 'Y' TO WS-FOUND-SW
003640     END-IF.
003650 5110-EXIT.
003660     EXIT.
003670*
003680 5200-FIND-USER.
003690     MOVE 'N' TO WS-FOUND-SW.
003700     MOVE ZERO TO WS-USER-SUB.
003710     PERFORM 5210-SCAN-USER THRU 5210-EXIT
003720         VARYING WS-USER-SUB FROM 1 BY 1
003730         UNTIL WS-USER-SUB > WS-USER-COUNT OR WS-FOUND.
003740 5200-EXIT.
003750     EXIT.
003760*
003770 5210-SCAN-USER.
003780     IF UT-USER-ID (WS-USER-SUB) = FT-USER-ID (WS-FINE-SUB)
003790         MOVE 'Y' TO WS-FOUND-SW
003800     END-IF.
003810 5210-EXIT.
003820     EXIT.
003830*
003840 5300-FIND-ISSUE-BOOK.
003850     MOVE 'N' TO WS-FOUND-SW.
003860     MOVE ZERO TO WS-ISSUE-SUB.
003870     PERFORM 5310-SCAN-ISSUE THRU 5310-EXIT
003880         VARYING WS-ISSUE-SUB FROM 1 BY 1
003890         UNTIL WS-ISSUE-SUB > WS-ISSUE-COUNT OR WS-FOUND.
003900     IF NOT WS-FOUND
003910         GO TO 5300-EXIT
003920     END-IF.
003930     MOVE 'N' TO WS-FOUND-SW.
003940     MOVE ZERO TO WS-BOOK-SUB.
003950     PERFORM 5320-SCAN-BOOK THRU 5320-EXIT
003960         VARYING WS-BOOK-SUB FROM 1 BY 1
003970         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT OR WS-FOUND.
003980     IF WS-FOUND
003990         MOVE BT-TITLE (WS-BOOK-SUB) TO WS-BOOK-TITLE-PRINT
004000     END-IF.
004010 5300-EXIT.
004020     EXIT.
004030*
004040 5310-SCAN-ISSUE.
004050     IF IT-ISSUE-ID (WS-ISSUE-SUB) = FT-ISSUE-ID (WS-FINE-SUB)
004060         MOVE 'Y' TO WS-FOUND-SW
004070     END-IF.
004080 5310-EXIT.
004090     EXIT.
004100*
004110 5320-SCAN-BOOK.
004120     IF BT-BOOK-ID (WS-BOOK-SUB) = IT-BOOK-ID (WS-ISSUE-SUB)
004130         MOVE 'Y' TO WS-FOUND-SW
004140     END-IF.
004150 5320-EXIT.
004160     EXIT.
004170*
004180 5000-PRINT-CHALLAN.
004190     MOVE SPACES TO WS-CHALLAN-NUMBER.
004200     STRING 'CHAL-' DELIMITED BY SIZE
004210            FT-FINE-ID (WS-FINE-SUB) DELIMITED BY SIZE
004220            INTO WS-CHALLAN-NUMBER.
004230     EVALUATE TRUE
004240         WHEN FT-LATE-RETURN (WS-FINE-SUB)
004250             MOVE 'LATE RETURN' TO WS-FINE-TYPE-TEXT
004260         WHEN FT-LOST-BOOK (WS-FINE-SUB)
004270             MOVE 'BOOK LOST'   TO WS-FINE-TYPE-TEXT
004280         WHEN OTHER
004290             MOVE SPACES        TO WS-FINE-TYPE-TEXT
004300     END-EVALUATE.
004310     IF FT-PAID (WS-FINE-SUB)
004320         MOVE 'PAID'   TO WS-PAID-STATUS-TEXT
004330     ELSE
004340         MOVE 'UNPAID' TO WS-PAID-STATUS-TEXT
004350     END-IF.
004360*
004370     MOVE SPACES TO REPORT-LINE.
004380     MOVE 'LIBRARY FINE CHALLAN' TO REPORT-LINE.
004390     WRITE REPORT-LINE.
004400     MOVE SPACES TO REPORT-LINE.
004410     STRING WS-CHALLAN-NUMBER DELIMITED BY SIZE
004420            '   FINE ID ' DELIMITED BY SIZE
004430            FT-FINE-ID (WS-FINE-SUB) DELIMITED BY SIZE
004440            INTO REPORT-LINE.
004450     WRITE REPORT-LINE.
004460     MOVE WS-RUN-DATE-WORK TO WS-DATE-RAW.
004470     PERFORM 7100-EDIT-DATE THRU 7100-EXIT.
004480     MOVE SPACES TO REPORT-LINE.
004490     STRING 'ISSUE DATE ' DELIMITED BY SIZE
004500            WS-DATE-DISPLAY DELIMITED BY SIZE
004510            INTO REPORT-LINE.
004520     WRITE REPORT-LINE.
004530     MOVE SPACES TO REPORT-LINE.
004540     STRING 'MEMBER  ' DELIMITED BY SIZE
004550            UT-FULL-NAME (WS-USER-SUB) DELIMITED BY SIZE
004560            ' (ID ' DELIMITED BY SIZE
004570            UT-USER-ID (WS-USER-SUB) DELIMITED BY SIZE
004580            ')' DELIMITED BY SIZE
004590            INTO REPORT-LINE.
004600     WRITE REPORT-LINE.
004610     MOVE SPACES TO REPORT-LINE.
004620     STRING 'EMAIL   ' DELIMITED BY SIZE
004630            UT-EMAIL (WS-USER-SUB) DELIMITED BY SIZE
004640            INTO REPORT-LINE.
004650     WRITE REPORT-LINE.
004660     IF WS-BOOK-TITLE-PRINT NOT = SPACES
004670         MOVE SPACES TO REPORT-LINE
004680         STRING 'BOOK    ' DELIMITED BY SIZE
004690                WS-BOOK-TITLE-PRINT DELIMITED BY SIZE
004700                INTO REPORT-LINE
004710         WRITE REPORT-LINE
004720     END-IF.
004730     MOVE SPACES TO REPORT-LINE.
004740     STRING 'TYPE    ' DELIMITED BY SIZE
004750            WS-FINE-TYPE-TEXT DELIMITED BY SIZE
004760            INTO REPORT-LINE.
004770     WRITE REPORT-LINE.
004780     MOVE FT-FINE-AMT (WS-FINE-SUB) TO WS-AMOUNT-RAW.
004790     MOVE WS-AMOUNT-RAW-R TO WS-AMOUNT-DISPLAY.
004800     MOVE SPACES TO WS-AMOUNT-PRINT.
004810     STRING 'RS' DELIMITED BY SIZE
004820            WS-AMOUNT-DISPLAY DELIMITED BY SIZE
004830            INTO WS-AMOUNT-PRINT.
004840     MOVE SPACES TO REPORT-LINE.
004850     STRING 'AMOUNT  ' DELIMITED BY SIZE
004860            WS-AMOUNT-PRINT DELIMITED BY SIZE
004870            INTO REPORT-LINE.
004880     WRITE REPORT-LINE.
004890     MOVE SPACES TO REPORT-LINE.
004900     STRING 'STATUS  ' DELIMITED BY SIZE
004910            WS-PAID-STATUS-TEXT DELIMITED BY SIZE
004920            INTO REPORT-LINE.
004930     WRITE REPORT-LINE.
004940     MOVE FT-CREATED (WS-FINE-SUB) TO WS-DATE-RAW.
004950     PERFORM 7100-EDIT-DATE THRU 7100-EXIT.
004960     MOVE SPACES TO REPORT-LINE.
004970     STRING 'CREATED ' DELIMITED BY SIZE
004980            WS-DATE-DISPLAY DELIMITED BY SIZE
004990            INTO REPORT-LINE.
005000     WRITE REPORT-LINE.
005010     MOVE WS-DL-RESULT-DATE TO WS-DATE-RAW.
005020     PERFORM 7100-EDIT-DATE THRU 7100-EXIT.
005030     MOVE SPACES TO REPORT-LINE.
005040     STRING 'PAYMENT DEADLINE ' DELIMITED BY SIZE
005050            WS-DATE-DISPLAY DELIMITED BY SIZE
005060            ' - 7 DAYS REMAINING' DELIMITED BY SIZE
005070            INTO REPORT-LINE.
005080     WRITE REPORT-LINE.
005090     MOVE SPACES TO REPORT-LINE.
005100     MOVE 'PAYMENT MAY BE MADE AT THE CIRCULATION DESK OR BY'
005110         TO REPORT-LINE.
005120     WRITE REPORT-LINE.
005130     MOVE SPACES TO REPORT-LINE.
005140     MOVE 'MAIL TO THE ADDRESS ON THE LIBRARY MEMBERSHIP CARD.'
005150         TO REPORT-LINE.
005160     WRITE REPORT-LINE.
005170     MOVE SPACES TO REPORT-LINE.
005180     MOVE 'FAILURE TO PAY BY THE DEADLINE MAY RESULT IN'
005190         TO REPORT-LINE.
005200     WRITE REPORT-LINE.
005210     MOVE SPACES TO REPORT-LINE.
005220     MOVE 'SUSPENSION OF BORROWING PRIVILEGES.' TO REPORT-LINE.
005230     WRITE REPORT-LINE.
005240     MOVE WS-RUN-DATE-WORK TO WS-DATE-RAW.
005250     PERFORM 7100-EDIT-DATE THRU 7100-EXIT.
005260     MOVE SPACES TO REPORT-LINE.
005270     STRING 'CHALLAN GENERATED ' DELIMITED BY SIZE
005280            WS-DATE-DISPLAY DELIMITED BY SIZE
005290            INTO REPORT-LINE.
005300     WRITE REPORT-LINE.
005310 5000-EXIT.
005320     EXIT.
005330*
005340 7000-CALC-DEADLINE.
005350     MOVE WS-RUN-DATE-WORK TO WS-DL-BASE-DATE.
005360     MOVE WS-DLB-CCYY TO LCW-CCYY.
005370     MOVE WS-DLB-MO   TO LCW-MO.
005380     MOVE WS-DLB-DA   TO LCW-DA.
005390     PERFORM 7040-ADD-DAYS-TO-DATE THRU 7040-EXIT.
005400     MOVE LCW-CCYY TO WS-DLR-CCYY.
005410     MOVE LCW-MO   TO WS-DLR-MO.
005420     MOVE LCW-DA   TO WS-DLR-DA.
005430 7000-EXIT.
005440     EXIT.
005450*
005460 7040-ADD-DAYS-TO-DATE.
005470     PERFORM 7041-INCREMENT-ONE-DAY THRU 7041-EXIT
005480         VARYING WS-ADD-LOOP FROM 1 BY 1
005490         UNTIL WS-ADD-LOOP > 7.
005500 7040-EXIT.
005510     EXIT.
005520*
005530 7041-INCREMENT-ONE-DAY.
005540     ADD 1 TO LCW-DA.
005550     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
005560     MOVE LCW-MONTH-LEN (LCW-MO) TO WS-DAYS-IN-MONTH.
005570     IF LCW-MO = 2 AND LCW-IS-LEAP
005580         ADD 1 TO WS-DAYS-IN-MONTH
005590     END-IF.
005600     IF LCW-DA > WS-DAYS-IN-MONTH
005610         MOVE 1 TO LCW-DA
005620         ADD 1 TO LCW-MO
005630         IF LCW-MO > 12
005640             MOVE 1 TO LCW-MO
005650             ADD 1 TO LCW-CCYY
005660         END-IF
005670     END-IF.
005680 7041-EXIT.
005690     EXIT.
005700*
005710 7050-TEST-LEAP.
005720     DIVIDE LCW-CCYY BY 4   GIVING WS-DIVTEMP REMAINDER WS-REM4.
005730     DIVIDE LCW-CCYY BY 100 GIVING WS-DIVTEMP REMAINDER WS-REM100.
005740     DIVIDE LCW-CCYY BY 400 GIVING WS-DIVTEMP REMAINDER WS-REM400.
005750     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
005760         MOVE 'Y' TO LCW-LEAP-SW
005770     ELSE
005780         MOVE 'N' TO LCW-LEAP-SW
005790     END-IF.
005800 7050-EXIT.
005810     EXIT.
005820*
005830 7100-EDIT-DATE.
005840     MOVE SPACES TO WS-DATE-DISPLAY.
005850     STRING WS-DR-MO   DELIMITED BY SIZE
005860            '/'        DELIMITED BY SIZE
005870            WS-DR-DA   DELIMITED BY SIZE
005880            '/'        DELIMITED BY SIZE
005890            WS-DR-CCYY DELIMITED BY SIZE
005900            INTO WS-DATE-DISPLAY.
005910 7100-EXIT.
005920     EXIT.
005930*
005940 8100-WRITE-ERROR-LINE.
005950     MOVE SPACES TO REPORT-LINE.
005960     STRING '*** REQUEST REJECTED - FINE ' DELIMITED BY SIZE
005970            CHQ-FINE-ID DELIMITED BY SIZE
005980            ' - ' DELIMITED BY SIZE
005990            WS-ERROR-TEXT DELIMITED BY SIZE
006000            INTO REPORT-LINE.
006010     WRITE REPORT-LINE.
006020 8100-EXIT.
006030     EXIT.
006040*
006050 9000-TERMINATE.
006060     CLOSE REPORT-FILE.
006070 9000-EXIT.
006080     EXIT.
006090
