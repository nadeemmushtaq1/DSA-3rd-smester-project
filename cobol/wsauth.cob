000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR BOOK AUTHOR FILE          *
000130*        KEYED BY LCA-AUTHOR-ID                     *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 35 BYTES - SEQUENTIAL, LINE FORMAT.
000170*  EXACT FIT TO 35 - NO ROOM FOR A TRAILING FILLER.
000180*
000190* 03/03/84 DKP - CREATED.
000200*
000210 01  LCA-AUTHOR-RECORD.
000220     05  LCA-AUTHOR-ID           PIC 9(05).
000230     05  LCA-AUTHOR-NAME         PIC X(30).
000240
