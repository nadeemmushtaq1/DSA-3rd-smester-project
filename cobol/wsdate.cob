000100*  SHARED DATE-ARITHMETIC WORK AREA - CCYYMMDD TO/FROM AN
000110*  ABSOLUTE DAY NUMBER SO DUE DATES, FINE DEADLINES AND
000120*  AGEING CAN ADD/SUBTRACT DAYS ACROSS MONTH AND YEAR ENDS.
000130*  EACH PROGRAM COPIES THIS INTO WORKING-STORAGE AND CARRIES
000140*  ITS OWN CONVERSION PARAGRAPHS - SEE 7020-CALC-DUE-DATE IN
000150*  LC020 FOR THE CANONICAL VERSION.
000160*
000170* 30/08/90 DKP - CREATED - LIFTED OUT OF LC020 SO LC030/LC060
000180*                DID NOT EACH CARRY THEIR OWN MONTH TABLE.
000190*
000200 01  LCW-DATE-WORK.
000210     05  LCW-CCYY                PIC 9(04).
000220     05  LCW-MO                  PIC 9(02).
000230     05  LCW-DA                  PIC 9(02).
000240     05  LCW-ABS-DAYS            PIC 9(08).
000250     05  LCW-LEAP-SW             PIC X(01).
000260         88  LCW-IS-LEAP             VALUE 'Y'.
000270         88  LCW-NOT-LEAP            VALUE 'N'.
000280 01  LCW-MONTH-TABLE.
000290     05  FILLER                  PIC 9(03)  VALUE 031.
000300     05  FILLER                  PIC 9(03)  VALUE 028.
000310     05  FILLER                  PIC 9(03)  VALUE 031.
000320     05  FILLER                  PIC 9(03)  VALUE 030.
000330     05  FILLER                  PIC 9(03)  VALUE 031.
000340     05  FILLER                  PIC 9(03)  VALUE 030.
000350     05  FILLER                  PIC 9(03)  VALUE 031.
000360     05  FILLER                  PIC 9(03)  VALUE 031.
000370     05  FILLER                  PIC 9(03)  VALUE 030.
000380     05  FILLER                  PIC 9(03)  VALUE 031.
000390     05  FILLER                  PIC 9(03)  VALUE 030.
000400     05  FILLER                  PIC 9(03)  VALUE 031.
000410 01  LCW-MONTH-TAB REDEFINES LCW-MONTH-TABLE.
000420     05  LCW-MONTH-LEN           PIC 9(03)  OCCURS 12 TIMES.
000430 77  LCW-SUB                     PIC S9(04) COMP.
000440
