000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LC050.
000120 AUTHOR.        R. J. TANAKA.
000130 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
000140 DATE-WRITTEN.  SEPTEMBER 03 1991.
000150 DATE-COMPILED.
000160 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
000170*
000180*****************************************************************
000190*                                                               *
000200*  LC050 - LIBRARY STATISTICS SUMMARY                          *
000210*                                                               *
000220*  ONE PASS EACH OVER THE BOOK, USER, ISSUE AND FINE MASTERS    *
000230*  BUILDING THE CONTROL TOTALS THE DIRECTOR'S OFFICE ASKS FOR   *
000240*  EVERY MONTH END - BOOK COUNT, MEMBER COUNT, ACTIVE AND       *
000250*  OVERDUE LOANS, AND THE UNPAID FINE COUNT AND AMOUNT. NO      *
000260*  MASTER IS CHANGED BY THIS RUN - READ ONLY, ALL THE WAY       *
000270*  THROUGH.                                                     *
000280*                                                               *
000290*****************************************************************
000300*
000310* CHANGES -
000320* 03/09/91 RJT - CREATED - DIRECTOR'S OFFICE WANTED A ONE-PAGE
000330*                COUNT SHEET INSTEAD OF WALKING THE MASTERS BY
000340*                HAND AT MONTH END.
000350* 14/02/99 RJT - Y2K REVIEW - DUE-DATE COMPARE IS A STRAIGHT
000360*                CCYYMMDD DIGIT COMPARE, NO CENTURY WINDOW USED.
000370*                SIGNED OFF.
000380* 11/11/09 ELC - UNPAID FINE AMOUNT NOW EDITED Z,ZZZ,ZZ9.99 TO
000390*                MATCH THE OPERATIONS MANUAL REPORT SAMPLE.
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT BOOKS-FILE ASSIGN TO "BOOKS"
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS WS-BOOKS-STATUS.
000500     SELECT USERS-FILE ASSIGN TO "USERS"
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WS-USERS-STATUS.
000530     SELECT ISSUES-FILE ASSIGN TO "ISSUES"
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-ISSUES-STATUS.
000560     SELECT FINES-FILE ASSIGN TO "FINES"
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-FINES-STATUS.
000590     SELECT REPORT-FILE ASSIGN TO "RPTSTAT"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-REPORT-STATUS.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  BOOKS-FILE
000660     LABEL RECORDS ARE STANDARD.
000670 COPY "wsbook.cob".
000680*
000690 FD  USERS-FILE
000700     LABEL RECORDS ARE STANDARD.
000710 COPY "wsuser.cob".
000720*
000730 FD  ISSUES-FILE
000740     LABEL RECORDS ARE STANDARD.
000750 COPY "wsissu.cob".
000760*
000770 FD  FINES-FILE
000780     LABEL RECORDS ARE STANDARD.
000790 COPY "wsfine.cob".
000800*
000810 FD  REPORT-FILE
000820     LABEL RECORDS ARE STANDARD.
000830 01  REPORT-LINE                 PIC X(132).
000840*
000850 WORKING-STORAGE SECTION.
000860 77  PROG-NAME               PIC X(17) VALUE 'LC050 (1.02)'.
000870 77  WS-BOOKS-STATUS         PIC X(02).
000880 77  WS-USERS-STATUS         PIC X(02).
000890 77  WS-ISSUES-STATUS        PIC X(02).
000900 77  WS-FINES-STATUS         PIC X(02).
000910 77  WS-REPORT-STATUS        PIC X(02).
000920 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
000930     88  WS-EOF                   VALUE 'Y'.
000940*
000950 01  WS-RUN-DATE-AREA.
000960     05  WS-RUN-DATE-WORK         PIC 9(08).
000970     05  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
000980         10  WS-RDW-CCYY              PIC 9(04).
000990         10  WS-RDW-MO                PIC 9(02).
001000         10  WS-RDW-DA                PIC 9(02).
001010*
001020*  CONTROL TOTALS - GROUPED UNDER ONE 01 SO A SINGLE REDEFINES
001030*  CAN TABLE-WALK THEM ON THE FINAL EDIT PASS IF A FUTURE
001040*  RELEASE NEEDS A COLUMNAR RATHER THAN LABELLED REPORT.
001050 01  WS-TOTALS-AREA.
001060     05  WS-TOTALS-TAB OCCURS 6 TIMES PIC 9(07) COMP.
001070 01  WS-TOTALS-R REDEFINES WS-TOTALS-AREA.
001080     05  WS-TOTAL-BOOKS          PIC 9(07) COMP.
001090     05  WS-TOTAL-MEMBERS        PIC 9(07) COMP.
001100     05  WS-ACTIVE-ISSUES        PIC 9(07) COMP.
001110     05  WS-OVERDUE-BOOKS        PIC 9(07) COMP.
001120     05  WS-UNPAID-COUNT         PIC 9(07) COMP.
001130     05  FILLER                  PIC 9(07) COMP.
001140*
001150 01  WS-UNPAID-AMOUNT        PIC S9(07)V99 VALUE ZERO.
001160 01  WS-UNPAID-AMOUNT-EDIT   PIC Z,ZZZ,ZZ9.99.
001170*
001180*  RUN DATE FOR THE REPORT HEADING, SPLIT SO IT CAN PRINT
001190*  SLASH FORMAT INSTEAD OF A RAW CCYYMMDD STRING OF DIGITS.
001200 01  WS-HEADER-DATE-AREA.
001210     05  WS-HD-DATE               PIC 9(08).
001220     05  WS-HD-DATE-R REDEFINES WS-HD-DATE.
001230         10  WS-HD-CCYY               PIC 9(04).
001240         10  WS-HD-MO                 PIC 9(02).
001250         10  WS-HD-DA                 PIC 9(02).
001260 01  WS-HEADER-DATE-DISPLAY       PIC X(10).
001270*
001280 LINKAGE SECTION.
001290 COPY "wscall.cob".
001300*
001310 PROCEDURE DIVISION USING LCD-CALLING-DATA.
001320*
001330 0000-MAIN.
001340     PERFORM 1000-INITIALISE    THRU 1000-EXIT.
001350     PERFORM 2000-ACCUM-BOOKS   THRU 2000-EXIT.
001360     PERFORM 2100-ACCUM-USERS   THRU 2100-EXIT.
001370     PERFORM 2200-ACCUM-ISSUES  THRU 2200-EXIT.
001380     PERFORM 2300-ACCUM-FINES   THRU 2300-EXIT.
001390     PERFORM 5000-PRINT-SUMMARY THRU 5000-EXIT.
001400     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
001410     GOBACK.
001420*
001430 1000-INITIALISE.
001440     MOVE LCD-RUN-DATE TO WS-RUN-DATE-WORK.
001450     MOVE ZERO TO WS-TOTALS-AREA.
001460     MOVE ZERO TO WS-UNPAID-AMOUNT.
001470     OPEN OUTPUT REPORT-FILE.
001480 1000-EXIT.
001490     EXIT.
001500*
001510 2000-ACCUM-BOOKS.
001520     MOVE 'N' TO WS-EOF-SW.
001530     OPEN INPUT BOOKS-FILE.
001540     PERFORM 2010-READ-BOOK THRU 2010-EXIT UNTIL WS-EOF.
001550     CLOSE BOOKS-FILE.
001560 2000-EXIT.
001570     EXIT.
001580*
001590 2010-READ-BOOK.
001600     READ BOOKS-FILE
001610         AT END     MOVE 'Y' TO WS-EOF-SW
001620         NOT AT END ADD 1 TO WS-TOTAL-BOOKS
001630     END-READ.
001640 2010-EXIT.
001650     EXIT.
001660*
001670 2100-ACCUM-USERS.
001680     MOVE 'N' TO WS-EOF-SW.
001690     OPEN INPUT USERS-FILE.
001700     PERFORM 2110-READ-USER THRU 2110-EXIT UNTIL WS-EOF.
001710     CLOSE USERS-FILE.
001720 2100-EXIT.
001730     EXIT.
001740*
001750 2110-READ-USER.
001760     READ USERS-FILE
001770         AT END     MOVE 'Y' TO WS-EOF-SW
001780         NOT AT END PERFORM 2120-CHECK-MEMBER THRU 2120-EXIT
001790     END-READ.
001800 2110-EXIT.
001810     EXIT.
001820*
001830 2120-CHECK-MEMBER.
001840     IF LCU-ROLE-MEMBER
001850         ADD 1 TO WS-TOTAL-MEMBERS
001860     END-IF.
001870 2120-EXIT.
001880     EXIT.
001890*
001900 2200-ACCUM-ISSUES.
001910     MOVE 'N' TO WS-EOF-SW.
001920     OPEN INPUT ISSUES-FILE.
001930     PERFORM 2210-READ-ISSUE THRU 2210-EXIT UNTIL WS-EOF.
001940     CLOSE ISSUES-FILE.
001950 2200-EXIT.
001960     EXIT.
001970*
001980 2210-READ-ISSUE.
001990     READ ISSUES-FILE
002000         AT END     MOVE 'Y' TO WS-EOF-SW
002010         NOT AT END PERFORM 2220-CHECK-ISSUE THRU 2220-EXIT
002020     END-READ.
002030 2210-EXIT.
002040     EXIT.
002050*
002060 2220-CHECK-ISSUE.
002070     IF LCI-PENDING OR LCI-APPROVED
002080         ADD 1 TO WS-ACTIVE-ISSUES
002090         IF LCI-DUE-DATE < WS-RUN-DATE-WORK
002100             ADD 1 TO WS-OVERDUE-BOOKS
002110         END-IF
002120     END-IF.
002130 2220-EXIT.
002140     EXIT.
002150*
002160 2300-ACCUM-FINES.
002170     MOVE 'N' TO WS-EOF-SW.
002180     OPEN INPUT FINES-FILE.
002190     PERFORM 2310-READ-FINE THRU 2310-EXIT UNTIL WS-EOF.
002200     CLOSE FINES-FILE.
002210 2300-EXIT.
002220     EXIT.
002230*
002240 2310-READ-FINE.
002250     READ FINES-FILE
002260         AT END     MOVE 'Y' TO WS-EOF-SW
002270         NOT AT END PERFORM 2320-CHECK-FINE THRU 2320-EXIT
002280     END-READ.
002290 2310-EXIT.
002300     EXIT.
002310*
002320 2320-CHECK-FINE.
002330     IF LCF-UNPAID
002340         ADD 1 TO WS-UNPAID-COUNT
002350         ADD LCF-FINE-AMT TO WS-UNPAID-AMOUNT
002360     END-IF.
002370 2320-EXIT.
002380     EXIT.
002390*
002400 5000-PRINT-SUMMARY.
002410     MOVE WS-UNPAID-AMOUNT TO WS-UNPAID-AMOUNT-EDIT.
002420     MOVE WS-RUN-DATE-WORK TO WS-HD-DATE.
002430     MOVE SPACES TO WS-HEADER-DATE-DISPLAY.
002440     STRING WS-HD-MO   DELIMITED BY SIZE
002450            '/'        DELIMITED BY SIZE
002460            WS-HD-DA   DELIMITED BY SIZE
002470            '/'        DELIMITED BY SIZE
002480            WS-HD-CCYY DELIMITED BY SIZE
002490            INTO WS-HEADER-DATE-DISPLAY.
002500     MOVE SPACES TO REPORT-LINE.
002510     STRING 'LIBRARY STATISTICS SUMMARY - RUN DATE '
002520                DELIMITED BY SIZE
002530            WS-HEADER-DATE-DISPLAY DELIMITED BY SIZE
002540            INTO REPORT-LINE.
002550     WRITE REPORT-LINE.
002560     MOVE SPACES TO REPORT-LINE.
002570     STRING 'TOTAL BOOKS            ' DELIMITED BY SIZE
002580            WS-TOTAL-BOOKS DELIMITED BY SIZE
002590            INTO REPORT-LINE.
002600     WRITE REPORT-LINE.
002610     MOVE SPACES TO REPORT-LINE.
002620     STRING 'TOTAL MEMBERS          ' DELIMITED BY SIZE
002630            WS-TOTAL-MEMBERS DELIMITED BY SIZE
002640            INTO REPORT-LINE.
002650     WRITE REPORT-LINE.
002660     MOVE SPACES TO REPORT-LINE.
002670     STRING 'ACTIVE ISSUES          ' DELIMITED BY SIZE
002680            WS-ACTIVE-ISSUES DELIMITED BY SIZE
002690            INTO REPORT-LINE.
002700     WRITE REPORT-LINE.
002710     MOVE SPACES TO REPORT-LINE.
002720     STRING 'OVERDUE BOOKS          ' DELIMITED BY SIZE
002730            WS-OVERDUE-BOOKS DELIMITED BY SIZE
002740            INTO REPORT-LINE.
002750     WRITE REPORT-LINE.
002760     MOVE SPACES TO REPORT-LINE.
002770     STRING 'UNPAID FINES COUNT     ' DELIMITED BY SIZE
002780            WS-UNPAID-COUNT DELIMITED BY SIZE
002790            INTO REPORT-LINE.
002800     WRITE REPORT-LINE.
002810     MOVE SPACES TO REPORT-LINE.
002820     STRING 'UNPAID FINES AMOUNT    ' DELIMITED BY SIZE
002830            WS-UNPAID-AMOUNT-EDIT DELIMITED BY SIZE
002840            INTO REPORT-LINE.
002850     WRITE REPORT-LINE.
002860 5000-EXIT.
002870     EXIT.
002880*
002890 9000-TERMINATE.
002900     CLOSE REPORT-FILE.
002910 9000-EXIT.
002920     EXIT.
002930
