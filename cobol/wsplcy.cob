000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR LIBRARY POLICY PARAMETER  *
000130*        SINGLE-RECORD FILE - ONE PER LIBRARY       *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 17 BYTES - SEQUENTIAL, LINE FORMAT.
000170*  EXACT FIT TO 17 - NO ROOM FOR A TRAILING FILLER.
000180*
000190* 11/06/84 DKP - CREATED.
000200* 30/08/90 DKP - ADDED LCP-MAX-RENEWALS, LCP-LOST-MULT FOR
000210*                RENEWAL AND LOST-BOOK PROCESSING.
000220*
000230 01  LCP-POLICY-RECORD.
000240     05  LCP-MAX-BOOKS           PIC 9(02).
000250     05  LCP-MAX-ISSUE-DAYS      PIC 9(03).
000260     05  LCP-FINE-PER-DAY        PIC 9(03)V99.
000270     05  LCP-GRACE-DAYS          PIC 9(02).
000280     05  LCP-MAX-RENEWALS        PIC 9(02).
000290     05  LCP-LOST-MULT           PIC 9(02)V9.
000300
