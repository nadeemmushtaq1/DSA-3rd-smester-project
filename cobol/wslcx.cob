000100*  CALL INTERFACE BLOCK FOR THE CATALOG ENGINE MODULE LC010.
000110*  COPIED INTO LC010'S LINKAGE SECTION AND INTO THE WORKING-
000120*  STORAGE OF EVERY PROGRAM THAT CALLS IT (LC011, LC020) SO
000130*  BOTH SIDES OF THE CALL AGREE ON THE PARAMETER LAYOUT.
000140*
000150*  LCX-FUNCTION VALUES -
000160*     LOAD  BUILD THE TABLE FROM THE BOOKS FILE
000170*     FNDI  FIND BY ISBN (EXACT)
000180*     FNDT  FIND BY TITLE (EXACT, FOLDED)
000190*     FNDP  FIND BY TITLE PREFIX (FOLDED) - SETS MATCH-COUNT
000200*     LIST  SELECT THE WHOLE TABLE IN TITLE ORDER - SETS COUNT
000210*     GETM  FETCH MATCH NUMBER LCX-SEQ-INDEX FROM THE LAST
000220*           FNDP OR LIST INTO LCX-BOOK-REC-OUT
000230*     FNDB  FIND BY BOOK ID (EXACT)
000240*     ADDB  ADD LCX-BOOK-REC-IN TO THE TABLE AND THE FILE IMAGE
000250*     DELB  DELETE THE BOOK ID IN LCX-BOOK-ID-IN
000260*     AVQT  ADJUST AVAILABLE COPIES BY LCX-COPIES-DELTA
000270*     CLOS  REWRITE THE BOOKS FILE FROM THE TABLE, CLOSE DOWN
000280*
000290* 11/06/84 DKP - CREATED.
000300* 30/08/90 DKP - ADDED AVQT FOR THE CIRCULATION MODULE.
000310* 14/03/11 PNS - CATALOGUE MEMO 11-206 - ADDED LCX-OUT-AUTHOR-NAME
000320*                SO CALLERS GET THE AUTHOR NAME WITH EVERY BOOK
000330*                RECORD RETURNED, NOT JUST THE NUMERIC AUTHOR-ID.
000340*
000350 01  LCX-INTERFACE.
000360     05  LCX-FUNCTION            PIC X(04).
000370     05  LCX-ISBN-IN             PIC X(14).
000380     05  LCX-TITLE-IN            PIC X(40).
000390     05  LCX-BOOK-ID-IN          PIC 9(05).
000400     05  LCX-COPIES-DELTA        PIC S9(03).
000410     05  LCX-BOOK-REC-IN.
000420         10  LCX-IN-BOOK-ID          PIC 9(05).
000430         10  LCX-IN-ISBN             PIC X(14).
000440         10  LCX-IN-TITLE            PIC X(40).
000450         10  LCX-IN-AUTHOR-ID        PIC 9(05).
000460         10  LCX-IN-CATEGORY-ID      PIC 9(05).
000470         10  LCX-IN-TOTAL-COPIES     PIC 9(03).
000480         10  LCX-IN-AVAIL-COPIES     PIC 9(03).
000490     05  LCX-SEQ-INDEX           PIC 9(04) COMP.
000500     05  LCX-MATCH-COUNT         PIC 9(04) COMP.
000510     05  LCX-FOUND-SW            PIC X(01).
000520         88  LCX-FOUND               VALUE 'Y'.
000530         88  LCX-NOT-FOUND           VALUE 'N'.
000540     05  LCX-BOOK-REC-OUT.
000550         10  LCX-OUT-BOOK-ID         PIC 9(05).
000560         10  LCX-OUT-ISBN            PIC X(14).
000570         10  LCX-OUT-TITLE           PIC X(40).
000580         10  LCX-OUT-AUTHOR-ID       PIC 9(05).
000590         10  LCX-OUT-AUTHOR-NAME     PIC X(30).
000600         10  LCX-OUT-CATEGORY-ID     PIC 9(05).
000610         10  LCX-OUT-TOTAL-COPIES    PIC 9(03).
000620         10  LCX-OUT-AVAIL-COPIES    PIC 9(03).
000630     05  LCX-LOG-OP-TYPE         PIC X(14).
000640     05  LCX-LOG-DETAIL          PIC X(60).
000650     05  LCX-RETURN-CODE         PIC 9(02).
000660         88  LCX-OK                  VALUE 00.
000670         88  LCX-ERROR               VALUE 99.
000680
