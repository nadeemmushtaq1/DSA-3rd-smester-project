000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LC010.
000120 AUTHOR.        D. K. PHELPS.
000130 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
000140 DATE-WRITTEN.  JUNE 11 1984.
000150 DATE-COMPILED.
000160 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
000170*
000180*****************************************************************
000190*                                                               *
000200*  LC010 - CATALOG ENGINE                                      *
000210*                                                               *
000220*  CALLED MODULE HOLDING THE IN-MEMORY BOOK TABLE. BUILDS THE   *
000230*  TABLE FROM THE BOOKS FILE ON FUNCTION LOAD AND KEEPS IT IN   *
000240*  WORKING-STORAGE FOR THE LIFE OF THE RUN UNIT SO REPEAT       *
000250*  CALLS FROM LC011/LC020 DO NOT RE-READ THE FILE. PROVIDES     *
000260*  EXACT ISBN LOOKUP, EXACT/PREFIX TITLE LOOKUP (CASE FOLDED),  *
000270*  FULL SORTED LISTING, BOOK-ID LOOKUP, ADD/DELETE AND AN       *
000280*  AVAILABLE-COPIES ADJUSTMENT USED BY CIRCULATION. ALSO LOADS  *
000290*  THE AUTHOR FILE AT STARTUP SO EVERY BOOK RECORD HANDED BACK  *
000300*  TO THE CALLER CARRIES THE AUTHOR NAME, NOT JUST THE NUMERIC  *
000310*  AUTHOR-ID.                                                   *
000320*                                                               *
000330*****************************************************************
000340*
000350* CHANGES -
000360* 11/06/84 DKP - CREATED.
000370* 02/09/84 DKP - ADDED FNDP (TITLE PREFIX SEARCH) FOR THE
000380*                CATALOGUE BROWSE SCREENS.
000390* 19/07/91 DKP - ADDED FNDB/AVQT FOR THE NEW CIRCULATION MODULE
000400*                SO LC020 NO LONGER KEEPS ITS OWN COPY OF BOOKS.
000410* 30/08/90 DKP - RAISED TABLE SIZE 150 TO 300 COPIES.
000420* 14/02/99 RJT - Y2K REVIEW - NO DATE FIELDS HELD IN THIS MODULE,
000430*                NO CHANGE REQUIRED, SIGNED OFF.
000440* 07/05/03 SMW - ADD/DELETE NOW RE-SORT AND LOG VIA LCX-LOG-DETAIL
000450*                INSTEAD OF WRITING SYSLOG DIRECTLY - SYSLOG IS
000460*                NOW OWNED BY THE CALLING PROGRAM ONLY.
000470* 11/11/09 ELC - CLOS NOW CLEARS FILLER BEFORE THE WRITE LOOP,
000480*                STOPPED GARBAGE IN THE LAST BYTES OF THE IMAGE.
000490* 14/03/11 PNS - CATALOGUE MEMO 11-206 - LOAD NOW ALSO READS THE
000500*                AUTHOR FILE AND RESOLVES AUTHOR-ID TO AUTHOR-NAME
000510*                FOR EVERY TABLE ENTRY SO LC011 CAN PRINT THE NAME
000520*                ON THE ACQUISITION LOG INSTEAD OF A BARE NUMBER.
000530*                ADD-BOOK ALSO REJECTS A MALFORMED ISBN OR A
000540*                BLANK-LEADING TITLE AT THE SAME TIME.
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT BOOKS-FILE ASSIGN TO "BOOKS"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-BOOKS-STATUS.
000650     SELECT AUTHORS-FILE ASSIGN TO "AUTHORS"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-AUTHORS-STATUS.
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  BOOKS-FILE
000720     LABEL RECORDS ARE STANDARD.
000730 COPY "wsbook.cob".
000740 FD  AUTHORS-FILE
000750     LABEL RECORDS ARE STANDARD.
000760 COPY "wsauth.cob".
000770*
000780 WORKING-STORAGE SECTION.
000790 77  PROG-NAME               PIC X(17) VALUE 'LC010 (1.05)'.
000800 77  WS-BOOKS-STATUS         PIC X(02).
000810 77  WS-AUTHORS-STATUS       PIC X(02).
000820 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
000830     88  WS-EOF                  VALUE 'Y'.
000840 01  WS-AUTHOR-EOF-SW        PIC X(01) VALUE 'N'.
000850     88  WS-AUTHOR-EOF           VALUE 'Y'.
000860 01  WS-FOLD-ALPHA.
000870     05  WS-UPPER            PIC X(26)
000880                              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000890     05  WS-LOWER            PIC X(26)
000900                              VALUE 'abcdefghijklmnopqrstuvwxyz'.
000910 01  WS-FOLD-WORK            PIC X(40).
000920 01  WS-FOLD-WORK-R REDEFINES WS-FOLD-WORK.
000930     05  WS-FOLD-FIRST-CHAR      PIC X(01).
000940     05  FILLER                  PIC X(39).
000950*
000960 01  WS-ISBN-WORK            PIC X(14).
000970 01  WS-ISBN-WORK-R REDEFINES WS-ISBN-WORK.
000980     05  WS-ISBN-PREFIX          PIC X(03).
000990     05  WS-ISBN-DASH            PIC X(01).
001000     05  WS-ISBN-BODY            PIC X(09).
001010     05  WS-ISBN-CHECK-DIGIT     PIC X(01).
001020*
001030 01  WS-AUTHOR-NAME-WORK     PIC X(30).
001040 01  WS-AUTHOR-NAME-WORK-R REDEFINES WS-AUTHOR-NAME-WORK.
001050     05  WS-AUTHOR-FIRST-CHAR    PIC X(01).
001060     05  FILLER                  PIC X(29).
001070*
001080 01  LCT-BOOK-TABLE.
001090     05  LCT-BOOK-ENTRY OCCURS 300 TIMES INDEXED BY LCT-IDX.
001100         10  LCT-FOLD-TITLE      PIC X(40).
001110         10  LCT-ENTRY-ID        PIC 9(05).
001120         10  LCT-ENTRY-ISBN      PIC X(14).
001130         10  LCT-ENTRY-TITLE     PIC X(40).
001140         10  LCT-ENTRY-AUTHOR    PIC 9(05).
001150         10  LCT-ENTRY-AUTH-NAME PIC X(30).
001160         10  LCT-ENTRY-CATEGORY  PIC 9(05).
001170         10  LCT-ENTRY-TOTAL     PIC 9(03).
001180         10  LCT-ENTRY-AVAIL     PIC 9(03).
001190 01  WS-HOLD-ENTRY.
001200     05  WS-HOLD-FOLD-TITLE      PIC X(40).
001210     05  WS-HOLD-ID              PIC 9(05).
001220     05  WS-HOLD-ISBN            PIC X(14).
001230     05  WS-HOLD-TITLE           PIC X(40).
001240     05  WS-HOLD-AUTHOR          PIC 9(05).
001250     05  WS-HOLD-AUTH-NAME       PIC X(30).
001260     05  WS-HOLD-CATEGORY        PIC 9(05).
001270     05  WS-HOLD-TOTAL           PIC 9(03).
001280     05  WS-HOLD-AVAIL           PIC 9(03).
001290 01  WS-MATCH-TABLE.
001300     05  WS-MATCH-IDX OCCURS 300 TIMES PIC 9(04) COMP.
001310*
001320 01  WS-AUTHOR-TABLE.
001330     05  WS-AUTHOR-ENTRY OCCURS 200 TIMES INDEXED BY WS-AUTH-IDX.
001340         10  AT-AUTHOR-ID        PIC 9(05).
001350         10  AT-AUTHOR-NAME      PIC X(30).
001360*
001370 77  LCT-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
001380 77  LCT-MAX-ENTRIES         PIC 9(04) COMP VALUE 300.
001390 77  WS-LAST-MATCH-COUNT     PIC 9(04) COMP VALUE ZERO.
001400 77  WS-SUB                  PIC S9(04) COMP VALUE ZERO.
001410 77  WS-SUB2                 PIC S9(04) COMP VALUE ZERO.
001420 77  WS-PFX-LEN              PIC S9(04) COMP VALUE ZERO.
001430 77  WS-AUTHOR-COUNT         PIC 9(04) COMP VALUE ZERO.
001440 77  WS-AUTHOR-MAX-ENTRIES   PIC 9(04) COMP VALUE 200.
001450 77  WS-ASUB                 PIC S9(04) COMP VALUE ZERO.
001460*
001470 LINKAGE SECTION.
001480 COPY "wslcx.cob".
001490*
001500 PROCEDURE DIVISION USING LCX-INTERFACE.
001510*
001520 0000-MAIN.
001530     MOVE ZERO  TO LCX-RETURN-CODE.
001540     MOVE SPACES TO LCX-LOG-OP-TYPE LCX-LOG-DETAIL.
001550     EVALUATE LCX-FUNCTION
001560         WHEN 'LOAD' PERFORM 2000-LOAD-BOOKS    THRU 2000-EXIT
001570         WHEN 'FNDI' PERFORM 3000-FIND-ISBN     THRU 3000-EXIT
001580         WHEN 'FNDT' PERFORM 3100-FIND-TITLE    THRU 3100-EXIT
001590         WHEN 'FNDP' PERFORM 3200-FIND-PREFIX   THRU 3200-EXIT
001600         WHEN 'LIST' PERFORM 3300-LIST-ALL      THRU 3300-EXIT
001610         WHEN 'GETM' PERFORM 3400-GET-MATCH     THRU 3400-EXIT
001620         WHEN 'FNDB' PERFORM 3500-FIND-BOOK-ID  THRU 3500-EXIT
001630         WHEN 'ADDB' PERFORM 4000-ADD-BOOK      THRU 4000-EXIT
001640         WHEN 'DELB' PERFORM 4100-DELETE-BOOK   THRU 4100-EXIT
001650         WHEN 'AVQT' PERFORM 4150-ADJUST-AVAIL  THRU 4150-EXIT
001660         WHEN 'CLOS' PERFORM 4200-CLOSE-REWRITE THRU 4200-EXIT
001670         WHEN OTHER  MOVE 99 TO LCX-RETURN-CODE
001680     END-EVALUATE.
001690     GOBACK.
001700*
001710 2000-LOAD-BOOKS.
001720     PERFORM 2040-LOAD-AUTHORS THRU 2040-EXIT.
001730     MOVE ZERO TO LCT-TABLE-COUNT.
001740     MOVE 'N' TO WS-EOF-SW.
001750     OPEN INPUT BOOKS-FILE.
001760     PERFORM 2010-READ-BOOK THRU 2010-EXIT
001770         UNTIL WS-EOF.
001780     CLOSE BOOKS-FILE.
001790     PERFORM 4300-SORT-TABLE THRU 4300-EXIT.
001800     MOVE 'LOAD' TO LCX-LOG-OP-TYPE.
001810     STRING 'BOOKS LOADED - COUNT '  DELIMITED BY SIZE
001820            LCT-TABLE-COUNT         DELIMITED BY SIZE
001830            ' AUTHORS '             DELIMITED BY SIZE
001840            WS-AUTHOR-COUNT         DELIMITED BY SIZE
001850            INTO LCX-LOG-DETAIL.
001860     MOVE LCT-TABLE-COUNT TO LCX-MATCH-COUNT.
001870 2000-EXIT.
001880     EXIT.
001890*
001900 2010-READ-BOOK.
001910     READ BOOKS-FILE
001920         AT END     MOVE 'Y' TO WS-EOF-SW
001930         NOT AT END PERFORM 2020-STORE-ENTRY THRU 2020-EXIT
001940     END-READ.
001950 2010-EXIT.
001960     EXIT.
001970*
001980 2020-STORE-ENTRY.
001990     ADD 1 TO LCT-TABLE-COUNT.
002000     MOVE LCB-TITLE TO WS-FOLD-WORK.
002010     INSPECT WS-FOLD-WORK CONVERTING WS-LOWER TO WS-UPPER.
002020     MOVE WS-FOLD-WORK        TO LCT-FOLD-TITLE (LCT-TABLE-COUNT).
002030     MOVE LCB-BOOK-ID         TO LCT-ENTRY-ID    (LCT-TABLE-COUNT).
002040     MOVE LCB-ISBN            TO LCT-ENTRY-ISBN  (LCT-TABLE-COUNT).
002050     MOVE LCB-TITLE           TO LCT-ENTRY-TITLE (LCT-TABLE-COUNT).
002060     MOVE LCB-AUTHOR-ID       TO LCT-ENTRY-AUTHOR   (LCT-TABLE-COUNT).
002070     MOVE LCB-CATEGORY-ID     TO LCT-ENTRY-CATEGORY (LCT-TABLE-COUNT).
002080     MOVE LCB-TOTAL-COPIES    TO LCT-ENTRY-TOTAL    (LCT-TABLE-COUNT).
002090     MOVE LCB-AVAIL-COPIES    TO LCT-ENTRY-AVAIL    (LCT-TABLE-COUNT).
002100     MOVE LCB-AUTHOR-ID       TO WS-SUB2.
002110     PERFORM 2030-LOOKUP-AUTHOR-NAME THRU 2030-EXIT.
002120     MOVE WS-AUTHOR-NAME-WORK TO LCT-ENTRY-AUTH-NAME (LCT-TABLE-COUNT).
002130 2020-EXIT.
002140     EXIT.
002150*
002160 2030-LOOKUP-AUTHOR-NAME.
002170     MOVE SPACES TO WS-AUTHOR-NAME-WORK.
002180     PERFORM 2031-SCAN-AUTHOR THRU 2031-EXIT
002190         VARYING WS-ASUB FROM 1 BY 1
002200         UNTIL WS-ASUB > WS-AUTHOR-COUNT
002210            OR WS-AUTHOR-NAME-WORK NOT = SPACES.
002220 2030-EXIT.
002230     EXIT.
002240*
002250 2031-SCAN-AUTHOR.
002260     IF AT-AUTHOR-ID (WS-ASUB) = WS-SUB2
002270         MOVE AT-AUTHOR-NAME (WS-ASUB) TO WS-AUTHOR-NAME-WORK
002280     END-IF.
002290 2031-EXIT.
002300     EXIT.
002310*
002320 2040-LOAD-AUTHORS.
002330     MOVE ZERO TO WS-AUTHOR-COUNT.
002340     MOVE 'N' TO WS-AUTHOR-EOF-SW.
002350     OPEN INPUT AUTHORS-FILE.
002360     PERFORM 2041-READ-AUTHOR THRU 2041-EXIT
002370         UNTIL WS-AUTHOR-EOF.
002380     CLOSE AUTHORS-FILE.
002390 2040-EXIT.
002400     EXIT.
002410*
002420 2041-READ-AUTHOR.
002430     READ AUTHORS-FILE
002440         AT END     MOVE 'Y' TO WS-AUTHOR-EOF-SW
002450         NOT AT END PERFORM 2042-STORE-AUTHOR THRU 2042-EXIT
002460     END-READ.
002470 2041-EXIT.
002480     EXIT.
002490*
002500 2042-STORE-AUTHOR.
002510     MOVE LCA-AUTHOR-NAME TO WS-AUTHOR-NAME-WORK.
002520     IF WS-AUTHOR-FIRST-CHAR = SPACE
002530         GO TO 2042-EXIT
002540     END-IF.
002550     IF WS-AUTHOR-COUNT NOT < WS-AUTHOR-MAX-ENTRIES
002560         GO TO 2042-EXIT
002570     END-IF.
002580     ADD 1 TO WS-AUTHOR-COUNT.
002590     MOVE LCA-AUTHOR-ID   TO AT-AUTHOR-ID   (WS-AUTHOR-COUNT).
002600     MOVE LCA-AUTHOR-NAME TO AT-AUTHOR-NAME (WS-AUTHOR-COUNT).
002610 2042-EXIT.
002620     EXIT.
002630*
002640 3000-FIND-ISBN.
002650     MOVE 'N' TO LCX-FOUND-SW.
002660     PERFORM 3010-SCAN-ISBN THRU 3010-EXIT
002670         VARYING WS-SUB FROM 1 BY 1
002680         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
002690     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
002700     MOVE 'ISBN LOOKUP' TO LCX-LOG-DETAIL.
002710 3000-EXIT.
002720     EXIT.
002730*
002740 3010-SCAN-ISBN.
002750     IF LCT-ENTRY-ISBN (WS-SUB) = LCX-ISBN-IN
002760         MOVE 'Y' TO LCX-FOUND-SW
002770         PERFORM 3020-COPY-OUT THRU 3020-EXIT
002780     END-IF.
002790 3010-EXIT.
002800     EXIT.
002810*
002820 3020-COPY-OUT.
002830     MOVE LCT-ENTRY-ID        (WS-SUB) TO LCX-OUT-BOOK-ID.
002840     MOVE LCT-ENTRY-ISBN      (WS-SUB) TO LCX-OUT-ISBN.
002850     MOVE LCT-ENTRY-TITLE     (WS-SUB) TO LCX-OUT-TITLE.
002860     MOVE LCT-ENTRY-AUTHOR    (WS-SUB) TO LCX-OUT-AUTHOR-ID.
002870     MOVE LCT-ENTRY-AUTH-NAME (WS-SUB) TO LCX-OUT-AUTHOR-NAME.
002880     MOVE LCT-ENTRY-CATEGORY  (WS-SUB) TO LCX-OUT-CATEGORY-ID.
002890     MOVE LCT-ENTRY-TOTAL     (WS-SUB) TO LCX-OUT-TOTAL-COPIES.
002900     MOVE LCT-ENTRY-AVAIL     (WS-SUB) TO LCX-OUT-AVAIL-COPIES.
002910 3020-EXIT.
002920     EXIT.
002930*
002940 3100-FIND-TITLE.
002950     MOVE 'N' TO LCX-FOUND-SW.
002960     MOVE LCX-TITLE-IN TO WS-FOLD-WORK.
002970     INSPECT WS-FOLD-WORK CONVERTING WS-LOWER TO WS-UPPER.
002980     PERFORM 3110-SCAN-TITLE THRU 3110-EXIT
002990         VARYING WS-SUB FROM 1 BY 1
003000         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
003010     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
003020     MOVE 'TITLE LOOKUP' TO LCX-LOG-DETAIL.
003030 3100-EXIT.
003040     EXIT.
003050*
003060 3110-SCAN-TITLE.
003070     IF LCT-FOLD-TITLE (WS-SUB) = WS-FOLD-WORK
003080         MOVE 'Y' TO LCX-FOUND-SW
003090         PERFORM 3020-COPY-OUT THRU 3020-EXIT
003100     END-IF.
003110 3110-EXIT.
003120     EXIT.
003130*
003140 3200-FIND-PREFIX.
003150     MOVE ZERO TO LCX-MATCH-COUNT.
003160     MOVE LCX-TITLE-IN TO WS-FOLD-WORK.
003170     INSPECT WS-FOLD-WORK CONVERTING WS-LOWER TO WS-UPPER.
003180     MOVE 40 TO WS-PFX-LEN.
003190     PERFORM 3210-TRIM-PREFIX THRU 3210-EXIT
003200         VARYING WS-PFX-LEN FROM 40 BY -1
003210         UNTIL WS-PFX-LEN = 0
003220            OR WS-FOLD-WORK (WS-PFX-LEN:1) NOT = SPACE.
003230     IF WS-PFX-LEN = 0
003240         MOVE 1 TO WS-PFX-LEN
003250     END-IF.
003260     PERFORM 3220-SCAN-PREFIX THRU 3220-EXIT
003270         VARYING WS-SUB FROM 1 BY 1
003280         UNTIL WS-SUB > LCT-TABLE-COUNT.
003290     MOVE LCX-MATCH-COUNT TO WS-LAST-MATCH-COUNT.
003300     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
003310     MOVE 'TITLE PREFIX SEARCH' TO LCX-LOG-DETAIL.
003320 3200-EXIT.
003330     EXIT.
003340*
003350 3210-TRIM-PREFIX.
003360     CONTINUE.
003370 3210-EXIT.
003380     EXIT.
003390*
003400 3220-SCAN-PREFIX.
003410     IF LCT-FOLD-TITLE (WS-SUB) (1:WS-PFX-LEN)
003420           = WS-FOLD-WORK (1:WS-PFX-LEN)
003430         ADD 1 TO LCX-MATCH-COUNT
003440         MOVE WS-SUB TO WS-MATCH-IDX (LCX-MATCH-COUNT)
003450     END-IF.
003460 3220-EXIT.
003470     EXIT.
003480*
003490 3300-LIST-ALL.
003500     MOVE LCT-TABLE-COUNT TO LCX-MATCH-COUNT.
003510     MOVE LCT-TABLE-COUNT TO WS-LAST-MATCH-COUNT.
003520     PERFORM 3310-FILL-LIST THRU 3310-EXIT
003530         VARYING WS-SUB FROM 1 BY 1
003540         UNTIL WS-SUB > LCT-TABLE-COUNT.
003550     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
003560     MOVE 'FULL CATALOG LISTING' TO LCX-LOG-DETAIL.
003570 3300-EXIT.
003580     EXIT.
003590*
003600 3310-FILL-LIST.
003610     MOVE WS-SUB TO WS-MATCH-IDX (WS-SUB).
003620 3310-EXIT.
003630     EXIT.
003640*
003650 3400-GET-MATCH.
003660     MOVE 'N' TO LCX-FOUND-SW.
003670     IF LCX-SEQ-INDEX > ZERO AND LCX-SEQ-INDEX NOT > WS-LAST-MATCH-COUNT
003680         MOVE WS-MATCH-IDX (LCX-SEQ-INDEX) TO WS-SUB
003690         MOVE 'Y' TO LCX-FOUND-SW
003700         PERFORM 3020-COPY-OUT THRU 3020-EXIT
003710     END-IF.
003720 3400-EXIT.
003730     EXIT.
003740*
003750 3500-FIND-BOOK-ID.
003760     MOVE 'N' TO LCX-FOUND-SW.
003770     PERFORM 3510-SCAN-ID THRU 3510-EXIT
003780         VARYING WS-SUB FROM 1 BY 1
003790         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
003800     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
003810     MOVE 'BOOK ID LOOKUP' TO LCX-LOG-DETAIL.
003820 3500-EXIT.
003830     EXIT.
003840*
003850 3510-SCAN-ID.
003860     IF LCT-ENTRY-ID (WS-SUB) = LCX-BOOK-ID-IN
003870         MOVE 'Y' TO LCX-FOUND-SW
003880         PERFORM 3020-COPY-OUT THRU 3020-EXIT
003890     END-IF.
003900 3510-EXIT.
003910     EXIT.
003920*
003930 4000-ADD-BOOK.
003940     IF LCT-TABLE-COUNT NOT < LCT-MAX-ENTRIES
003950         MOVE 99 TO LCX-RETURN-CODE
003960         GO TO 4000-EXIT
003970     END-IF.
003980     MOVE LCX-IN-ISBN TO WS-ISBN-WORK.
003990     IF WS-ISBN-DASH NOT = '-'
004000         MOVE 99 TO LCX-RETURN-CODE
004010         MOVE 'INSERT' TO LCX-LOG-OP-TYPE
004020         MOVE 'BOOK ADD REJECTED - ISBN NOT IN NNN-NNNNNNNNNN FORM'
004030              TO LCX-LOG-DETAIL
004040         GO TO 4000-EXIT
004050     END-IF.
004060     MOVE LCX-IN-TITLE TO WS-FOLD-WORK.
004070     IF WS-FOLD-FIRST-CHAR = SPACE
004080         MOVE 99 TO LCX-RETURN-CODE
004090         MOVE 'INSERT' TO LCX-LOG-OP-TYPE
004100         MOVE 'BOOK ADD REJECTED - TITLE IS BLANK' TO LCX-LOG-DETAIL
004110         GO TO 4000-EXIT
004120     END-IF.
004130     ADD 1 TO LCT-TABLE-COUNT.
004140     MOVE LCX-IN-BOOK-ID      TO LCT-ENTRY-ID       (LCT-TABLE-COUNT).
004150     MOVE LCX-IN-ISBN         TO LCT-ENTRY-ISBN     (LCT-TABLE-COUNT).
004160     MOVE LCX-IN-TITLE        TO LCT-ENTRY-TITLE    (LCT-TABLE-COUNT).
004170     MOVE LCX-IN-AUTHOR-ID    TO LCT-ENTRY-AUTHOR   (LCT-TABLE-COUNT).
004180     MOVE LCX-IN-CATEGORY-ID  TO LCT-ENTRY-CATEGORY (LCT-TABLE-COUNT).
004190     MOVE LCX-IN-TOTAL-COPIES TO LCT-ENTRY-TOTAL    (LCT-TABLE-COUNT).
004200     MOVE LCX-IN-AVAIL-COPIES TO LCT-ENTRY-AVAIL    (LCT-TABLE-COUNT).
004210     MOVE LCX-IN-AUTHOR-ID TO WS-SUB2.
004220     PERFORM 2030-LOOKUP-AUTHOR-NAME THRU 2030-EXIT.
004230     MOVE WS-AUTHOR-NAME-WORK TO LCT-ENTRY-AUTH-NAME (LCT-TABLE-COUNT).
004240     MOVE WS-FOLD-WORK TO LCT-FOLD-TITLE (LCT-TABLE-COUNT).
004250     PERFORM 4300-SORT-TABLE THRU 4300-EXIT.
004260     MOVE 'INSERT' TO LCX-LOG-OP-TYPE.
004270     STRING 'BOOK ADDED - ID ' DELIMITED BY SIZE
004280            LCX-IN-BOOK-ID    DELIMITED BY SIZE
004290            INTO LCX-LOG-DETAIL.
004300 4000-EXIT.
004310     EXIT.
004320*
004330 4100-DELETE-BOOK.
004340     MOVE 'N' TO LCX-FOUND-SW.
004350     PERFORM 3510-SCAN-ID THRU 3510-EXIT
004360         VARYING WS-SUB FROM 1 BY 1
004370         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
004380     IF LCX-FOUND
004390         PERFORM 4110-SHIFT-UP THRU 4110-EXIT
004400             VARYING WS-SUB2 FROM WS-SUB BY 1
004410             UNTIL WS-SUB2 NOT < LCT-TABLE-COUNT
004420         SUBTRACT 1 FROM LCT-TABLE-COUNT
004430         MOVE 'DELETE' TO LCX-LOG-OP-TYPE
004440         STRING 'BOOK DELETED - ID ' DELIMITED BY SIZE
004450                LCX-BOOK-ID-IN      DELIMITED BY SIZE
004460                INTO LCX-LOG-DETAIL
004470     ELSE
004480         MOVE 'DELETE' TO LCX-LOG-OP-TYPE
004490         MOVE 'BOOK DELETE - ID NOT FOUND' TO LCX-LOG-DETAIL
004500         MOVE 99 TO LCX-RETURN-CODE
004510     END-IF.
004520 4100-EXIT.
004530     EXIT.
004540*
004550 4110-SHIFT-UP.
004560     MOVE LCT-BOOK-ENTRY (WS-SUB2 + 1) TO LCT-BOOK-ENTRY (WS-SUB2).
004570 4110-EXIT.
004580     EXIT.
004590*
004600 4150-ADJUST-AVAIL.
004610     MOVE 'N' TO LCX-FOUND-SW.
004620     PERFORM 3510-SCAN-ID THRU 3510-EXIT
004630         VARYING WS-SUB FROM 1 BY 1
004640         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
004650     IF LCX-FOUND
004660         ADD LCX-COPIES-DELTA TO LCT-ENTRY-AVAIL (WS-SUB)
004670         IF LCT-ENTRY-AVAIL (WS-SUB) < ZERO
004680             MOVE ZERO TO LCT-ENTRY-AVAIL (WS-SUB)
004690         END-IF
004700         MOVE 'UPDATE' TO LCX-LOG-OP-TYPE
004710         MOVE 'AVAILABLE COPIES ADJUSTED' TO LCX-LOG-DETAIL
004720         PERFORM 3020-COPY-OUT THRU 3020-EXIT
004730     ELSE
004740         MOVE 99 TO LCX-RETURN-CODE
004750     END-IF.
004760 4150-EXIT.
004770     EXIT.
004780*
004790 4200-CLOSE-REWRITE.
004800     MOVE SPACES TO LCB-BOOK-RECORD.
004810     OPEN OUTPUT BOOKS-FILE.
004820     PERFORM 4210-WRITE-ONE THRU 4210-EXIT
004830         VARYING WS-SUB FROM 1 BY 1
004840         UNTIL WS-SUB > LCT-TABLE-COUNT.
004850     CLOSE BOOKS-FILE.
004860     MOVE 'UPDATE' TO LCX-LOG-OP-TYPE.
004870     MOVE 'BOOKS FILE IMAGE REWRITTEN' TO LCX-LOG-DETAIL.
004880 4200-EXIT.
004890     EXIT.
004900*
004910 4210-WRITE-ONE.
004920     MOVE LCT-ENTRY-ID       (WS-SUB) TO LCB-BOOK-ID.
004930     MOVE LCT-ENTRY-ISBN     (WS-SUB) TO LCB-ISBN.
004940     MOVE LCT-ENTRY-TITLE    (WS-SUB) TO LCB-TITLE.
004950     MOVE LCT-ENTRY-AUTHOR   (WS-SUB) TO LCB-AUTHOR-ID.
004960     MOVE LCT-ENTRY-CATEGORY (WS-SUB) TO LCB-CATEGORY-ID.
004970     MOVE LCT-ENTRY-TOTAL    (WS-SUB) TO LCB-TOTAL-COPIES.
004980     MOVE LCT-ENTRY-AVAIL    (WS-SUB) TO LCB-AVAIL-COPIES.
004990     WRITE LCB-BOOK-RECORD.
005000 4210-EXIT.
005010     EXIT.
005020*
005030 4300-SORT-TABLE.
005040     IF LCT-TABLE-COUNT < 2
005050         GO TO 4300-EXIT
005060     END-IF.
005070     PERFORM 4310-BUBBLE-PASS THRU 4310-EXIT
005080         VARYING WS-SUB FROM 1 BY 1
005090         UNTIL WS-SUB > LCT-TABLE-COUNT - 1.
005100 4300-EXIT.
005110     EXIT.
005120*
005130 4310-BUBBLE-PASS.
005140     PERFORM 4320-BUBBLE-INNER THRU 4320-EXIT
005150         VARYING WS-SUB2 FROM 1 BY 1
005160         UNTIL WS-SUB2 > LCT-TABLE-COUNT - WS-SUB.
005170 4310-EXIT.
005180     EXIT.
005190*
005200 4320-BUBBLE-INNER.
005210     IF LCT-FOLD-TITLE (WS-SUB2) > LCT-FOLD-TITLE (WS-SUB2 + 1)
005220         PERFORM 4330-SWAP-ENTRIES THRU 4330-EXIT
005230     END-IF.
005240 4320-EXIT.
005250     EXIT.
005260*
005270 4330-SWAP-ENTRIES.
005280     MOVE LCT-BOOK-ENTRY (WS-SUB2)     TO WS-HOLD-ENTRY.
005290     MOVE LCT-BOOK-ENTRY (WS-SUB2 + 1) TO LCT-BOOK-ENTRY (WS-SUB2).
005300     MOVE WS-HOLD-ENTRY                TO LCT-BOOK-ENTRY (WS-SUB2 + 1).
005310 4330-EXIT.
005320     EXIT.
005330
