000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LC020.
000120 AUTHOR.        D. K. PHELPS.
000130 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
000140 DATE-WRITTEN.  JULY 02 1984.
000150 DATE-COMPILED.
000160 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
000170*
000180*****************************************************************
000190*                                                               *
000200*  LC020 - CIRCULATION SERVICE                                 *
000210*                                                               *
000220*  READS THE CIRCTRAN TRANSACTION FILE AND DRIVES THE LOAN      *
000230*  LIFECYCLE - ISSUE, APPROVE, REJECT, RETURN, REQUEST/CANCEL   *
000240*  RETURN, RENEW, EXTEND, LOST AND FINE COLLECTION - AGAINST    *
000250*  THE USERS, ISSUES AND FINES MASTERS HELD IN WORKING-STORAGE  *
000260*  TABLES FOR THE LENGTH OF THE RUN. BOOK AVAILABILITY IS KEPT  *
000270*  IN STEP WITH LC010 VIA THE FNDB/AVQT FUNCTIONS SO THIS RUN   *
000280*  NEVER OPENS THE BOOKS FILE ITSELF. REJECTED TRANSACTIONS ARE *
000290*  LOGGED TO THE PRINT REPORT, NOT ABENDED.                     *
000300*                                                               *
000310*****************************************************************
000320*
000330* CHANGES -
000340* 02/07/84 DKP - CREATED.
000350* 14/11/84 DKP - ADDED REQRET/CANRET FOR THE RETURN-DESK REWORK.
000360* 30/08/90 DKP - ADDED RENEW/EXTEND, POLICY NOW DRIVES THE LIMITS
000370*                INSTEAD OF THE OLD HARD-CODED 14/2.
000380* 19/07/91 DKP - ADDED LOST-BOOK PROCESSING AND FINE COLLECTION -
000390*                FINES SPLIT OFF THE LOAN RECORD THIS RELEASE.
000400* 14/02/99 RJT - Y2K REVIEW - ALL DATE FIELDS ALREADY CCYYMMDD,
000410*                DATE ARITHMETIC IN SECTION 7000 WALKS FORWARD
000420*                ONE DAY AT A TIME SO CENTURY ROLLOVER NEEDS NO
000430*                SPECIAL CASE. SIGNED OFF.
000440* 07/05/03 SMW - MOVED BOOK AVAILABILITY OUT TO LC010 (AVQT/FNDB)
000450*                SO THIS PROGRAM NO LONGER OPENS BOOKS DIRECTLY.
000460* 11/11/09 ELC - RAISED ISSUE/FINE TABLE SIZE 300 TO 500. WORK
000470*                TABLE FIELDS RENAMED IT-/FT- TO STOP CLASHING
000480*                WITH THE MASTER RECORD NAMES ON THE NEW COPYBOOK
000490*                REVISIONS - SEE FILE INVENTORY MEMO 09-441.
000500* 22/06/11 PNS - CATALOGUE MEMO 11-206 - SYSLOG DETAIL ON A FINE
000510*                NOW SHOWS THE DOLLAR AMOUNT (7070-EDIT-FINE-
000520*                AMOUNT) INSTEAD OF JUST THE FINE ID, SO THE
000530*                COLLECTIONS DESK DOES NOT HAVE TO CROSS THE FINE
000540*                ID BACK TO THE MASTER TO SEE WHAT IS OWED.
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT USERS-FILE ASSIGN TO "USERS"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-USERS-STATUS.
000650     SELECT ISSUES-FILE ASSIGN TO "ISSUES"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-ISSUES-STATUS.
000680     SELECT FINES-FILE ASSIGN TO "FINES"
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-FINES-STATUS.
000710     SELECT POLICY-FILE ASSIGN TO "POLICY"
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-POLICY-STATUS.
000740     SELECT CIRCTRAN-FILE ASSIGN TO "CIRCTRAN"
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-CIRCTRAN-STATUS.
000770     SELECT SYSLOG-FILE ASSIGN TO "SYSLOG"
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-SYSLOG-STATUS.
000800     SELECT REPORT-FILE ASSIGN TO "RPTCIRC"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-REPORT-STATUS.
000830*
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  USERS-FILE
000870     LABEL RECORDS ARE STANDARD.
000880 COPY "wsuser.cob".
000890*
000900 FD  ISSUES-FILE
000910     LABEL RECORDS ARE STANDARD.
000920 COPY "wsissu.cob".
000930*
000940 FD  FINES-FILE
000950     LABEL RECORDS ARE STANDARD.
000960 COPY "wsfine.cob".
000970*
000980 FD  POLICY-FILE
000990     LABEL RECORDS ARE STANDARD.
001000 COPY "wsplcy.cob".
001010*
001020 FD  CIRCTRAN-FILE
001030     LABEL RECORDS ARE STANDARD.
001040 COPY "wstran.cob".
001050*
001060 FD  SYSLOG-FILE
001070     LABEL RECORDS ARE STANDARD.
001080 COPY "wssysl.cob".
001090*
001100 FD  REPORT-FILE
001110     LABEL RECORDS ARE STANDARD.
001120 01  REPORT-LINE                 PIC X(132).
001130*
001140 WORKING-STORAGE SECTION.
001150 77  PROG-NAME               PIC X(17) VALUE 'LC020 (2.06)'.
001160 77  WS-USERS-STATUS         PIC X(02).
001170 77  WS-ISSUES-STATUS        PIC X(02).
001180 77  WS-FINES-STATUS         PIC X(02).
001190 77  WS-POLICY-STATUS        PIC X(02).
001200 77  WS-CIRCTRAN-STATUS      PIC X(02).
001210 77  WS-SYSLOG-STATUS        PIC X(02).
001220 77  WS-REPORT-STATUS        PIC X(02).
001230 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
001240     88  WS-EOF                  VALUE 'Y'.
001250 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.
001260     88  WS-FOUND                VALUE 'Y'.
001270 01  WS-REJECT-SW            PIC X(01) VALUE 'N'.
001280     88  WS-REJECTED              VALUE 'Y'.
001290 01  WS-REJECT-REASON        PIC X(30) VALUE SPACES.
001300*
001310 COPY "wsdate.cob".
001320*
001330*  TRIAL-DATE WORK AREA - 8-DIGIT DATES SPLIT TO CCYY/MO/DA SO
001340*  THE CALLER NEVER HAS TO UNSTRING A DATE BY HAND.
001350 01  WS-CALC-DATE-AREA.
001360     05  WS-CALC-BASE-DATE        PIC 9(08).
001370     05  WS-CALC-BASE-DATE-R REDEFINES WS-CALC-BASE-DATE.
001380         10  WS-CBD-CCYY              PIC 9(04).
001390         10  WS-CBD-MO                PIC 9(02).
001400         10  WS-CBD-DA                PIC 9(02).
001410     05  WS-CALC-ADD-DAYS         PIC S9(04) COMP.
001420     05  WS-CALC-RESULT-DATE      PIC 9(08).
001430     05  WS-CALC-RESULT-DATE-R REDEFINES WS-CALC-RESULT-DATE.
001440         10  WS-CRD-CCYY              PIC 9(04).
001450         10  WS-CRD-MO                PIC 9(02).
001460         10  WS-CRD-DA                PIC 9(02).
001470*
001480 77  WS-ABS-RESULT           PIC S9(08) COMP.
001490 77  WS-DUE-ABS              PIC S9(08) COMP.
001500 77  WS-RETURNED-ABS         PIC S9(08) COMP.
001510 77  WS-Y1                   PIC S9(08) COMP.
001520 77  WS-REM4                 PIC S9(04) COMP.
001530 77  WS-REM100               PIC S9(04) COMP.
001540 77  WS-REM400                PIC S9(04) COMP.
001550 77  WS-DIVTEMP              PIC S9(08) COMP.
001560 77  WS-DAYS-IN-MONTH        PIC S9(04) COMP.
001570 77  WS-ADD-LOOP             PIC S9(04) COMP.
001580*
001590 01  WS-CALC-LATE-DAYS       PIC S9(05) COMP.
001600 01  WS-CALC-FINE            PIC S9(05)V99.
001610 01  WS-CALC-FINE-R REDEFINES WS-CALC-FINE.
001620     05  WS-CALC-FINE-DOLLARS    PIC 9(05).
001630     05  WS-CALC-FINE-CENTS      PIC 9(02).
001640 01  WS-CALC-PRIOR-FINE      PIC S9(05)V99.
001650 01  WS-FINE-EDIT-AREA       PIC X(09) VALUE SPACES.
001660*
001670*  IN-MEMORY MASTER TABLES - LOADED AT START, REWRITTEN AT EOJ.
001680*  FIELDS BELOW CARRY THE IT-/FT- PREFIXES RATHER THAN THE
001690*  MASTER RECORDS' OWN LCI-/LCF- PREFIXES - THE SAME NAME CANNOT
001700*  APPEAR ON BOTH THE FD RECORD AND ITS WORKING-STORAGE TABLE
001710*  IMAGE OR THE COMPILER CANNOT TELL WHICH ONE A STATEMENT MEANS.
001720 77  WS-MAX-USERS            PIC 9(04) COMP VALUE 500.
001730 77  WS-MAX-ISSUES           PIC 9(04) COMP VALUE 500.
001740 77  WS-MAX-FINES            PIC 9(04) COMP VALUE 500.
001750 77  WS-USER-COUNT           PIC 9(04) COMP VALUE ZERO.
001760 77  WS-ISSUE-COUNT          PIC 9(04) COMP VALUE ZERO.
001770 77  WS-FINE-COUNT           PIC 9(04) COMP VALUE ZERO.
001780 77  WS-NEXT-ISSUE-ID        PIC 9(05) VALUE ZERO.
001790 77  WS-NEXT-FINE-ID         PIC 9(05) VALUE ZERO.
001800 77  WS-SUB                  PIC S9(04) COMP VALUE ZERO.
001810 77  WS-ISSUE-IDX            PIC S9(04) COMP VALUE ZERO.
001820 77  WS-USER-IDX             PIC S9(04) COMP VALUE ZERO.
001830 77  WS-FINE-IDX             PIC S9(04) COMP VALUE ZERO.
001840 77  WS-LOAN-COUNT           PIC 9(04) COMP VALUE ZERO.
001850 77  WS-SEARCH-ID             PIC 9(05) VALUE ZERO.
001860 77  WS-EXTEND-DAYS          PIC 9(03) VALUE ZERO.
001870*
001880 01  WS-USER-TABLE.
001890     05  WS-USER-ENTRY OCCURS 500 TIMES.
001900         10  WS-UT-USER-ID        PIC 9(05).
001910         10  WS-UT-ROLE           PIC X(10).
001920             88  WS-UT-IS-MEMBER      VALUE 'MEMBER'.
001930         10  WS-UT-ACTIVE         PIC X(01).
001940*
001950 01  WS-ISSUE-TABLE.
001960     05  WS-ISSUE-ENTRY OCCURS 500 TIMES.
001970         10  IT-ISSUE-ID          PIC 9(05).
001980         10  IT-USER-ID           PIC 9(05).
001990         10  IT-BOOK-ID           PIC 9(05).
002000         10  IT-ISSUED-AT         PIC 9(08).
002010         10  IT-DUE-DATE          PIC 9(08).
002020         10  IT-RETURNED-AT       PIC 9(08).
002030         10  IT-STATUS            PIC X(16).
002040             88  IT-PENDING            VALUE 'PENDING'.
002050             88  IT-APPROVED           VALUE 'APPROVED'.
002060             88  IT-REJECTED           VALUE 'REJECTED'.
002070             88  IT-RETURN-REQUESTED   VALUE 'RETURN_REQUESTED'.
002080             88  IT-RETURNED           VALUE 'RETURNED'.
002090         10  IT-RENEWAL-COUNT     PIC 9(02).
002100         10  IT-LATE-DAYS         PIC 9(03).
002110         10  IT-FINE-AMOUNT       PIC S9(05)V99.
002120         10  IT-IS-LOST           PIC X(01).
002130             88  IT-LOST               VALUE 'Y'.
002140             88  IT-NOT-LOST           VALUE 'N'.
002150*
002160 01  WS-FINE-TABLE.
002170     05  WS-FINE-ENTRY OCCURS 500 TIMES.
002180         10  FT-FINE-ID           PIC 9(05).
002190         10  FT-ISSUE-ID          PIC 9(05).
002200         10  FT-USER-ID           PIC 9(05).
002210         10  FT-FINE-TYPE         PIC X(12).
002220             88  FT-LATE-RETURN       VALUE 'LATE_RETURN'.
002230             88  FT-LOST-BOOK         VALUE 'LOST_BOOK'.
002240         10  FT-FINE-AMT          PIC S9(05)V99.
002250         10  FT-IS-PAID           PIC X(01).
002260             88  FT-PAID               VALUE 'Y'.
002270             88  FT-UNPAID             VALUE 'N'.
002280         10  FT-CREATED           PIC 9(08).
002290         10  FT-PAID-AT           PIC 9(08).
002300*
002310 COPY "wslcx.cob".
002320*
002330 01  WS-LOG-DETAIL-AREA      PIC X(60).
002340*
002350 LINKAGE SECTION.
002360 COPY "wscall.cob".
002370*
002380 PROCEDURE DIVISION USING LCD-CALLING-DATA.
002390*
002400 0000-MAIN.
002410     PERFORM 1000-INITIALISE        THRU 1000-EXIT.
002420     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT.
002430     PERFORM 6000-REWRITE-MASTERS   THRU 6000-EXIT.
002440     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
002450     GOBACK.
002460*
002470 1000-INITIALISE.
002480     PERFORM 1010-LOAD-POLICY  THRU 1010-EXIT.
002490     PERFORM 1020-LOAD-USERS   THRU 1020-EXIT.
002500     PERFORM 1030-LOAD-ISSUES  THRU 1030-EXIT.
002510     PERFORM 1040-LOAD-FINES   THRU 1040-EXIT.
002520     MOVE 'LOAD' TO LCX-FUNCTION.
002530     CALL 'LC010' USING LCX-INTERFACE.
002540     OPEN OUTPUT SYSLOG-FILE.
002550     OPEN OUTPUT REPORT-FILE.
002560     OPEN INPUT CIRCTRAN-FILE.
002570 1000-EXIT.
002580     EXIT.
002590*
002600 1010-LOAD-POLICY.
002610     OPEN INPUT POLICY-FILE.
002620     READ POLICY-FILE.
002630     CLOSE POLICY-FILE.
002640 1010-EXIT.
002650     EXIT.
002660*
002670 1020-LOAD-USERS.
002680     MOVE 'N' TO WS-EOF-SW.
002690     OPEN INPUT USERS-FILE.
002700     PERFORM 1021-READ-USER THRU 1021-EXIT UNTIL WS-EOF.
002710     CLOSE USERS-FILE.
002720 1020-EXIT.
002730     EXIT.
002740*
002750 1021-READ-USER.
002760     READ USERS-FILE
002770         AT END MOVE 'Y' TO WS-EOF-SW
002780         NOT AT END
002790             ADD 1 TO WS-USER-COUNT
002800             MOVE LCU-USER-ID  TO WS-UT-USER-ID  (WS-USER-COUNT)
002810             MOVE LCU-ROLE     TO WS-UT-ROLE     (WS-USER-COUNT)
002820             MOVE LCU-IS-ACTIVE TO WS-UT-ACTIVE  (WS-USER-COUNT)
002830     END-READ.
002840 1021-EXIT.
002850     EXIT.
002860*
002870 1030-LOAD-ISSUES.
002880     MOVE 'N' TO WS-EOF-SW.
002890     MOVE ZERO TO WS-NEXT-ISSUE-ID.
002900     OPEN INPUT ISSUES-FILE.
002910     PERFORM 1031-READ-ISSUE THRU 1031-EXIT UNTIL WS-EOF.
002920     CLOSE ISSUES-FILE.
002930     ADD 1 TO WS-NEXT-ISSUE-ID.
002940 1030-EXIT.
002950     EXIT.
002960*
002970 1031-READ-ISSUE.
002980     READ ISSUES-FILE
002990         AT END MOVE 'Y' TO WS-EOF-SW
003000         NOT AT END
003010             ADD 1 TO WS-ISSUE-COUNT
003020             MOVE LCI-ISSUE-ID    TO IT-ISSUE-ID    (WS-ISSUE-COUNT)
003030             MOVE LCI-USER-ID     TO IT-USER-ID     (WS-ISSUE-COUNT)
003040             MOVE LCI-BOOK-ID     TO IT-BOOK-ID     (WS-ISSUE-COUNT)
003050             MOVE LCI-ISSUED-AT   TO IT-ISSUED-AT   (WS-ISSUE-COUNT)
003060             MOVE LCI-DUE-DATE    TO IT-DUE-DATE    (WS-ISSUE-COUNT)
003070             MOVE LCI-RETURNED-AT TO IT-RETURNED-AT (WS-ISSUE-COUNT)
003080             MOVE LCI-STATUS      TO IT-STATUS      (WS-ISSUE-COUNT)
003090             MOVE LCI-RENEWAL-COUNT
003100                                  TO IT-RENEWAL-COUNT (WS-ISSUE-COUNT)
003110             MOVE LCI-LATE-DAYS   TO IT-LATE-DAYS   (WS-ISSUE-COUNT)
003120             MOVE LCI-FINE-AMOUNT TO IT-FINE-AMOUNT (WS-ISSUE-COUNT)
003130             MOVE LCI-IS-LOST     TO IT-IS-LOST     (WS-ISSUE-COUNT)
003140             IF LCI-ISSUE-ID > WS-NEXT-ISSUE-ID
003150                 MOVE LCI-ISSUE-ID TO WS-NEXT-ISSUE-ID
003160             END-IF
003170     END-READ.
003180 1031-EXIT.
003190     EXIT.
003200*
003210 1040-LOAD-FINES.
003220     MOVE 'N' TO WS-EOF-SW.
003230     MOVE ZERO TO WS-NEXT-FINE-ID.
003240     OPEN INPUT FINES-FILE.
003250     PERFORM 1041-READ-FINE THRU 1041-EXIT UNTIL WS-EOF.
003260     CLOSE FINES-FILE.
003270     ADD 1 TO WS-NEXT-FINE-ID.
003280 1040-EXIT.
003290     EXIT.
003300*
003310 1041-READ-FINE.
003320     READ FINES-FILE
003330         AT END MOVE 'Y' TO WS-EOF-SW
003340         NOT AT END
003350             ADD 1 TO WS-FINE-COUNT
003360             MOVE LCF-FINE-ID   TO FT-FINE-ID   (WS-FINE-COUNT)
003370             MOVE LCF-ISSUE-ID  TO FT-ISSUE-ID  (WS-FINE-COUNT)
003380             MOVE LCF-USER-ID   TO FT-USER-ID   (WS-FINE-COUNT)
003390             MOVE LCF-FINE-TYPE TO FT-FINE-TYPE (WS-FINE-COUNT)
003400             MOVE LCF-FINE-AMT  TO FT-FINE-AMT  (WS-FINE-COUNT)
003410             MOVE LCF-IS-PAID   TO FT-IS-PAID   (WS-FINE-COUNT)
003420             MOVE LCF-CREATED   TO FT-CREATED   (WS-FINE-COUNT)
003430             MOVE LCF-PAID-AT   TO FT-PAID-AT   (WS-FINE-COUNT)
003440             IF LCF-FINE-ID > WS-NEXT-FINE-ID
003450                 MOVE LCF-FINE-ID TO WS-NEXT-FINE-ID
003460             END-IF
003470     END-READ.
003480 1041-EXIT.
003490     EXIT.
003500*
003510 2000-PROCESS-TRANSACTIONS.
003520     MOVE 'N' TO WS-EOF-SW.
003530     PERFORM 2010-READ-CIRCTRAN THRU 2010-EXIT
003540         UNTIL WS-EOF.
003550     CLOSE CIRCTRAN-FILE.
003560 2000-EXIT.
003570     EXIT.
003580*
003590 2010-READ-CIRCTRAN.
003600     READ CIRCTRAN-FILE
003610         AT END     MOVE 'Y' TO WS-EOF-SW
003620         NOT AT END PERFORM 3000-DISPATCH-TRANSACTION THRU 3000-EXIT
003630     END-READ.
003640 2010-EXIT.
003650     EXIT.
003660*
003670 3000-DISPATCH-TRANSACTION.
003680     MOVE 'N' TO WS-REJECT-SW.
003690     MOVE SPACES TO WS-REJECT-REASON WS-LOG-DETAIL-AREA.
003700     EVALUATE TRUE
003710         WHEN LCT-ISSUE   PERFORM 3100-ACTION-ISSUE   THRU 3100-EXIT
003720         WHEN LCT-APPROVE PERFORM 3200-ACTION-APPROVE THRU 3200-EXIT
003730         WHEN LCT-REJECT  PERFORM 3300-ACTION-REJECT  THRU 3300-EXIT
003740         WHEN LCT-REQRET  PERFORM 3400-ACTION-REQRET  THRU 3400-EXIT
003750         WHEN LCT-CANRET  PERFORM 3500-ACTION-CANRET  THRU 3500-EXIT
003760         WHEN LCT-RETURN  PERFORM 3600-ACTION-RETURN  THRU 3600-EXIT
003770         WHEN LCT-RENEW   PERFORM 3700-ACTION-RENEW   THRU 3700-EXIT
003780         WHEN LCT-EXTEND  PERFORM 3800-ACTION-EXTEND  THRU 3800-EXIT
003790         WHEN LCT-LOST    PERFORM 3900-ACTION-LOST    THRU 3900-EXIT
003800         WHEN LCT-COLLECT PERFORM 4000-ACTION-COLLECT THRU 4000-EXIT
003810         WHEN OTHER
003820             MOVE 'Y' TO WS-REJECT-SW
003830             MOVE 'UNKNOWN ACTION CODE' TO WS-REJECT-REASON
003840     END-EVALUATE.
003850     IF WS-REJECTED
003860         PERFORM 8100-WRITE-ERROR-LINE THRU 8100-EXIT
003870     ELSE
003880         PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT
003890     END-IF.
003900 3000-EXIT.
003910     EXIT.
003920*
003930 3100-ACTION-ISSUE.
003940     MOVE LCT-ID-1 TO WS-SEARCH-ID.
003950     PERFORM 5100-FIND-USER THRU 5100-EXIT.
003960     IF NOT WS-FOUND
003970         MOVE 'Y' TO WS-REJECT-SW
003980         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
003990         GO TO 3100-EXIT
004000     END-IF.
004010     MOVE 'FNDB' TO LCX-FUNCTION.
004020     MOVE LCT-ID-2 TO LCX-BOOK-ID-IN.
004030     CALL 'LC010' USING LCX-INTERFACE.
004040     IF NOT LCX-FOUND
004050         MOVE 'Y' TO WS-REJECT-SW
004060         MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON
004070         GO TO 3100-EXIT
004080     END-IF.
004090     IF LCX-OUT-AVAIL-COPIES < 1
004100         MOVE 'Y' TO WS-REJECT-SW
004110         MOVE 'NO COPIES AVAILABLE' TO WS-REJECT-REASON
004120         GO TO 3100-EXIT
004130     END-IF.
004140     PERFORM 5300-COUNT-USER-LOANS THRU 5300-EXIT.
004150     IF WS-LOAN-COUNT NOT < LCP-MAX-BOOKS
004160         MOVE 'Y' TO WS-REJECT-SW
004170         MOVE 'LOAN LIMIT REACHED' TO WS-REJECT-REASON
004180         GO TO 3100-EXIT
004190     END-IF.
004200     ADD 1 TO WS-ISSUE-COUNT.
004210     MOVE WS-NEXT-ISSUE-ID TO IT-ISSUE-ID (WS-ISSUE-COUNT).
004220     ADD 1 TO WS-NEXT-ISSUE-ID.
004230     MOVE LCT-ID-1 TO IT-USER-ID (WS-ISSUE-COUNT).
004240     MOVE LCT-ID-2 TO IT-BOOK-ID (WS-ISSUE-COUNT).
004250     MOVE LCD-RUN-DATE TO IT-ISSUED-AT (WS-ISSUE-COUNT).
004260     MOVE LCD-RUN-DATE TO WS-CALC-BASE-DATE.
004270     MOVE LCP-MAX-ISSUE-DAYS TO WS-CALC-ADD-DAYS.
004280     PERFORM 7020-CALC-DUE-DATE THRU 7020-EXIT.
004290     MOVE WS-CALC-RESULT-DATE TO IT-DUE-DATE (WS-ISSUE-COUNT).
004300     MOVE 'PENDING' TO IT-STATUS (WS-ISSUE-COUNT).
004310     MOVE ZERO TO IT-RENEWAL-COUNT (WS-ISSUE-COUNT).
004320     MOVE ZERO TO IT-LATE-DAYS (WS-ISSUE-COUNT).
004330     MOVE ZERO TO IT-FINE-AMOUNT (WS-ISSUE-COUNT).
004340     MOVE 'N' TO IT-IS-LOST (WS-ISSUE-COUNT).
004350     MOVE 'AVQT' TO LCX-FUNCTION.
004360     MOVE LCT-ID-2 TO LCX-BOOK-ID-IN.
004370     MOVE -1 TO LCX-COPIES-DELTA.
004380     CALL 'LC010' USING LCX-INTERFACE.
004390     STRING 'ISSUE CREATED - ISSUE ' DELIMITED BY SIZE
004400            IT-ISSUE-ID (WS-ISSUE-COUNT) DELIMITED BY SIZE
004410            ' USER ' DELIMITED BY SIZE
004420            LCT-ID-1 DELIMITED BY SIZE
004430            ' BOOK ' DELIMITED BY SIZE
004440            LCT-ID-2 DELIMITED BY SIZE
004450            INTO WS-LOG-DETAIL-AREA.
004460 3100-EXIT.
004470     EXIT.
004480*
004490 3200-ACTION-APPROVE.
004500     MOVE LCT-ID-1 TO WS-SEARCH-ID.
004510     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
004520     IF NOT WS-FOUND
004530         MOVE 'Y' TO WS-REJECT-SW
004540         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
004550         GO TO 3200-EXIT
004560     END-IF.
004570     IF NOT IT-PENDING (WS-ISSUE-IDX)
004580         MOVE 'Y' TO WS-REJECT-SW
004590         MOVE 'NOT PENDING' TO WS-REJECT-REASON
004600         GO TO 3200-EXIT
004610     END-IF.
004620     MOVE 'APPROVED' TO IT-STATUS (WS-ISSUE-IDX).
004630     STRING 'ISSUE APPROVED - ISSUE ' DELIMITED BY SIZE
004640            LCT-ID-1 DELIMITED BY SIZE
004650            INTO WS-LOG-DETAIL-AREA.
004660 3200-EXIT.
004670     EXIT.
004680*
004690 3300-ACTION-REJECT.
004700     MOVE LCT-ID-1 TO WS-SEARCH-ID.
004710     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
004720     IF NOT WS-FOUND
004730         MOVE 'Y' TO WS-REJECT-SW
004740         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
004750         GO TO 3300-EXIT
004760     END-IF.
004770     IF NOT IT-PENDING (WS-ISSUE-IDX)
004780         MOVE 'Y' TO WS-REJECT-SW
004790         MOVE 'NOT PENDING' TO WS-REJECT-REASON
004800         GO TO 3300-EXIT
004810     END-IF.
004820     MOVE 'REJECTED' TO IT-STATUS (WS-ISSUE-IDX).
004830     MOVE 'AVQT' TO LCX-FUNCTION.
004840     MOVE IT-BOOK-ID (WS-ISSUE-IDX) TO LCX-BOOK-ID-IN.
004850     MOVE 1 TO LCX-COPIES-DELTA.
004860     CALL 'LC010' USING LCX-INTERFACE.
004870     STRING 'ISSUE REJECTED - ISSUE ' DELIMITED BY SIZE
004880            LCT-ID-1 DELIMITED BY SIZE
004890            INTO WS-LOG-DETAIL-AREA.
004900 3300-EXIT.
004910     EXIT.
004920*
004930 3400-ACTION-REQRET.
004940     MOVE LCT-ID-1 TO WS-SEARCH-ID.
004950     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
004960     IF NOT WS-FOUND
004970         MOVE 'Y' TO WS-REJECT-SW
004980         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
004990         GO TO 3400-EXIT
005000     END-IF.
005010     IF IT-RETURNED (WS-ISSUE-IDX) OR IT-RETURN-REQUESTED (WS-ISSUE-IDX)
005020         MOVE 'Y' TO WS-REJECT-SW
005030         MOVE 'ALREADY RETURNED OR REQUESTED' TO WS-REJECT-REASON
005040         GO TO 3400-EXIT
005050     END-IF.
005060     MOVE 'RETURN_REQUESTED' TO IT-STATUS (WS-ISSUE-IDX).
005070     STRING 'RETURN REQUESTED - ISSUE ' DELIMITED BY SIZE
005080            LCT-ID-1 DELIMITED BY SIZE
005090            INTO WS-LOG-DETAIL-AREA.
005100 3400-EXIT.
005110     EXIT.
005120*
005130 3500-ACTION-CANRET.
005140     MOVE LCT-ID-1 TO WS-SEARCH-ID.
005150     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
005160     IF NOT WS-FOUND
005170         MOVE 'Y' TO WS-REJECT-SW
005180         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
005190         GO TO 3500-EXIT
005200     END-IF.
005210     IF NOT IT-RETURN-REQUESTED (WS-ISSUE-IDX)
005220         MOVE 'Y' TO WS-REJECT-SW
005230         MOVE 'NOT RETURN REQUESTED' TO WS-REJECT-REASON
005240         GO TO 3500-EXIT
005250     END-IF.
005260     MOVE 'APPROVED' TO IT-STATUS (WS-ISSUE-IDX).
005270     STRING 'RETURN CANCELLED - ISSUE ' DELIMITED BY SIZE
005280            LCT-ID-1 DELIMITED BY SIZE
005290            INTO WS-LOG-DETAIL-AREA.
005300 3500-EXIT.
005310     EXIT.
005320*
005330 3600-ACTION-RETURN.
005340     MOVE LCT-ID-1 TO WS-SEARCH-ID.
005350     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
005360     IF NOT WS-FOUND
005370         MOVE 'Y' TO WS-REJECT-SW
005380         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
005390         GO TO 3600-EXIT
005400     END-IF.
005410     IF IT-RETURNED (WS-ISSUE-IDX)
005420         MOVE 'Y' TO WS-REJECT-SW
005430         MOVE 'ALREADY RETURNED' TO WS-REJECT-REASON
005440         GO TO 3600-EXIT
005450     END-IF.
005460     IF NOT (IT-APPROVED (WS-ISSUE-IDX)
005470             OR IT-RETURN-REQUESTED (WS-ISSUE-IDX))
005480         MOVE 'Y' TO WS-REJECT-SW
005490         MOVE 'NOT APPROVED' TO WS-REJECT-REASON
005500         GO TO 3600-EXIT
005510     END-IF.
005520     MOVE LCD-RUN-DATE TO IT-RETURNED-AT (WS-ISSUE-IDX).
005530     MOVE 'RETURNED' TO IT-STATUS (WS-ISSUE-IDX).
005540     MOVE LCD-RUN-DATE TO WS-CALC-BASE-DATE.
005550     PERFORM 7060-CONVERT-TO-ABS THRU 7060-EXIT.
005560     MOVE WS-ABS-RESULT TO WS-RETURNED-ABS.
005570     MOVE IT-DUE-DATE (WS-ISSUE-IDX) TO WS-CALC-BASE-DATE.
005580     PERFORM 7060-CONVERT-TO-ABS THRU 7060-EXIT.
005590     MOVE WS-ABS-RESULT TO WS-DUE-ABS.
005600     COMPUTE WS-CALC-LATE-DAYS =
005610             WS-RETURNED-ABS - WS-DUE-ABS - LCP-GRACE-DAYS.
005620     IF WS-CALC-LATE-DAYS < 0
005630         MOVE ZERO TO WS-CALC-LATE-DAYS
005640     END-IF.
005650     MOVE WS-CALC-LATE-DAYS TO IT-LATE-DAYS (WS-ISSUE-IDX).
005660     PERFORM 7000-CALC-LATE-FINE THRU 7000-EXIT.
005670     MOVE WS-CALC-FINE TO IT-FINE-AMOUNT (WS-ISSUE-IDX).
005680     MOVE 'AVQT' TO LCX-FUNCTION.
005690     MOVE IT-BOOK-ID (WS-ISSUE-IDX) TO LCX-BOOK-ID-IN.
005700     MOVE 1 TO LCX-COPIES-DELTA.
005710     CALL 'LC010' USING LCX-INTERFACE.
005720     IF WS-CALC-FINE > ZERO
005730         ADD 1 TO WS-FINE-COUNT
005740         MOVE WS-NEXT-FINE-ID          TO FT-FINE-ID  (WS-FINE-COUNT)
005750         ADD 1 TO WS-NEXT-FINE-ID
005760         MOVE IT-ISSUE-ID (WS-ISSUE-IDX) TO FT-ISSUE-ID (WS-FINE-COUNT)
005770         MOVE IT-USER-ID  (WS-ISSUE-IDX) TO FT-USER-ID  (WS-FINE-COUNT)
005780         MOVE 'LATE_RETURN'            TO FT-FINE-TYPE (WS-FINE-COUNT)
005790         MOVE WS-CALC-FINE             TO FT-FINE-AMT  (WS-FINE-COUNT)
005800         MOVE 'N'                      TO FT-IS-PAID   (WS-FINE-COUNT)
005810         MOVE LCD-RUN-DATE             TO FT-CREATED   (WS-FINE-COUNT)
005820         MOVE ZERO                     TO FT-PAID-AT   (WS-FINE-COUNT)
005830         PERFORM 7070-EDIT-FINE-AMOUNT THRU 7070-EXIT
005840         STRING 'RETURN PROCESSED - ISSUE ' DELIMITED BY SIZE
005850                LCT-ID-1 DELIMITED BY SIZE
005860                ' FINE ' DELIMITED BY SIZE
005870                FT-FINE-ID (WS-FINE-COUNT) DELIMITED BY SIZE
005880                ' AMT $' DELIMITED BY SIZE
005890                WS-FINE-EDIT-AREA DELIMITED BY SIZE
005900                ' CREATED' DELIMITED BY SIZE
005910                INTO WS-LOG-DETAIL-AREA
005920     ELSE
005930         STRING 'RETURN PROCESSED - ISSUE ' DELIMITED BY SIZE
005940                LCT-ID-1 DELIMITED BY SIZE
005950                ' NO FINE' DELIMITED BY SIZE
005960                INTO WS-LOG-DETAIL-AREA
005970     END-IF.
005980 3600-EXIT.
005990     EXIT.
006000*
006010 3700-ACTION-RENEW.
006020     MOVE LCT-ID-1 TO WS-SEARCH-ID.
006030     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
006040     IF NOT WS-FOUND
006050         MOVE 'Y' TO WS-REJECT-SW
006060         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
006070         GO TO 3700-EXIT
006080     END-IF.
006090     IF IT-RETURNED (WS-ISSUE-IDX)
006100         MOVE 'Y' TO WS-REJECT-SW
006110         MOVE 'ALREADY RETURNED' TO WS-REJECT-REASON
006120         GO TO 3700-EXIT
006130     END-IF.
006140     IF IT-RENEWAL-COUNT (WS-ISSUE-IDX) NOT < LCP-MAX-RENEWALS
006150         MOVE 'Y' TO WS-REJECT-SW
006160         MOVE 'RENEWAL LIMIT REACHED' TO WS-REJECT-REASON
006170         GO TO 3700-EXIT
006180     END-IF.
006190     MOVE IT-DUE-DATE (WS-ISSUE-IDX) TO WS-CALC-BASE-DATE.
006200     MOVE LCP-MAX-ISSUE-DAYS TO WS-CALC-ADD-DAYS.
006210     PERFORM 7020-CALC-DUE-DATE THRU 7020-EXIT.
006220     MOVE WS-CALC-RESULT-DATE TO IT-DUE-DATE (WS-ISSUE-IDX).
006230     ADD 1 TO IT-RENEWAL-COUNT (WS-ISSUE-IDX).
006240     STRING 'ISSUE RENEWED - ISSUE ' DELIMITED BY SIZE
006250            LCT-ID-1 DELIMITED BY SIZE
006260            INTO WS-LOG-DETAIL-AREA.
006270 3700-EXIT.
006280     EXIT.
006290*
006300 3800-ACTION-EXTEND.
006310     MOVE LCT-ID-1 TO WS-SEARCH-ID.
006320     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
006330     IF NOT WS-FOUND
006340         MOVE 'Y' TO WS-REJECT-SW
006350         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
006360         GO TO 3800-EXIT
006370     END-IF.
006380     IF IT-RETURNED (WS-ISSUE-IDX)
006390         MOVE 'Y' TO WS-REJECT-SW
006400         MOVE 'ALREADY RETURNED' TO WS-REJECT-REASON
006410         GO TO 3800-EXIT
006420     END-IF.
006430     MOVE LCT-DAYS TO WS-EXTEND-DAYS.
006440     IF WS-EXTEND-DAYS = ZERO
006450         MOVE 7 TO WS-EXTEND-DAYS
006460     END-IF.
006470     MOVE IT-DUE-DATE (WS-ISSUE-IDX) TO WS-CALC-BASE-DATE.
006480     MOVE WS-EXTEND-DAYS TO WS-CALC-ADD-DAYS.
006490     PERFORM 7020-CALC-DUE-DATE THRU 7020-EXIT.
006500     MOVE WS-CALC-RESULT-DATE TO IT-DUE-DATE (WS-ISSUE-IDX).
006510     STRING 'ISSUE EXTENDED - ISSUE ' DELIMITED BY SIZE
006520            LCT-ID-1 DELIMITED BY SIZE
006530            INTO WS-LOG-DETAIL-AREA.
006540 3800-EXIT.
006550     EXIT.
006560*
006570 3900-ACTION-LOST.
006580     MOVE LCT-ID-1 TO WS-SEARCH-ID.
006590     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
006600     IF NOT WS-FOUND
006610         MOVE 'Y' TO WS-REJECT-SW
006620         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
006630         GO TO 3900-EXIT
006640     END-IF.
006650     IF IT-LOST (WS-ISSUE-IDX) OR IT-RETURNED (WS-ISSUE-IDX)
006660         MOVE 'Y' TO WS-REJECT-SW
006670         MOVE 'ALREADY LOST OR RETURNED' TO WS-REJECT-REASON
006680         GO TO 3900-EXIT
006690     END-IF.
006700     MOVE 'Y' TO IT-IS-LOST (WS-ISSUE-IDX).
006710     MOVE IT-FINE-AMOUNT (WS-ISSUE-IDX) TO WS-CALC-PRIOR-FINE.
006720     PERFORM 7010-CALC-LOST-PENALTY THRU 7010-EXIT.
006730     MOVE WS-CALC-FINE TO IT-FINE-AMOUNT (WS-ISSUE-IDX).
006740     MOVE 'AVQT' TO LCX-FUNCTION.
006750     MOVE IT-BOOK-ID (WS-ISSUE-IDX) TO LCX-BOOK-ID-IN.
006760     MOVE -1 TO LCX-COPIES-DELTA.
006770     CALL 'LC010' USING LCX-INTERFACE.
006780     STRING 'BOOK MARKED LOST - ISSUE ' DELIMITED BY SIZE
006790            LCT-ID-1 DELIMITED BY SIZE
006800            INTO WS-LOG-DETAIL-AREA.
006810 3900-EXIT.
006820     EXIT.
006830*
006840 4000-ACTION-COLLECT.
006850     MOVE LCT-ID-1 TO WS-SEARCH-ID.
006860     PERFORM 5200-FIND-FINE THRU 5200-EXIT.
006870     IF NOT WS-FOUND
006880         MOVE 'Y' TO WS-REJECT-SW
006890         MOVE 'FINE NOT FOUND' TO WS-REJECT-REASON
006900         GO TO 4000-EXIT
006910     END-IF.
006920     IF FT-PAID (WS-FINE-IDX)
006930         MOVE 'Y' TO WS-REJECT-SW
006940         MOVE 'ALREADY PAID' TO WS-REJECT-REASON
006950         GO TO 4000-EXIT
006960     END-IF.
006970     MOVE 'Y' TO FT-IS-PAID (WS-FINE-IDX).
006980     MOVE LCD-RUN-DATE TO FT-PAID-AT (WS-FINE-IDX).
006990     STRING 'FINE COLLECTED - FINE ' DELIMITED BY SIZE
007000            LCT-ID-1 DELIMITED BY SIZE
007010            INTO WS-LOG-DETAIL-AREA.
007020 4000-EXIT.
007030     EXIT.
007040*
007050 5000-FIND-ISSUE.
007060     MOVE 'N' TO WS-FOUND-SW.
007070     PERFORM 5010-SCAN-ISSUE THRU 5010-EXIT
007080         VARYING WS-SUB FROM 1 BY 1
007090         UNTIL WS-SUB > WS-ISSUE-COUNT OR WS-FOUND.
007100 5000-EXIT.
007110     EXIT.
007120*
007130 5010-SCAN-ISSUE.
007140     IF IT-ISSUE-ID (WS-SUB) = WS-SEARCH-ID
007150         MOVE 'Y' TO WS-FOUND-SW
007160         MOVE WS-SUB TO WS-ISSUE-IDX
007170     END-IF.
007180 5010-EXIT.
007190     EXIT.
007200*
007210 5100-FIND-USER.
007220     MOVE 'N' TO WS-FOUND-SW.
007230     PERFORM 5110-SCAN-USER THRU 5110-EXIT
007240         VARYING WS-SUB FROM 1 BY 1
007250         UNTIL WS-SUB > WS-USER-COUNT OR WS-FOUND.
007260 5100-EXIT.
007270     EXIT.
007280*
007290 5110-SCAN-USER.
007300     IF WS-UT-USER-ID (WS-SUB) = WS-SEARCH-ID
007310         MOVE 'Y' TO WS-FOUND-SW
007320         MOVE WS-SUB TO WS-USER-IDX
007330     END-IF.
007340 5110-EXIT.
007350     EXIT.
007360*
007370 5200-FIND-FINE.
007380     MOVE 'N' TO WS-FOUND-SW.
007390     PERFORM 5210-SCAN-FINE THRU 5210-EXIT
007400         VARYING WS-SUB FROM 1 BY 1
007410         UNTIL WS-SUB > WS-FINE-COUNT OR WS-FOUND.
007420 5200-EXIT.
007430     EXIT.
007440*
007450 5210-SCAN-FINE.
007460     IF FT-FINE-ID (WS-SUB) = WS-SEARCH-ID
007470         MOVE 'Y' TO WS-FOUND-SW
007480         MOVE WS-SUB TO WS-FINE-IDX
007490     END-IF.
007500 5210-EXIT.
007510     EXIT.
007520*
007530 5300-COUNT-USER-LOANS.
007540     MOVE ZERO TO WS-LOAN-COUNT.
007550     PERFORM 5310-CHECK-LOAN THRU 5310-EXIT
007560         VARYING WS-SUB FROM 1 BY 1
007570         UNTIL WS-SUB > WS-ISSUE-COUNT.
007580 5300-EXIT.
007590     EXIT.
007600*
007610 5310-CHECK-LOAN.
007620     IF IT-USER-ID (WS-SUB) = WS-SEARCH-ID
007630        AND (IT-PENDING (WS-SUB) OR IT-APPROVED (WS-SUB))
007640         ADD 1 TO WS-LOAN-COUNT
007650     END-IF.
007660 5310-EXIT.
007670     EXIT.
007680*
007690 6000-REWRITE-MASTERS.
007700     OPEN OUTPUT ISSUES-FILE.
007710     PERFORM 6010-WRITE-ISSUE THRU 6010-EXIT
007720         VARYING WS-SUB FROM 1 BY 1
007730         UNTIL WS-SUB > WS-ISSUE-COUNT.
007740     CLOSE ISSUES-FILE.
007750     OPEN OUTPUT FINES-FILE.
007760     PERFORM 6020-WRITE-FINE THRU 6020-EXIT
007770         VARYING WS-SUB FROM 1 BY 1
007780         UNTIL WS-SUB > WS-FINE-COUNT.
007790     CLOSE FINES-FILE.
007800     MOVE 'CLOS' TO LCX-FUNCTION.
007810     CALL 'LC010' USING LCX-INTERFACE.
007820 6000-EXIT.
007830     EXIT.
007840*
007850 6010-WRITE-ISSUE.
007860     MOVE SPACES TO LCI-ISSUE-RECORD.
007870     MOVE IT-ISSUE-ID    (WS-SUB) TO LCI-ISSUE-ID.
007880     MOVE IT-USER-ID     (WS-SUB) TO LCI-USER-ID.
007890     MOVE IT-BOOK-ID     (WS-SUB) TO LCI-BOOK-ID.
007900     MOVE IT-ISSUED-AT   (WS-SUB) TO LCI-ISSUED-AT.
007910     MOVE IT-DUE-DATE    (WS-SUB) TO LCI-DUE-DATE.
007920     MOVE IT-RETURNED-AT (WS-SUB) TO LCI-RETURNED-AT.
007930     MOVE IT-STATUS      (WS-SUB) TO LCI-STATUS.
007940     MOVE IT-RENEWAL-COUNT (WS-SUB) TO LCI-RENEWAL-COUNT.
007950     MOVE IT-LATE-DAYS   (WS-SUB) TO LCI-LATE-DAYS.
007960     MOVE IT-FINE-AMOUNT (WS-SUB) TO LCI-FINE-AMOUNT.
007970     MOVE IT-IS-LOST     (WS-SUB) TO LCI-IS-LOST.
007980     WRITE LCI-ISSUE-RECORD.
007990 6010-EXIT.
008000     EXIT.
008010*
008020 6020-WRITE-FINE.
008030     MOVE SPACES TO LCF-FINE-RECORD.
008040     MOVE FT-FINE-ID   (WS-SUB) TO LCF-FINE-ID.
008050     MOVE FT-ISSUE-ID  (WS-SUB) TO LCF-ISSUE-ID.
008060     MOVE FT-USER-ID   (WS-SUB) TO LCF-USER-ID.
008070     MOVE FT-FINE-TYPE (WS-SUB) TO LCF-FINE-TYPE.
008080     MOVE FT-FINE-AMT  (WS-SUB) TO LCF-FINE-AMT.
008090     MOVE FT-IS-PAID   (WS-SUB) TO LCF-IS-PAID.
008100     MOVE FT-CREATED   (WS-SUB) TO LCF-CREATED.
008110     MOVE FT-PAID-AT   (WS-SUB) TO LCF-PAID-AT.
008120     WRITE LCF-FINE-RECORD.
008130 6020-EXIT.
008140     EXIT.
008150*
008160 7000-CALC-LATE-FINE.
008170     IF WS-CALC-LATE-DAYS <= 0
008180         MOVE ZERO TO WS-CALC-FINE
008190     ELSE
008200         COMPUTE WS-CALC-FINE =
008210                 WS-CALC-LATE-DAYS * LCP-FINE-PER-DAY
008220     END-IF.
008230 7000-EXIT.
008240     EXIT.
008250*
008260 7010-CALC-LOST-PENALTY.
008270     IF WS-CALC-PRIOR-FINE < 0
008280         MOVE ZERO TO WS-CALC-PRIOR-FINE
008290     END-IF.
008300     COMPUTE WS-CALC-FINE ROUNDED =
008310             WS-CALC-PRIOR-FINE * LCP-LOST-MULT.
008320 7010-EXIT.
008330     EXIT.
008340*
008350 7020-CALC-DUE-DATE.
008360     MOVE WS-CBD-CCYY TO LCW-CCYY.
008370     MOVE WS-CBD-MO   TO LCW-MO.
008380     MOVE WS-CBD-DA   TO LCW-DA.
008390     PERFORM 7040-ADD-DAYS-TO-DATE THRU 7040-EXIT.
008400     MOVE LCW-CCYY TO WS-CRD-CCYY.
008410     MOVE LCW-MO   TO WS-CRD-MO.
008420     MOVE LCW-DA   TO WS-CRD-DA.
008430 7020-EXIT.
008440     EXIT.
008450*
008460 7030-DATE-TO-ABS.
008470     COMPUTE WS-Y1 = LCW-CCYY - 1.
008480     COMPUTE LCW-ABS-DAYS = (WS-Y1 * 365) + (WS-Y1 / 4)
008490             - (WS-Y1 / 100) + (WS-Y1 / 400).
008500     PERFORM 7035-SUM-MONTH-DAYS THRU 7035-EXIT
008510         VARYING LCW-SUB FROM 1 BY 1
008520         UNTIL LCW-SUB >= LCW-MO.
008530     ADD LCW-DA TO LCW-ABS-DAYS.
008540     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
008550     IF LCW-MO > 2 AND LCW-IS-LEAP
008560         ADD 1 TO LCW-ABS-DAYS
008570     END-IF.
008580 7030-EXIT.
008590     EXIT.
008600*
008610 7035-SUM-MONTH-DAYS.
008620     ADD LCW-MONTH-LEN (LCW-SUB) TO LCW-ABS-DAYS.
008630 7035-EXIT.
008640     EXIT.
008650*
008660 7040-ADD-DAYS-TO-DATE.
008670     PERFORM 7041-INCREMENT-ONE-DAY THRU 7041-EXIT
008680         VARYING WS-ADD-LOOP FROM 1 BY 1
008690         UNTIL WS-ADD-LOOP > WS-CALC-ADD-DAYS.
008700 7040-EXIT.
008710     EXIT.
008720*
008730 7041-INCREMENT-ONE-DAY.
008740     ADD 1 TO LCW-DA.
008750     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
008760     MOVE LCW-MONTH-LEN (LCW-MO) TO WS-DAYS-IN-MONTH.
008770     IF LCW-MO = 2 AND LCW-IS-LEAP
008780         ADD 1 TO WS-DAYS-IN-MONTH
008790     END-IF.
008800     IF LCW-DA > WS-DAYS-IN-MONTH
008810         MOVE 1 TO LCW-DA
008820         ADD 1 TO LCW-MO
008830         IF LCW-MO > 12
008840             MOVE 1 TO LCW-MO
008850             ADD 1 TO LCW-CCYY
008860         END-IF
008870     END-IF.
008880 7041-EXIT.
008890     EXIT.
008900*
008910 7050-TEST-LEAP.
008920     DIVIDE LCW-CCYY BY 4   GIVING WS-DIVTEMP REMAINDER WS-REM4.
008930     DIVIDE LCW-CCYY BY 100 GIVING WS-DIVTEMP REMAINDER WS-REM100.
008940     DIVIDE LCW-CCYY BY 400 GIVING WS-DIVTEMP REMAINDER WS-REM400.
008950     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
008960         MOVE 'Y' TO LCW-LEAP-SW
008970     ELSE
008980         MOVE 'N' TO LCW-LEAP-SW
008990     END-IF.
009000 7050-EXIT.
009010     EXIT.
009020*
009030 7060-CONVERT-TO-ABS.
009040     MOVE WS-CBD-CCYY TO LCW-CCYY.
009050     MOVE WS-CBD-MO   TO LCW-MO.
009060     MOVE WS-CBD-DA   TO LCW-DA.
009070     PERFORM 7030-DATE-TO-ABS THRU 7030-EXIT.
009080     MOVE LCW-ABS-DAYS TO WS-ABS-RESULT.
009090 7060-EXIT.
009100     EXIT.
009110*
009120*  SPLITS THE PACKED V99 FINE AMOUNT INTO A DOLLARS-DOT-CENTS
009130*  DISPLAY PICTURE SO THE SYSLOG DETAIL LINE READS "AMT $3.50"
009140*  INSTEAD OF RUNNING THE RAW DIGITS TOGETHER.
009150 7070-EDIT-FINE-AMOUNT.
009160     MOVE SPACES TO WS-FINE-EDIT-AREA.
009170     STRING WS-CALC-FINE-DOLLARS DELIMITED BY SIZE
009180            '.'                 DELIMITED BY SIZE
009190            WS-CALC-FINE-CENTS  DELIMITED BY SIZE
009200            INTO WS-FINE-EDIT-AREA.
009210 7070-EXIT.
009220     EXIT.
009230*
009240 8000-WRITE-SYSLOG.
009250     MOVE SPACES TO LCL-LOG-RECORD.
009260     MOVE 'LC020'          TO LCL-MODULE.
009270     MOVE LCT-ACTION       TO LCL-OP-TYPE.
009280     MOVE WS-LOG-DETAIL-AREA TO LCL-DETAIL.
009290     MOVE LCD-RUN-DATE     TO LCL-DATE.
009300     WRITE LCL-LOG-RECORD.
009310 8000-EXIT.
009320     EXIT.
009330*
009340 8100-WRITE-ERROR-LINE.
009350     MOVE SPACES TO REPORT-LINE.
009360     STRING '** TRANSACTION REJECTED - ' DELIMITED BY SIZE
009370            LCT-ACTION   DELIMITED BY SIZE
009380            ' ID1 '      DELIMITED BY SIZE
009390            LCT-ID-1     DELIMITED BY SIZE
009400            ' ID2 '      DELIMITED BY SIZE
009410            LCT-ID-2     DELIMITED BY SIZE
009420            ' - '        DELIMITED BY SIZE
009430            WS-REJECT-REASON DELIMITED BY SIZE
009440            INTO REPORT-LINE.
009450     WRITE REPORT-LINE.
009460 8100-EXIT.
009470     EXIT.
009480*
009490 9000-TERMINATE.
009500     CLOSE SYSLOG-FILE.
009510     CLOSE REPORT-FILE.
009520 9000-EXIT.
009530     EXIT.
009540
