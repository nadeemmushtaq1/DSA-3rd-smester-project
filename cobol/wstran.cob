000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR CIRCULATION TRANSACTION   *
000130*        INPUT FILE CIRCTRAN - ONE ACTION PER REC   *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 30 BYTES - SEQUENTIAL, LINE FORMAT.
000170*  LCT-ID-1/LCT-ID-2 MEANING DEPENDS ON LCT-ACTION -
000180*  SEE LC020 PARAGRAPH 3000-DISPATCH-TRANSACTION.
000190*
000200* 11/06/84 DKP - CREATED.
000210* 30/08/90 DKP - ADDED LCT-DAYS FOR THE EXTEND ACTION.
000220*
000230 01  LCT-TRAN-RECORD.
000240     05  LCT-ACTION              PIC X(08).
000250         88  LCT-ISSUE               VALUE 'ISSUE'.
000260         88  LCT-APPROVE             VALUE 'APPROVE'.
000270         88  LCT-REJECT              VALUE 'REJECT'.
000280         88  LCT-RETURN              VALUE 'RETURN'.
000290         88  LCT-REQRET              VALUE 'REQRET'.
000300         88  LCT-CANRET              VALUE 'CANRET'.
000310         88  LCT-RENEW               VALUE 'RENEW'.
000320         88  LCT-EXTEND              VALUE 'EXTEND'.
000330         88  LCT-LOST                VALUE 'LOST'.
000340         88  LCT-COLLECT             VALUE 'COLLECT'.
000350     05  LCT-ID-1                PIC 9(05).
000360     05  LCT-ID-2                PIC 9(05).
000370     05  LCT-DAYS                PIC 9(03).
000380     05  FILLER                  PIC X(09).
000390
