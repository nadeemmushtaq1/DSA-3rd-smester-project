000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR FINE MASTER               *
000130*        KEYED BY LCF-FINE-ID                       *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 51 BYTES - SEQUENTIAL, LINE FORMAT.
000170*  NOTE - OPERATIONS MANUAL LISTS THIS FILE AT 50 BYTES BUT THE
000180*  FIELD PICTURES BELOW SUM TO 51 - NO FILLER ROOM, PICTURES TAKE
000190*  PRECEDENCE. FLAGGED FOR THE NEXT FILE INVENTORY REVIEW.
000200*
000210* 19/07/91 DKP - CREATED - FINES SPLIT OFF THE LOAN RECORD.
000220* 14/02/99 RJT - Y2K - DATES ARE 9(8) CCYYMMDD ALREADY, NO CHANGE.
000230*
000240 01  LCF-FINE-RECORD.
000250     05  LCF-FINE-ID             PIC 9(05).
000260     05  LCF-ISSUE-ID            PIC 9(05).
000270     05  LCF-USER-ID             PIC 9(05).
000280     05  LCF-FINE-TYPE           PIC X(12).
000290         88  LCF-LATE-RETURN         VALUE 'LATE_RETURN'.
000300         88  LCF-LOST-BOOK           VALUE 'LOST_BOOK'.
000310     05  LCF-FINE-AMT            PIC S9(05)V99.
000320     05  LCF-IS-PAID             PIC X(01).
000330         88  LCF-PAID                VALUE 'Y'.
000340         88  LCF-UNPAID              VALUE 'N'.
000350     05  LCF-CREATED             PIC 9(08).
000360     05  LCF-PAID-AT             PIC 9(08).
000370
