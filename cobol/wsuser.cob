000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR LIBRARY USER/MEMBER FILE  *
000130*        KEYED BY LCU-USER-ID (ASCENDING)           *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 77 BYTES - SEQUENTIAL, LINE FORMAT.
000170*
000180* 11/06/84 DKP - CREATED.
000190* 22/09/88 DKP - ROLE WIDENED 6 TO 10 FOR 'LIBRARIAN'.
000200* 14/02/99 RJT - Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE
000210*                NEEDED, NOTED FOR THE FILE INVENTORY REVIEW.
000220*
000230 01  LCU-USER-RECORD.
000240     05  LCU-USER-ID             PIC 9(05).
000250     05  LCU-FULL-NAME           PIC X(30).
000260     05  LCU-EMAIL               PIC X(30).
000270     05  LCU-ROLE                PIC X(10).
000280         88  LCU-ROLE-ADMIN          VALUE 'ADMIN'.
000290         88  LCU-ROLE-LIBRARIAN      VALUE 'LIBRARIAN'.
000300         88  LCU-ROLE-MEMBER         VALUE 'MEMBER'.
000310     05  LCU-IS-ACTIVE           PIC X(01).
000320         88  LCU-ACTIVE              VALUE 'Y'.
000330         88  LCU-SUSPENDED           VALUE 'N'.
000340     05  FILLER                  PIC X(01).
000350
