000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR LOAN (ISSUE) MASTER       *
000130*        KEYED BY LCI-ISSUE-ID                      *
000140*                                                   *
000150*****************************************************
000160*  FILE SIZE 77 BYTES - SEQUENTIAL, LINE FORMAT.
000170*  REWRITTEN WHOLE AT EOJ BY LC020 FROM THE UPDATED TABLE.
000180*
000190* 11/06/84 DKP - CREATED.
000200* 30/08/90 DKP - ADDED LCI-RENEWAL-COUNT, RENEWALS NOW TRACKED.
000210* 14/02/99 RJT - Y2K - DATES ARE 9(8) CCYYMMDD ALREADY, NO CHANGE.
000220* 07/05/03 SMW - ADDED LCI-IS-LOST FOR LOST-BOOK PROCESSING.
000230*
000240 01  LCI-ISSUE-RECORD.
000250     05  LCI-ISSUE-ID            PIC 9(05).
000260     05  LCI-USER-ID             PIC 9(05).
000270     05  LCI-BOOK-ID             PIC 9(05).
000280     05  LCI-ISSUED-AT           PIC 9(08).
000290     05  LCI-DUE-DATE            PIC 9(08).
000300     05  LCI-RETURNED-AT         PIC 9(08).
000310     05  LCI-STATUS              PIC X(16).
000320         88  LCI-PENDING             VALUE 'PENDING'.
000330         88  LCI-APPROVED            VALUE 'APPROVED'.
000340         88  LCI-REJECTED            VALUE 'REJECTED'.
000350         88  LCI-RETURN-REQUESTED    VALUE 'RETURN_REQUESTED'.
000360         88  LCI-RETURNED            VALUE 'RETURNED'.
000370     05  LCI-RENEWAL-COUNT       PIC 9(02).
000380     05  LCI-LATE-DAYS           PIC 9(03).
000390     05  LCI-FINE-AMOUNT         PIC S9(05)V99.
000400     05  LCI-IS-LOST             PIC X(01).
000410         88  LCI-LOST                VALUE 'Y'.
000420         88  LCI-NOT-LOST            VALUE 'N'.
000430     05  FILLER                  PIC X(09).
000440
