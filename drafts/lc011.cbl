 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LC011.
 AUTHOR.        D. K. PHELPS.
 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
 DATE-WRITTEN.  JUNE 14 1984.
 DATE-COMPILED.
 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
*
*****************************************************************
*                                                               *
*  LC011 - CATALOG MAINTENANCE / ACQUISITIONS RUN               *
*                                                               *
*  LOADS THE BOOK TABLE VIA LC010, POSTS ANY NEW TITLES AND     *
*  TITLE CORRECTIONS CARRIED ON THE ACQUISITIONS CARD FILE,     *
*  THEN REWRITES THE BOOKS FILE IMAGE. EVERY ADD, DELETE AND    *
*  SEARCH LC010 REPORTS BACK IS POSTED TO THE SYSTEM LOG SO     *
*  THE NIGHT OPERATOR HAS A RECORD OF WHAT CHANGED.             *
*                                                               *
*  THIS RUN HAS NO ON-LINE EQUIVALENT - ACQUISITIONS ARE KEYED  *
*  BY THE CATALOGUING CLERK ONTO THE ACQTRAN CARD FILE DURING   *
*  THE DAY AND PICKED UP HERE OVERNIGHT.                        *
*                                                               *
*****************************************************************
*
* CHANGES -
* 14/06/84 DKP - CREATED.
* 03/09/84 DKP - ADDED THE UPDATE-AS-DELETE-AND-READD PATH FOR
*                TITLE CORRECTIONS - NO IN-PLACE RENAME IN LC010.
* 19/07/91 DKP - LOGS NOW CARRY THE DETAIL TEXT LC010 BUILDS
*                RATHER THAN THIS PROGRAM GUESSING AT IT.
* 14/02/99 RJT - Y2K REVIEW - LCD-RUN-DATE IS CCYYMMDD ALREADY,
*                NO CHANGE REQUIRED, SIGNED OFF.
* 07/05/03 SMW - ACQTRAN NOW OPTIONAL - MISSING FILE IS NOT AN
*                ABEND, JUST A ZERO-ACTIVITY RUN.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT ACQTRAN-FILE ASSIGN TO "ACQTRAN"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-ACQTRAN-STATUS.
     SELECT SYSLOG-FILE ASSIGN TO "SYSLOG"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-SYSLOG-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  ACQTRAN-FILE
     LABEL RECORDS ARE STANDARD.
 01  ACQTRAN-RECORD.
     05  ACQ-ACTION              PIC X(08).
         88  ACQ-IS-ADD              VALUE 'ADD'.
         88  ACQ-IS-UPDATE           VALUE 'UPDATE'.
         88  ACQ-IS-DELETE           VALUE 'DELETE'.
     05  ACQ-BOOK-ID             PIC 9(05).
     05  ACQ-ISBN                PIC X(14).
     05  ACQ-TITLE               PIC X(40).
     05  ACQ-AUTHOR-ID           PIC 9(05).
     05  ACQ-CATEGORY-ID         PIC 9(05).
     05  ACQ-TOTAL-COPIES        PIC 9(03).
     05  FILLER                  PIC X(17).
 01  ACQTRAN-DELETE-VIEW REDEFINES ACQTRAN-RECORD.
     05  FILLER                  PIC X(08).
     05  DEL-BOOK-ID             PIC 9(05).
     05  FILLER                  PIC X(67).
 01  ACQTRAN-UPDATE-VIEW REDEFINES ACQTRAN-RECORD.
     05  FILLER                  PIC X(08).
     05  UPD-BOOK-ID             PIC 9(05).
     05  UPD-ISBN                PIC X(14).
     05  UPD-TITLE               PIC X(40).
     05  UPD-AUTHOR-ID           PIC 9(05).
     05  UPD-CATEGORY-ID         PIC 9(05).
     05  UPD-TOTAL-COPIES        PIC 9(03).
     05  FILLER                  PIC X(17).
*
 FD  SYSLOG-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wssysl.cob".
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE 'LC011 (1.03)'.
 77  WS-ACQTRAN-STATUS       PIC X(02).
 77  WS-SYSLOG-STATUS        PIC X(02).
 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
     88  WS-EOF                  VALUE 'Y'.
 01  WS-ACQTRAN-PRESENT-SW   PIC X(01) VALUE 'Y'.
     88  WS-ACQTRAN-PRESENT      VALUE 'Y'.
     88  WS-ACQTRAN-ABSENT       VALUE 'N'.
*
 01  WS-COUNTERS.
     05  WS-ADD-COUNT            PIC 9(05) COMP VALUE ZERO.
     05  WS-UPDATE-COUNT         PIC 9(05) COMP VALUE ZERO.
     05  WS-DELETE-COUNT         PIC 9(05) COMP VALUE ZERO.
 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
     05  WS-COUNTER-TAB OCCURS 3 TIMES PIC 9(05) COMP.
*
 LINKAGE SECTION.
 COPY "wscall.cob".
 COPY "wslcx.cob".
*
 PROCEDURE DIVISION USING LCD-CALLING-DATA.
*
 0000-MAIN.
     PERFORM 1000-INITIALISE     THRU 1000-EXIT.
     PERFORM 2000-LOAD-CATALOG   THRU 2000-EXIT.
     PERFORM 2500-POST-ACQTRAN   THRU 2500-EXIT.
     PERFORM 6000-CLOSE-CATALOG  THRU 6000-EXIT.
     PERFORM 9000-TERMINATE      THRU 9000-EXIT.
     GOBACK.
*
 1000-INITIALISE.
     OPEN OUTPUT SYSLOG-FILE.
     OPEN INPUT ACQTRAN-FILE.
     IF WS-ACQTRAN-STATUS = '35'
         MOVE 'N' TO WS-ACQTRAN-PRESENT-SW
     ELSE
         MOVE 'Y' TO WS-ACQTRAN-PRESENT-SW
     END-IF.
 1000-EXIT.
     EXIT.
*
 2000-LOAD-CATALOG.
     MOVE 'LOAD' TO LCX-FUNCTION.
     CALL 'LC010' USING LCX-INTERFACE.
     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
 2000-EXIT.
     EXIT.
*
 2500-POST-ACQTRAN.
     IF WS-ACQTRAN-ABSENT
         GO TO 2500-EXIT
     END-IF.
     MOVE 'N' TO WS-EOF-SW.
     PERFORM 2510-READ-ACQTRAN THRU 2510-EXIT
         UNTIL WS-EOF.
     CLOSE ACQTRAN-FILE.
 2500-EXIT.
     EXIT.
*
 2510-READ-ACQTRAN.
     READ ACQTRAN-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 3000-APPLY-ACQTRAN THRU 3000-EXIT
     END-READ.
 2510-EXIT.
     EXIT.
*
 3000-APPLY-ACQTRAN.
     EVALUATE TRUE
         WHEN ACQ-IS-ADD
             PERFORM 3100-DO-ADD    THRU 3100-EXIT
         WHEN ACQ-IS-UPDATE
             PERFORM 3200-DO-UPDATE THRU 3200-EXIT
         WHEN ACQ-IS-DELETE
             PERFORM 3300-DO-DELETE THRU 3300-EXIT
         WHEN OTHER
             CONTINUE
     END-EVALUATE.
 3000-EXIT.
     EXIT.
*
 3100-DO-ADD.
     MOVE 'ADDB' TO LCX-FUNCTION.
     MOVE ACQ-BOOK-ID        TO LCX-IN-BOOK-ID.
     MOVE ACQ-ISBN           TO LCX-IN-ISBN.
     MOVE ACQ-TITLE          TO LCX-IN-TITLE.
     MOVE ACQ-AUTHOR-ID      TO LCX-IN-AUTHOR-ID.
     MOVE ACQ-CATEGORY-ID    TO LCX-IN-CATEGORY-ID.
     MOVE ACQ-TOTAL-COPIES   TO LCX-IN-TOTAL-COPIES.
     MOVE ACQ-TOTAL-COPIES   TO LCX-IN-AVAIL-COPIES.
     CALL 'LC010' USING LCX-INTERFACE.
     IF LCX-OK
         ADD 1 TO WS-ADD-COUNT
     END-IF.
     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
 3100-EXIT.
     EXIT.
*
 3200-DO-UPDATE.
     MOVE 'DELB' TO LCX-FUNCTION.
     MOVE UPD-BOOK-ID TO LCX-BOOK-ID-IN.
     CALL 'LC010' USING LCX-INTERFACE.
     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
     MOVE 'ADDB' TO LCX-FUNCTION.
     MOVE UPD-BOOK-ID        TO LCX-IN-BOOK-ID.
     MOVE UPD-ISBN           TO LCX-IN-ISBN.
     MOVE UPD-TITLE          TO LCX-IN-TITLE.
     MOVE UPD-AUTHOR-ID      TO LCX-IN-AUTHOR-ID.
     MOVE UPD-CATEGORY-ID    TO LCX-IN-CATEGORY-ID.
     MOVE UPD-TOTAL-COPIES   TO LCX-IN-TOTAL-COPIES.
     MOVE UPD-TOTAL-COPIES   TO LCX-IN-AVAIL-COPIES.
     CALL 'LC010' USING LCX-INTERFACE.
     IF LCX-OK
         ADD 1 TO WS-UPDATE-COUNT
     END-IF.
     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
 3200-EXIT.
     EXIT.
*
 3300-DO-DELETE.
     MOVE 'DELB' TO LCX-FUNCTION.
     MOVE DEL-BOOK-ID TO LCX-BOOK-ID-IN.
     CALL 'LC010' USING LCX-INTERFACE.
     IF LCX-OK
         ADD 1 TO WS-DELETE-COUNT
     END-IF.
     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
 3300-EXIT.
     EXIT.
*
 6000-CLOSE-CATALOG.
     MOVE 'CLOS' TO LCX-FUNCTION.
     CALL 'LC010' USING LCX-INTERFACE.
     PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT.
 6000-EXIT.
     EXIT.
*
 8000-WRITE-SYSLOG.
     MOVE SPACES TO LCL-LOG-RECORD.
     MOVE 'LC011'          TO LCL-MODULE.
     MOVE LCX-LOG-OP-TYPE  TO LCL-OP-TYPE.
     MOVE LCX-LOG-DETAIL   TO LCL-DETAIL.
     MOVE LCD-RUN-DATE     TO LCL-DATE.
     WRITE LCL-LOG-RECORD.
 8000-EXIT.
     EXIT.
*
 9000-TERMINATE.
     CLOSE SYSLOG-FILE.
 9000-EXIT.
     EXIT.
