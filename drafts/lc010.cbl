 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LC010.
 AUTHOR.        D. K. PHELPS.
 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
 DATE-WRITTEN.  JUNE 11 1984.
 DATE-COMPILED.
 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
*
*****************************************************************
*                                                               *
*  LC010 - CATALOG ENGINE                                      *
*                                                               *
*  CALLED MODULE HOLDING THE IN-MEMORY BOOK TABLE. BUILDS THE   *
*  TABLE FROM THE BOOKS FILE ON FUNCTION LOAD AND KEEPS IT IN   *
*  WORKING-STORAGE FOR THE LIFE OF THE RUN UNIT SO REPEAT       *
*  CALLS FROM LC011/LC020 DO NOT RE-READ THE FILE. PROVIDES     *
*  EXACT ISBN LOOKUP, EXACT/PREFIX TITLE LOOKUP (CASE FOLDED),  *
*  FULL SORTED LISTING, BOOK-ID LOOKUP, ADD/DELETE AND AN       *
*  AVAILABLE-COPIES ADJUSTMENT USED BY CIRCULATION. ALSO LOADS  *
*  THE AUTHOR FILE AT STARTUP SO EVERY BOOK RECORD HANDED BACK  *
*  TO THE CALLER CARRIES THE AUTHOR NAME, NOT JUST THE NUMERIC  *
*  AUTHOR-ID.                                                   *
*                                                               *
*****************************************************************
*
* CHANGES -
* 11/06/84 DKP - CREATED.
* 02/09/84 DKP - ADDED FNDP (TITLE PREFIX SEARCH) FOR THE
*                CATALOGUE BROWSE SCREENS.
* 19/07/91 DKP - ADDED FNDB/AVQT FOR THE NEW CIRCULATION MODULE
*                SO LC020 NO LONGER KEEPS ITS OWN COPY OF BOOKS.
* 30/08/90 DKP - RAISED TABLE SIZE 150 TO 300 COPIES.
* 14/02/99 RJT - Y2K REVIEW - NO DATE FIELDS HELD IN THIS MODULE,
*                NO CHANGE REQUIRED, SIGNED OFF.
* 07/05/03 SMW - ADD/DELETE NOW RE-SORT AND LOG VIA LCX-LOG-DETAIL
*                INSTEAD OF WRITING SYSLOG DIRECTLY - SYSLOG IS
*                NOW OWNED BY THE CALLING PROGRAM ONLY.
* 11/11/09 ELC - CLOS NOW CLEARS FILLER BEFORE THE WRITE LOOP,
*                STOPPED GARBAGE IN THE LAST BYTES OF THE IMAGE.
* 14/03/11 PNS - CATALOGUE MEMO 11-206 - LOAD NOW ALSO READS THE
*                AUTHOR FILE AND RESOLVES AUTHOR-ID TO AUTHOR-NAME
*                FOR EVERY TABLE ENTRY SO LC011 CAN PRINT THE NAME
*                ON THE ACQUISITION LOG INSTEAD OF A BARE NUMBER.
*                ADD-BOOK ALSO REJECTS A MALFORMED ISBN OR A
*                BLANK-LEADING TITLE AT THE SAME TIME.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT BOOKS-FILE ASSIGN TO "BOOKS"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-BOOKS-STATUS.
     SELECT AUTHORS-FILE ASSIGN TO "AUTHORS"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-AUTHORS-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  BOOKS-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsbook.cob".
 FD  AUTHORS-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsauth.cob".
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE 'LC010 (1.05)'.
 77  WS-BOOKS-STATUS         PIC X(02).
 77  WS-AUTHORS-STATUS       PIC X(02).
 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
     88  WS-EOF                  VALUE 'Y'.
 01  WS-AUTHOR-EOF-SW        PIC X(01) VALUE 'N'.
     88  WS-AUTHOR-EOF           VALUE 'Y'.
 01  WS-FOLD-ALPHA.
     05  WS-UPPER            PIC X(26)
                              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     05  WS-LOWER            PIC X(26)
                              VALUE 'abcdefghijklmnopqrstuvwxyz'.
 01  WS-FOLD-WORK            PIC X(40).
 01  WS-FOLD-WORK-R REDEFINES WS-FOLD-WORK.
     05  WS-FOLD-FIRST-CHAR      PIC X(01).
     05  FILLER                  PIC X(39).
*
 01  WS-ISBN-WORK            PIC X(14).
 01  WS-ISBN-WORK-R REDEFINES WS-ISBN-WORK.
     05  WS-ISBN-PREFIX          PIC X(03).
     05  WS-ISBN-DASH            PIC X(01).
     05  WS-ISBN-BODY            PIC X(09).
     05  WS-ISBN-CHECK-DIGIT     PIC X(01).
*
 01  WS-AUTHOR-NAME-WORK     PIC X(30).
 01  WS-AUTHOR-NAME-WORK-R REDEFINES WS-AUTHOR-NAME-WORK.
     05  WS-AUTHOR-FIRST-CHAR    PIC X(01).
     05  FILLER                  PIC X(29).
*
 01  LCT-BOOK-TABLE.
     05  LCT-BOOK-ENTRY OCCURS 300 TIMES INDEXED BY LCT-IDX.
         10  LCT-FOLD-TITLE      PIC X(40).
         10  LCT-ENTRY-ID        PIC 9(05).
         10  LCT-ENTRY-ISBN      PIC X(14).
         10  LCT-ENTRY-TITLE     PIC X(40).
         10  LCT-ENTRY-AUTHOR    PIC 9(05).
         10  LCT-ENTRY-AUTH-NAME PIC X(30).
         10  LCT-ENTRY-CATEGORY  PIC 9(05).
         10  LCT-ENTRY-TOTAL     PIC 9(03).
         10  LCT-ENTRY-AVAIL     PIC 9(03).
 01  WS-HOLD-ENTRY.
     05  WS-HOLD-FOLD-TITLE      PIC X(40).
     05  WS-HOLD-ID              PIC 9(05).
     05  WS-HOLD-ISBN            PIC X(14).
     05  WS-HOLD-TITLE           PIC X(40).
     05  WS-HOLD-AUTHOR          PIC 9(05).
     05  WS-HOLD-AUTH-NAME       PIC X(30).
     05  WS-HOLD-CATEGORY        PIC 9(05).
     05  WS-HOLD-TOTAL           PIC 9(03).
     05  WS-HOLD-AVAIL           PIC 9(03).
 01  WS-MATCH-TABLE.
     05  WS-MATCH-IDX OCCURS 300 TIMES PIC 9(04) COMP.
*
 01  WS-AUTHOR-TABLE.
     05  WS-AUTHOR-ENTRY OCCURS 200 TIMES INDEXED BY WS-AUTH-IDX.
         10  AT-AUTHOR-ID        PIC 9(05).
         10  AT-AUTHOR-NAME      PIC X(30).
*
 77  LCT-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
 77  LCT-MAX-ENTRIES         PIC 9(04) COMP VALUE 300.
 77  WS-LAST-MATCH-COUNT     PIC 9(04) COMP VALUE ZERO.
 77  WS-SUB                  PIC S9(04) COMP VALUE ZERO.
 77  WS-SUB2                 PIC S9(04) COMP VALUE ZERO.
 77  WS-PFX-LEN              PIC S9(04) COMP VALUE ZERO.
 77  WS-AUTHOR-COUNT         PIC 9(04) COMP VALUE ZERO.
 77  WS-AUTHOR-MAX-ENTRIES   PIC 9(04) COMP VALUE 200.
 77  WS-ASUB                 PIC S9(04) COMP VALUE ZERO.
*
 LINKAGE SECTION.
 COPY "wslcx.cob".
*
 PROCEDURE DIVISION USING LCX-INTERFACE.
*
 0000-MAIN.
     MOVE ZERO  TO LCX-RETURN-CODE.
     MOVE SPACES TO LCX-LOG-OP-TYPE LCX-LOG-DETAIL.
     EVALUATE LCX-FUNCTION
         WHEN 'LOAD' PERFORM 2000-LOAD-BOOKS    THRU 2000-EXIT
         WHEN 'FNDI' PERFORM 3000-FIND-ISBN     THRU 3000-EXIT
         WHEN 'FNDT' PERFORM 3100-FIND-TITLE    THRU 3100-EXIT
         WHEN 'FNDP' PERFORM 3200-FIND-PREFIX   THRU 3200-EXIT
         WHEN 'LIST' PERFORM 3300-LIST-ALL      THRU 3300-EXIT
         WHEN 'GETM' PERFORM 3400-GET-MATCH     THRU 3400-EXIT
         WHEN 'FNDB' PERFORM 3500-FIND-BOOK-ID  THRU 3500-EXIT
         WHEN 'ADDB' PERFORM 4000-ADD-BOOK      THRU 4000-EXIT
         WHEN 'DELB' PERFORM 4100-DELETE-BOOK   THRU 4100-EXIT
         WHEN 'AVQT' PERFORM 4150-ADJUST-AVAIL  THRU 4150-EXIT
         WHEN 'CLOS' PERFORM 4200-CLOSE-REWRITE THRU 4200-EXIT
         WHEN OTHER  MOVE 99 TO LCX-RETURN-CODE
     END-EVALUATE.
     GOBACK.
*
 2000-LOAD-BOOKS.
     PERFORM 2040-LOAD-AUTHORS THRU 2040-EXIT.
     MOVE ZERO TO LCT-TABLE-COUNT.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT BOOKS-FILE.
     PERFORM 2010-READ-BOOK THRU 2010-EXIT
         UNTIL WS-EOF.
     CLOSE BOOKS-FILE.
     PERFORM 4300-SORT-TABLE THRU 4300-EXIT.
     MOVE 'LOAD' TO LCX-LOG-OP-TYPE.
     STRING 'BOOKS LOADED - COUNT '  DELIMITED BY SIZE
            LCT-TABLE-COUNT         DELIMITED BY SIZE
            ' AUTHORS '             DELIMITED BY SIZE
            WS-AUTHOR-COUNT         DELIMITED BY SIZE
            INTO LCX-LOG-DETAIL.
     MOVE LCT-TABLE-COUNT TO LCX-MATCH-COUNT.
 2000-EXIT.
     EXIT.
*
 2010-READ-BOOK.
     READ BOOKS-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 2020-STORE-ENTRY THRU 2020-EXIT
     END-READ.
 2010-EXIT.
     EXIT.
*
 2020-STORE-ENTRY.
     ADD 1 TO LCT-TABLE-COUNT.
     MOVE LCB-TITLE TO WS-FOLD-WORK.
     INSPECT WS-FOLD-WORK CONVERTING WS-LOWER TO WS-UPPER.
     MOVE WS-FOLD-WORK        TO LCT-FOLD-TITLE (LCT-TABLE-COUNT).
     MOVE LCB-BOOK-ID         TO LCT-ENTRY-ID    (LCT-TABLE-COUNT).
     MOVE LCB-ISBN            TO LCT-ENTRY-ISBN  (LCT-TABLE-COUNT).
     MOVE LCB-TITLE           TO LCT-ENTRY-TITLE (LCT-TABLE-COUNT).
     MOVE LCB-AUTHOR-ID       TO LCT-ENTRY-AUTHOR   (LCT-TABLE-COUNT).
     MOVE LCB-CATEGORY-ID     TO LCT-ENTRY-CATEGORY (LCT-TABLE-COUNT).
     MOVE LCB-TOTAL-COPIES    TO LCT-ENTRY-TOTAL    (LCT-TABLE-COUNT).
     MOVE LCB-AVAIL-COPIES    TO LCT-ENTRY-AVAIL    (LCT-TABLE-COUNT).
     MOVE LCB-AUTHOR-ID       TO WS-SUB2.
     PERFORM 2030-LOOKUP-AUTHOR-NAME THRU 2030-EXIT.
     MOVE WS-AUTHOR-NAME-WORK TO LCT-ENTRY-AUTH-NAME (LCT-TABLE-COUNT).
 2020-EXIT.
     EXIT.
*
 2030-LOOKUP-AUTHOR-NAME.
     MOVE SPACES TO WS-AUTHOR-NAME-WORK.
     PERFORM 2031-SCAN-AUTHOR THRU 2031-EXIT
         VARYING WS-ASUB FROM 1 BY 1
         UNTIL WS-ASUB > WS-AUTHOR-COUNT
            OR WS-AUTHOR-NAME-WORK NOT = SPACES.
 2030-EXIT.
     EXIT.
*
 2031-SCAN-AUTHOR.
     IF AT-AUTHOR-ID (WS-ASUB) = WS-SUB2
         MOVE AT-AUTHOR-NAME (WS-ASUB) TO WS-AUTHOR-NAME-WORK
     END-IF.
 2031-EXIT.
     EXIT.
*
 2040-LOAD-AUTHORS.
     MOVE ZERO TO WS-AUTHOR-COUNT.
     MOVE 'N' TO WS-AUTHOR-EOF-SW.
     OPEN INPUT AUTHORS-FILE.
     PERFORM 2041-READ-AUTHOR THRU 2041-EXIT
         UNTIL WS-AUTHOR-EOF.
     CLOSE AUTHORS-FILE.
 2040-EXIT.
     EXIT.
*
 2041-READ-AUTHOR.
     READ AUTHORS-FILE
         AT END     MOVE 'Y' TO WS-AUTHOR-EOF-SW
         NOT AT END PERFORM 2042-STORE-AUTHOR THRU 2042-EXIT
     END-READ.
 2041-EXIT.
     EXIT.
*
 2042-STORE-AUTHOR.
     MOVE LCA-AUTHOR-NAME TO WS-AUTHOR-NAME-WORK.
     IF WS-AUTHOR-FIRST-CHAR = SPACE
         GO TO 2042-EXIT
     END-IF.
     IF WS-AUTHOR-COUNT NOT < WS-AUTHOR-MAX-ENTRIES
         GO TO 2042-EXIT
     END-IF.
     ADD 1 TO WS-AUTHOR-COUNT.
     MOVE LCA-AUTHOR-ID   TO AT-AUTHOR-ID   (WS-AUTHOR-COUNT).
     MOVE LCA-AUTHOR-NAME TO AT-AUTHOR-NAME (WS-AUTHOR-COUNT).
 2042-EXIT.
     EXIT.
*
 3000-FIND-ISBN.
     MOVE 'N' TO LCX-FOUND-SW.
     PERFORM 3010-SCAN-ISBN THRU 3010-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
     MOVE 'ISBN LOOKUP' TO LCX-LOG-DETAIL.
 3000-EXIT.
     EXIT.
*
 3010-SCAN-ISBN.
     IF LCT-ENTRY-ISBN (WS-SUB) = LCX-ISBN-IN
         MOVE 'Y' TO LCX-FOUND-SW
         PERFORM 3020-COPY-OUT THRU 3020-EXIT
     END-IF.
 3010-EXIT.
     EXIT.
*
 3020-COPY-OUT.
     MOVE LCT-ENTRY-ID        (WS-SUB) TO LCX-OUT-BOOK-ID.
     MOVE LCT-ENTRY-ISBN      (WS-SUB) TO LCX-OUT-ISBN.
     MOVE LCT-ENTRY-TITLE     (WS-SUB) TO LCX-OUT-TITLE.
     MOVE LCT-ENTRY-AUTHOR    (WS-SUB) TO LCX-OUT-AUTHOR-ID.
     MOVE LCT-ENTRY-AUTH-NAME (WS-SUB) TO LCX-OUT-AUTHOR-NAME.
     MOVE LCT-ENTRY-CATEGORY  (WS-SUB) TO LCX-OUT-CATEGORY-ID.
     MOVE LCT-ENTRY-TOTAL     (WS-SUB) TO LCX-OUT-TOTAL-COPIES.
     MOVE LCT-ENTRY-AVAIL     (WS-SUB) TO LCX-OUT-AVAIL-COPIES.
 3020-EXIT.
     EXIT.
*
 3100-FIND-TITLE.
     MOVE 'N' TO LCX-FOUND-SW.
     MOVE LCX-TITLE-IN TO WS-FOLD-WORK.
     INSPECT WS-FOLD-WORK CONVERTING WS-LOWER TO WS-UPPER.
     PERFORM 3110-SCAN-TITLE THRU 3110-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
     MOVE 'TITLE LOOKUP' TO LCX-LOG-DETAIL.
 3100-EXIT.
     EXIT.
*
 3110-SCAN-TITLE.
     IF LCT-FOLD-TITLE (WS-SUB) = WS-FOLD-WORK
         MOVE 'Y' TO LCX-FOUND-SW
         PERFORM 3020-COPY-OUT THRU 3020-EXIT
     END-IF.
 3110-EXIT.
     EXIT.
*
 3200-FIND-PREFIX.
     MOVE ZERO TO LCX-MATCH-COUNT.
     MOVE LCX-TITLE-IN TO WS-FOLD-WORK.
     INSPECT WS-FOLD-WORK CONVERTING WS-LOWER TO WS-UPPER.
     MOVE 40 TO WS-PFX-LEN.
     PERFORM 3210-TRIM-PREFIX THRU 3210-EXIT
         VARYING WS-PFX-LEN FROM 40 BY -1
         UNTIL WS-PFX-LEN = 0
            OR WS-FOLD-WORK (WS-PFX-LEN:1) NOT = SPACE.
     IF WS-PFX-LEN = 0
         MOVE 1 TO WS-PFX-LEN
     END-IF.
     PERFORM 3220-SCAN-PREFIX THRU 3220-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT.
     MOVE LCX-MATCH-COUNT TO WS-LAST-MATCH-COUNT.
     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
     MOVE 'TITLE PREFIX SEARCH' TO LCX-LOG-DETAIL.
 3200-EXIT.
     EXIT.
*
 3210-TRIM-PREFIX.
     CONTINUE.
 3210-EXIT.
     EXIT.
*
 3220-SCAN-PREFIX.
     IF LCT-FOLD-TITLE (WS-SUB) (1:WS-PFX-LEN)
           = WS-FOLD-WORK (1:WS-PFX-LEN)
         ADD 1 TO LCX-MATCH-COUNT
         MOVE WS-SUB TO WS-MATCH-IDX (LCX-MATCH-COUNT)
     END-IF.
 3220-EXIT.
     EXIT.
*
 3300-LIST-ALL.
     MOVE LCT-TABLE-COUNT TO LCX-MATCH-COUNT.
     MOVE LCT-TABLE-COUNT TO WS-LAST-MATCH-COUNT.
     PERFORM 3310-FILL-LIST THRU 3310-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT.
     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
     MOVE 'FULL CATALOG LISTING' TO LCX-LOG-DETAIL.
 3300-EXIT.
     EXIT.
*
 3310-FILL-LIST.
     MOVE WS-SUB TO WS-MATCH-IDX (WS-SUB).
 3310-EXIT.
     EXIT.
*
 3400-GET-MATCH.
     MOVE 'N' TO LCX-FOUND-SW.
     IF LCX-SEQ-INDEX > ZERO AND LCX-SEQ-INDEX NOT > WS-LAST-MATCH-COUNT
         MOVE WS-MATCH-IDX (LCX-SEQ-INDEX) TO WS-SUB
         MOVE 'Y' TO LCX-FOUND-SW
         PERFORM 3020-COPY-OUT THRU 3020-EXIT
     END-IF.
 3400-EXIT.
     EXIT.
*
 3500-FIND-BOOK-ID.
     MOVE 'N' TO LCX-FOUND-SW.
     PERFORM 3510-SCAN-ID THRU 3510-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
     MOVE 'SEARCH' TO LCX-LOG-OP-TYPE.
     MOVE 'BOOK ID LOOKUP' TO LCX-LOG-DETAIL.
 3500-EXIT.
     EXIT.
*
 3510-SCAN-ID.
     IF LCT-ENTRY-ID (WS-SUB) = LCX-BOOK-ID-IN
         MOVE 'Y' TO LCX-FOUND-SW
         PERFORM 3020-COPY-OUT THRU 3020-EXIT
     END-IF.
 3510-EXIT.
     EXIT.
*
 4000-ADD-BOOK.
     IF LCT-TABLE-COUNT NOT < LCT-MAX-ENTRIES
         MOVE 99 TO LCX-RETURN-CODE
         GO TO 4000-EXIT
     END-IF.
     MOVE LCX-IN-ISBN TO WS-ISBN-WORK.
     IF WS-ISBN-DASH NOT = '-'
         MOVE 99 TO LCX-RETURN-CODE
         MOVE 'INSERT' TO LCX-LOG-OP-TYPE
         MOVE 'BOOK ADD REJECTED - ISBN NOT IN NNN-NNNNNNNNNN FORM'
              TO LCX-LOG-DETAIL
         GO TO 4000-EXIT
     END-IF.
     MOVE LCX-IN-TITLE TO WS-FOLD-WORK.
     IF WS-FOLD-FIRST-CHAR = SPACE
         MOVE 99 TO LCX-RETURN-CODE
         MOVE 'INSERT' TO LCX-LOG-OP-TYPE
         MOVE 'BOOK ADD REJECTED - TITLE IS BLANK' TO LCX-LOG-DETAIL
         GO TO 4000-EXIT
     END-IF.
     ADD 1 TO LCT-TABLE-COUNT.
     MOVE LCX-IN-BOOK-ID      TO LCT-ENTRY-ID       (LCT-TABLE-COUNT).
     MOVE LCX-IN-ISBN         TO LCT-ENTRY-ISBN     (LCT-TABLE-COUNT).
     MOVE LCX-IN-TITLE        TO LCT-ENTRY-TITLE    (LCT-TABLE-COUNT).
     MOVE LCX-IN-AUTHOR-ID    TO LCT-ENTRY-AUTHOR   (LCT-TABLE-COUNT).
     MOVE LCX-IN-CATEGORY-ID  TO LCT-ENTRY-CATEGORY (LCT-TABLE-COUNT).
     MOVE LCX-IN-TOTAL-COPIES TO LCT-ENTRY-TOTAL    (LCT-TABLE-COUNT).
     MOVE LCX-IN-AVAIL-COPIES TO LCT-ENTRY-AVAIL    (LCT-TABLE-COUNT).
     MOVE LCX-IN-AUTHOR-ID TO WS-SUB2.
     PERFORM 2030-LOOKUP-AUTHOR-NAME THRU 2030-EXIT.
     MOVE WS-AUTHOR-NAME-WORK TO LCT-ENTRY-AUTH-NAME (LCT-TABLE-COUNT).
     MOVE WS-FOLD-WORK TO LCT-FOLD-TITLE (LCT-TABLE-COUNT).
     PERFORM 4300-SORT-TABLE THRU 4300-EXIT.
     MOVE 'INSERT' TO LCX-LOG-OP-TYPE.
     STRING 'BOOK ADDED - ID ' DELIMITED BY SIZE
            LCX-IN-BOOK-ID    DELIMITED BY SIZE
            INTO LCX-LOG-DETAIL.
 4000-EXIT.
     EXIT.
*
 4100-DELETE-BOOK.
     MOVE 'N' TO LCX-FOUND-SW.
     PERFORM 3510-SCAN-ID THRU 3510-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
     IF LCX-FOUND
         PERFORM 4110-SHIFT-UP THRU 4110-EXIT
             VARYING WS-SUB2 FROM WS-SUB BY 1
             UNTIL WS-SUB2 NOT < LCT-TABLE-COUNT
         SUBTRACT 1 FROM LCT-TABLE-COUNT
         MOVE 'DELETE' TO LCX-LOG-OP-TYPE
         STRING 'BOOK DELETED - ID ' DELIMITED BY SIZE
                LCX-BOOK-ID-IN      DELIMITED BY SIZE
                INTO LCX-LOG-DETAIL
     ELSE
         MOVE 'DELETE' TO LCX-LOG-OP-TYPE
         MOVE 'BOOK DELETE - ID NOT FOUND' TO LCX-LOG-DETAIL
         MOVE 99 TO LCX-RETURN-CODE
     END-IF.
 4100-EXIT.
     EXIT.
*
 4110-SHIFT-UP.
     MOVE LCT-BOOK-ENTRY (WS-SUB2 + 1) TO LCT-BOOK-ENTRY (WS-SUB2).
 4110-EXIT.
     EXIT.
*
 4150-ADJUST-AVAIL.
     MOVE 'N' TO LCX-FOUND-SW.
     PERFORM 3510-SCAN-ID THRU 3510-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT OR LCX-FOUND.
     IF LCX-FOUND
         ADD LCX-COPIES-DELTA TO LCT-ENTRY-AVAIL (WS-SUB)
         IF LCT-ENTRY-AVAIL (WS-SUB) < ZERO
             MOVE ZERO TO LCT-ENTRY-AVAIL (WS-SUB)
         END-IF
         MOVE 'UPDATE' TO LCX-LOG-OP-TYPE
         MOVE 'AVAILABLE COPIES ADJUSTED' TO LCX-LOG-DETAIL
         PERFORM 3020-COPY-OUT THRU 3020-EXIT
     ELSE
         MOVE 99 TO LCX-RETURN-CODE
     END-IF.
 4150-EXIT.
     EXIT.
*
 4200-CLOSE-REWRITE.
     MOVE SPACES TO LCB-BOOK-RECORD.
     OPEN OUTPUT BOOKS-FILE.
     PERFORM 4210-WRITE-ONE THRU 4210-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT.
     CLOSE BOOKS-FILE.
     MOVE 'UPDATE' TO LCX-LOG-OP-TYPE.
     MOVE 'BOOKS FILE IMAGE REWRITTEN' TO LCX-LOG-DETAIL.
 4200-EXIT.
     EXIT.
*
 4210-WRITE-ONE.
     MOVE LCT-ENTRY-ID       (WS-SUB) TO LCB-BOOK-ID.
     MOVE LCT-ENTRY-ISBN     (WS-SUB) TO LCB-ISBN.
     MOVE LCT-ENTRY-TITLE    (WS-SUB) TO LCB-TITLE.
     MOVE LCT-ENTRY-AUTHOR   (WS-SUB) TO LCB-AUTHOR-ID.
     MOVE LCT-ENTRY-CATEGORY (WS-SUB) TO LCB-CATEGORY-ID.
     MOVE LCT-ENTRY-TOTAL    (WS-SUB) TO LCB-TOTAL-COPIES.
     MOVE LCT-ENTRY-AVAIL    (WS-SUB) TO LCB-AVAIL-COPIES.
     WRITE LCB-BOOK-RECORD.
 4210-EXIT.
     EXIT.
*
 4300-SORT-TABLE.
     IF LCT-TABLE-COUNT < 2
         GO TO 4300-EXIT
     END-IF.
     PERFORM 4310-BUBBLE-PASS THRU 4310-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > LCT-TABLE-COUNT - 1.
 4300-EXIT.
     EXIT.
*
 4310-BUBBLE-PASS.
     PERFORM 4320-BUBBLE-INNER THRU 4320-EXIT
         VARYING WS-SUB2 FROM 1 BY 1
         UNTIL WS-SUB2 > LCT-TABLE-COUNT - WS-SUB.
 4310-EXIT.
     EXIT.
*
 4320-BUBBLE-INNER.
     IF LCT-FOLD-TITLE (WS-SUB2) > LCT-FOLD-TITLE (WS-SUB2 + 1)
         PERFORM 4330-SWAP-ENTRIES THRU 4330-EXIT
     END-IF.
 4320-EXIT.
     EXIT.
*
 4330-SWAP-ENTRIES.
     MOVE LCT-BOOK-ENTRY (WS-SUB2)     TO WS-HOLD-ENTRY.
     MOVE LCT-BOOK-ENTRY (WS-SUB2 + 1) TO LCT-BOOK-ENTRY (WS-SUB2).
     MOVE WS-HOLD-ENTRY                TO LCT-BOOK-ENTRY (WS-SUB2 + 1).
 4330-EXIT.
     EXIT.
