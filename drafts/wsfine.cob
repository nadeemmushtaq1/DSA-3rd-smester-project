*****************************************************
*                                                   *
*   RECORD DEFINITION FOR FINE MASTER               *
*        KEYED BY LCF-FINE-ID                       *
*                                                   *
*****************************************************
*  FILE SIZE 51 BYTES - SEQUENTIAL, LINE FORMAT.
*  NOTE - OPERATIONS MANUAL LISTS THIS FILE AT 50 BYTES BUT THE
*  FIELD PICTURES BELOW SUM TO 51 - NO FILLER ROOM, PICTURES TAKE
*  PRECEDENCE. FLAGGED FOR THE NEXT FILE INVENTORY REVIEW.
*
* 19/07/91 DKP - CREATED - FINES SPLIT OFF THE LOAN RECORD.
* 14/02/99 RJT - Y2K - DATES ARE 9(8) CCYYMMDD ALREADY, NO CHANGE.
*
 01  LCF-FINE-RECORD.
     05  LCF-FINE-ID             PIC 9(05).
     05  LCF-ISSUE-ID            PIC 9(05).
     05  LCF-USER-ID             PIC 9(05).
     05  LCF-FINE-TYPE           PIC X(12).
         88  LCF-LATE-RETURN         VALUE 'LATE_RETURN'.
         88  LCF-LOST-BOOK           VALUE 'LOST_BOOK'.
     05  LCF-FINE-AMT            PIC S9(05)V99.
     05  LCF-IS-PAID             PIC X(01).
         88  LCF-PAID                VALUE 'Y'.
         88  LCF-UNPAID              VALUE 'N'.
     05  LCF-CREATED             PIC 9(08).
     05  LCF-PAID-AT             PIC 9(08).
