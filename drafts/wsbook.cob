*****************************************************
*                                                   *
*   RECORD DEFINITION FOR LIBRARY BOOK CATALOG      *
*        UNIQUE ON LCB-ISBN, SEARCH KEY LCB-TITLE   *
*                                                   *
*****************************************************
*  FILE SIZE 77 BYTES - SEQUENTIAL, LINE FORMAT.
*  MASTER IMAGE - ALSO THE IN-MEMORY TABLE RECORD LAYOUT
*  BUILT BY LC010 (SEE LCTABLE IN LC010 WORKING-STORAGE).
*
* 03/03/84 DKP - CREATED.
* 19/07/91 DKP - ISBN WIDENED 10 TO 14 FOR ISBN-13 STOCK.
* 14/02/99 RJT - Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE NEEDED.
*
 01  LCB-BOOK-RECORD.
     05  LCB-BOOK-ID             PIC 9(05).
     05  LCB-ISBN                PIC X(14).
     05  LCB-TITLE               PIC X(40).
     05  LCB-AUTHOR-ID           PIC 9(05).
     05  LCB-CATEGORY-ID         PIC 9(05).
     05  LCB-TOTAL-COPIES        PIC 9(03).
     05  LCB-AVAIL-COPIES        PIC 9(03).
     05  FILLER                  PIC X(02).
