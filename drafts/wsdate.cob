*  SHARED DATE-ARITHMETIC WORK AREA - CCYYMMDD TO/FROM AN
*  ABSOLUTE DAY NUMBER SO DUE DATES, FINE DEADLINES AND
*  AGEING CAN ADD/SUBTRACT DAYS ACROSS MONTH AND YEAR ENDS.
*  EACH PROGRAM COPIES THIS INTO WORKING-STORAGE AND CARRIES
*  ITS OWN CONVERSION PARAGRAPHS - SEE 7020-CALC-DUE-DATE IN
*  LC020 FOR THE CANONICAL VERSION.
*
* 30/08/90 DKP - CREATED - LIFTED OUT OF LC020 SO LC030/LC060
*                DID NOT EACH CARRY THEIR OWN MONTH TABLE.
*
 01  LCW-DATE-WORK.
     05  LCW-CCYY                PIC 9(04).
     05  LCW-MO                  PIC 9(02).
     05  LCW-DA                  PIC 9(02).
     05  LCW-ABS-DAYS            PIC 9(08).
     05  LCW-LEAP-SW             PIC X(01).
         88  LCW-IS-LEAP             VALUE 'Y'.
         88  LCW-NOT-LEAP            VALUE 'N'.
 01  LCW-MONTH-TABLE.
     05  FILLER                  PIC 9(03)  VALUE 031.
     05  FILLER                  PIC 9(03)  VALUE 028.
     05  FILLER                  PIC 9(03)  VALUE 031.
     05  FILLER                  PIC 9(03)  VALUE 030.
     05  FILLER                  PIC 9(03)  VALUE 031.
     05  FILLER                  PIC 9(03)  VALUE 030.
     05  FILLER                  PIC 9(03)  VALUE 031.
     05  FILLER                  PIC 9(03)  VALUE 031.
     05  FILLER                  PIC 9(03)  VALUE 030.
     05  FILLER                  PIC 9(03)  VALUE 031.
     05  FILLER                  PIC 9(03)  VALUE 030.
     05  FILLER                  PIC 9(03)  VALUE 031.
 01  LCW-MONTH-TAB REDEFINES LCW-MONTH-TABLE.
     05  LCW-MONTH-LEN           PIC 9(03)  OCCURS 12 TIMES.
 77  LCW-SUB                     PIC S9(04) COMP.
