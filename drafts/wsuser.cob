*****************************************************
*                                                   *
*   RECORD DEFINITION FOR LIBRARY USER/MEMBER FILE  *
*        KEYED BY LCU-USER-ID (ASCENDING)           *
*                                                   *
*****************************************************
*  FILE SIZE 77 BYTES - SEQUENTIAL, LINE FORMAT.
*
* 11/06/84 DKP - CREATED.
* 22/09/88 DKP - ROLE WIDENED 6 TO 10 FOR 'LIBRARIAN'.
* 14/02/99 RJT - Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE
*                NEEDED, NOTED FOR THE FILE INVENTORY REVIEW.
*
 01  LCU-USER-RECORD.
     05  LCU-USER-ID             PIC 9(05).
     05  LCU-FULL-NAME           PIC X(30).
     05  LCU-EMAIL               PIC X(30).
     05  LCU-ROLE                PIC X(10).
         88  LCU-ROLE-ADMIN          VALUE 'ADMIN'.
         88  LCU-ROLE-LIBRARIAN      VALUE 'LIBRARIAN'.
         88  LCU-ROLE-MEMBER         VALUE 'MEMBER'.
     05  LCU-IS-ACTIVE           PIC X(01).
         88  LCU-ACTIVE              VALUE 'Y'.
         88  LCU-SUSPENDED           VALUE 'N'.
     05  FILLER                  PIC X(01).
