*****************************************************
*                                                   *
*   RECORD DEFINITION FOR SYSTEM LOG OUTPUT         *
*        FILE SYSLOG - WRITTEN BY ALL LC0nn RUNS    *
*                                                   *
*****************************************************
*  FILE SIZE 100 BYTES - SEQUENTIAL, LINE FORMAT.
*
* 11/06/84 DKP - CREATED.
*
 01  LCL-LOG-RECORD.
     05  LCL-MODULE              PIC X(10).
     05  LCL-OP-TYPE             PIC X(14).
         88  LCL-OP-INSERT           VALUE 'INSERT'.
         88  LCL-OP-UPDATE           VALUE 'UPDATE'.
         88  LCL-OP-DELETE           VALUE 'DELETE'.
         88  LCL-OP-SEARCH           VALUE 'SEARCH'.
         88  LCL-OP-LOAD             VALUE 'LOAD'.
     05  LCL-DETAIL              PIC X(60).
     05  LCL-DATE                PIC 9(08).
     05  FILLER                  PIC X(08).
