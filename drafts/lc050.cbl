 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LC050.
 AUTHOR.        R. J. TANAKA.
 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
 DATE-WRITTEN.  SEPTEMBER 03 1991.
 DATE-COMPILED.
 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
*
*****************************************************************
*                                                               *
*  LC050 - LIBRARY STATISTICS SUMMARY                          *
*                                                               *
*  ONE PASS EACH OVER THE BOOK, USER, ISSUE AND FINE MASTERS    *
*  BUILDING THE CONTROL TOTALS THE DIRECTOR'S OFFICE ASKS FOR   *
*  EVERY MONTH END - BOOK COUNT, MEMBER COUNT, ACTIVE AND       *
*  OVERDUE LOANS, AND THE UNPAID FINE COUNT AND AMOUNT. NO      *
*  MASTER IS CHANGED BY THIS RUN - READ ONLY, ALL THE WAY       *
*  THROUGH.                                                     *
*                                                               *
*****************************************************************
*
* CHANGES -
* 03/09/91 RJT - CREATED - DIRECTOR'S OFFICE WANTED A ONE-PAGE
*                COUNT SHEET INSTEAD OF WALKING THE MASTERS BY
*                HAND AT MONTH END.
* 14/02/99 RJT - Y2K REVIEW - DUE-DATE COMPARE IS A STRAIGHT
*                CCYYMMDD DIGIT COMPARE, NO CENTURY WINDOW USED.
*                SIGNED OFF.
* 11/11/09 ELC - UNPAID FINE AMOUNT NOW EDITED Z,ZZZ,ZZ9.99 TO
*                MATCH THE OPERATIONS MANUAL REPORT SAMPLE.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT BOOKS-FILE ASSIGN TO "BOOKS"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-BOOKS-STATUS.
     SELECT USERS-FILE ASSIGN TO "USERS"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-USERS-STATUS.
     SELECT ISSUES-FILE ASSIGN TO "ISSUES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-ISSUES-STATUS.
     SELECT FINES-FILE ASSIGN TO "FINES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-FINES-STATUS.
     SELECT REPORT-FILE ASSIGN TO "RPTSTAT"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-REPORT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  BOOKS-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsbook.cob".
*
 FD  USERS-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsuser.cob".
*
 FD  ISSUES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsissu.cob".
*
 FD  FINES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsfine.cob".
*
 FD  REPORT-FILE
     LABEL RECORDS ARE STANDARD.
 01  REPORT-LINE                 PIC X(132).
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE 'LC050 (1.02)'.
 77  WS-BOOKS-STATUS         PIC X(02).
 77  WS-USERS-STATUS         PIC X(02).
 77  WS-ISSUES-STATUS        PIC X(02).
 77  WS-FINES-STATUS         PIC X(02).
 77  WS-REPORT-STATUS        PIC X(02).
 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
     88  WS-EOF                   VALUE 'Y'.
*
 01  WS-RUN-DATE-AREA.
     05  WS-RUN-DATE-WORK         PIC 9(08).
     05  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
         10  WS-RDW-CCYY              PIC 9(04).
         10  WS-RDW-MO                PIC 9(02).
         10  WS-RDW-DA                PIC 9(02).
*
*  CONTROL TOTALS - GROUPED UNDER ONE 01 SO A SINGLE REDEFINES
*  CAN TABLE-WALK THEM ON THE FINAL EDIT PASS IF A FUTURE
*  RELEASE NEEDS A COLUMNAR RATHER THAN LABELLED REPORT.
 01  WS-TOTALS-AREA.
     05  WS-TOTALS-TAB OCCURS 6 TIMES PIC 9(07) COMP.
 01  WS-TOTALS-R REDEFINES WS-TOTALS-AREA.
     05  WS-TOTAL-BOOKS          PIC 9(07) COMP.
     05  WS-TOTAL-MEMBERS        PIC 9(07) COMP.
     05  WS-ACTIVE-ISSUES        PIC 9(07) COMP.
     05  WS-OVERDUE-BOOKS        PIC 9(07) COMP.
     05  WS-UNPAID-COUNT         PIC 9(07) COMP.
     05  FILLER                  PIC 9(07) COMP.
*
 01  WS-UNPAID-AMOUNT        PIC S9(07)V99 VALUE ZERO.
 01  WS-UNPAID-AMOUNT-EDIT   PIC Z,ZZZ,ZZ9.99.
*
*  RUN DATE FOR THE REPORT HEADING, SPLIT SO IT CAN PRINT
*  SLASH FORMAT INSTEAD OF A RAW CCYYMMDD STRING OF DIGITS.
 01  WS-HEADER-DATE-AREA.
     05  WS-HD-DATE               PIC 9(08).
     05  WS-HD-DATE-R REDEFINES WS-HD-DATE.
         10  WS-HD-CCYY               PIC 9(04).
         10  WS-HD-MO                 PIC 9(02).
         10  WS-HD-DA                 PIC 9(02).
 01  WS-HEADER-DATE-DISPLAY       PIC X(10).
*
 LINKAGE SECTION.
 COPY "wscall.cob".
*
 PROCEDURE DIVISION USING LCD-CALLING-DATA.
*
 0000-MAIN.
     PERFORM 1000-INITIALISE    THRU 1000-EXIT.
     PERFORM 2000-ACCUM-BOOKS   THRU 2000-EXIT.
     PERFORM 2100-ACCUM-USERS   THRU 2100-EXIT.
     PERFORM 2200-ACCUM-ISSUES  THRU 2200-EXIT.
     PERFORM 2300-ACCUM-FINES   THRU 2300-EXIT.
     PERFORM 5000-PRINT-SUMMARY THRU 5000-EXIT.
     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
     GOBACK.
*
 1000-INITIALISE.
     MOVE LCD-RUN-DATE TO WS-RUN-DATE-WORK.
     MOVE ZERO TO WS-TOTALS-AREA.
     MOVE ZERO TO WS-UNPAID-AMOUNT.
     OPEN OUTPUT REPORT-FILE.
 1000-EXIT.
     EXIT.
*
 2000-ACCUM-BOOKS.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT BOOKS-FILE.
     PERFORM 2010-READ-BOOK THRU 2010-EXIT UNTIL WS-EOF.
     CLOSE BOOKS-FILE.
 2000-EXIT.
     EXIT.
*
 2010-READ-BOOK.
     READ BOOKS-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END ADD 1 TO WS-TOTAL-BOOKS
     END-READ.
 2010-EXIT.
     EXIT.
*
 2100-ACCUM-USERS.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT USERS-FILE.
     PERFORM 2110-READ-USER THRU 2110-EXIT UNTIL WS-EOF.
     CLOSE USERS-FILE.
 2100-EXIT.
     EXIT.
*
 2110-READ-USER.
     READ USERS-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 2120-CHECK-MEMBER THRU 2120-EXIT
     END-READ.
 2110-EXIT.
     EXIT.
*
 2120-CHECK-MEMBER.
     IF LCU-ROLE-MEMBER
         ADD 1 TO WS-TOTAL-MEMBERS
     END-IF.
 2120-EXIT.
     EXIT.
*
 2200-ACCUM-ISSUES.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT ISSUES-FILE.
     PERFORM 2210-READ-ISSUE THRU 2210-EXIT UNTIL WS-EOF.
     CLOSE ISSUES-FILE.
 2200-EXIT.
     EXIT.
*
 2210-READ-ISSUE.
     READ ISSUES-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 2220-CHECK-ISSUE THRU 2220-EXIT
     END-READ.
 2210-EXIT.
     EXIT.
*
 2220-CHECK-ISSUE.
     IF LCI-PENDING OR LCI-APPROVED
         ADD 1 TO WS-ACTIVE-ISSUES
         IF LCI-DUE-DATE < WS-RUN-DATE-WORK
             ADD 1 TO WS-OVERDUE-BOOKS
         END-IF
     END-IF.
 2220-EXIT.
     EXIT.
*
 2300-ACCUM-FINES.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT FINES-FILE.
     PERFORM 2310-READ-FINE THRU 2310-EXIT UNTIL WS-EOF.
     CLOSE FINES-FILE.
 2300-EXIT.
     EXIT.
*
 2310-READ-FINE.
     READ FINES-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 2320-CHECK-FINE THRU 2320-EXIT
     END-READ.
 2310-EXIT.
     EXIT.
*
 2320-CHECK-FINE.
     IF LCF-UNPAID
         ADD 1 TO WS-UNPAID-COUNT
         ADD LCF-FINE-AMT TO WS-UNPAID-AMOUNT
     END-IF.
 2320-EXIT.
     EXIT.
*
 5000-PRINT-SUMMARY.
     MOVE WS-UNPAID-AMOUNT TO WS-UNPAID-AMOUNT-EDIT.
     MOVE WS-RUN-DATE-WORK TO WS-HD-DATE.
     MOVE SPACES TO WS-HEADER-DATE-DISPLAY.
     STRING WS-HD-MO   DELIMITED BY SIZE
            '/'        DELIMITED BY SIZE
            WS-HD-DA   DELIMITED BY SIZE
            '/'        DELIMITED BY SIZE
            WS-HD-CCYY DELIMITED BY SIZE
            INTO WS-HEADER-DATE-DISPLAY.
     MOVE SPACES TO REPORT-LINE.
     STRING 'LIBRARY STATISTICS SUMMARY - RUN DATE '
                DELIMITED BY SIZE
            WS-HEADER-DATE-DISPLAY DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'TOTAL BOOKS            ' DELIMITED BY SIZE
            WS-TOTAL-BOOKS DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'TOTAL MEMBERS          ' DELIMITED BY SIZE
            WS-TOTAL-MEMBERS DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'ACTIVE ISSUES          ' DELIMITED BY SIZE
            WS-ACTIVE-ISSUES DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'OVERDUE BOOKS          ' DELIMITED BY SIZE
            WS-OVERDUE-BOOKS DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'UNPAID FINES COUNT     ' DELIMITED BY SIZE
            WS-UNPAID-COUNT DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'UNPAID FINES AMOUNT    ' DELIMITED BY SIZE
            WS-UNPAID-AMOUNT-EDIT DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
 5000-EXIT.
     EXIT.
*
 9000-TERMINATE.
     CLOSE REPORT-FILE.
 9000-EXIT.
     EXIT.
