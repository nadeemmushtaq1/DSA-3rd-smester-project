*****************************************************
*                                                   *
*   RECORD DEFINITION FOR CIRCULATION TRANSACTION   *
*        INPUT FILE CIRCTRAN - ONE ACTION PER REC   *
*                                                   *
*****************************************************
*  FILE SIZE 30 BYTES - SEQUENTIAL, LINE FORMAT.
*  LCT-ID-1/LCT-ID-2 MEANING DEPENDS ON LCT-ACTION -
*  SEE LC020 PARAGRAPH 3000-DISPATCH-TRANSACTION.
*
* 11/06/84 DKP - CREATED.
* 30/08/90 DKP - ADDED LCT-DAYS FOR THE EXTEND ACTION.
*
 01  LCT-TRAN-RECORD.
     05  LCT-ACTION              PIC X(08).
         88  LCT-ISSUE               VALUE 'ISSUE'.
         88  LCT-APPROVE             VALUE 'APPROVE'.
         88  LCT-REJECT              VALUE 'REJECT'.
         88  LCT-RETURN              VALUE 'RETURN'.
         88  LCT-REQRET              VALUE 'REQRET'.
         88  LCT-CANRET              VALUE 'CANRET'.
         88  LCT-RENEW               VALUE 'RENEW'.
         88  LCT-EXTEND              VALUE 'EXTEND'.
         88  LCT-LOST                VALUE 'LOST'.
         88  LCT-COLLECT             VALUE 'COLLECT'.
     05  LCT-ID-1                PIC 9(05).
     05  LCT-ID-2                PIC 9(05).
     05  LCT-DAYS                PIC 9(03).
     05  FILLER                  PIC X(09).
