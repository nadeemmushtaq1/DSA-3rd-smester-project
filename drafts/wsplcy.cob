*****************************************************
*                                                   *
*   RECORD DEFINITION FOR LIBRARY POLICY PARAMETER  *
*        SINGLE-RECORD FILE - ONE PER LIBRARY       *
*                                                   *
*****************************************************
*  FILE SIZE 17 BYTES - SEQUENTIAL, LINE FORMAT.
*  EXACT FIT TO 17 - NO ROOM FOR A TRAILING FILLER.
*
* 11/06/84 DKP - CREATED.
* 30/08/90 DKP - ADDED LCP-MAX-RENEWALS, LCP-LOST-MULT FOR
*                RENEWAL AND LOST-BOOK PROCESSING.
*
 01  LCP-POLICY-RECORD.
     05  LCP-MAX-BOOKS           PIC 9(02).
     05  LCP-MAX-ISSUE-DAYS      PIC 9(03).
     05  LCP-FINE-PER-DAY        PIC 9(03)V99.
     05  LCP-GRACE-DAYS          PIC 9(02).
     05  LCP-MAX-RENEWALS        PIC 9(02).
     05  LCP-LOST-MULT           PIC 9(02)V9.
