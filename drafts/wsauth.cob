*****************************************************
*                                                   *
*   RECORD DEFINITION FOR BOOK AUTHOR FILE          *
*        KEYED BY LCA-AUTHOR-ID                     *
*                                                   *
*****************************************************
*  FILE SIZE 35 BYTES - SEQUENTIAL, LINE FORMAT.
*  EXACT FIT TO 35 - NO ROOM FOR A TRAILING FILLER.
*
* 03/03/84 DKP - CREATED.
*
 01  LCA-AUTHOR-RECORD.
     05  LCA-AUTHOR-ID           PIC 9(05).
     05  LCA-AUTHOR-NAME         PIC X(30).
