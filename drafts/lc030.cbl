 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LC030.
 AUTHOR.        R. J. TANAKA.
 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
 DATE-WRITTEN.  AUGUST 21 1991.
 DATE-COMPILED.
 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
*
*****************************************************************
*                                                               *
*  LC030 - FINE-AGEING SWEEP                                   *
*                                                               *
*  DAILY PASS OVER THE UNPAID FINES - EACH FINE CARRIES A       *
*  SEVEN-DAY PAYMENT DEADLINE OFF ITS CREATION DATE. PAST THE   *
*  DEADLINE THE FINE PRINTS AS OVERDUE, WITHIN THREE DAYS OF    *
*  THE DEADLINE IT PRINTS AS DUE-SOON, OTHERWISE IT IS LEFT OFF *
*  THE REPORT ENTIRELY. PAID FINES ARE SKIPPED OUTRIGHT.        *
*                                                               *
*****************************************************************
*
* CHANGES -
* 21/08/91 RJT - CREATED - COLLECTIONS DESK WANTED A DAILY LIST
*                OF WHAT TO CHASE WITHOUT WALKING THE WHOLE FINE
*                FILE BY HAND.
* 14/02/99 RJT - Y2K REVIEW - DEADLINE ARITHMETIC WALKS FORWARD
*                DAY BY DAY SO A CENTURY ROLLOVER NEEDS NO
*                SPECIAL CASE. SIGNED OFF.
* 11/11/09 ELC - REPORT LINE FORMAT TIGHTENED TO MATCH THE
*                OPERATIONS MANUAL SPEC AFTER THE AUDIT FINDING.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT FINES-FILE ASSIGN TO "FINES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-FINES-STATUS.
     SELECT REPORT-FILE ASSIGN TO "RPTAGE"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-REPORT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  FINES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsfine.cob".
*
 FD  REPORT-FILE
     LABEL RECORDS ARE STANDARD.
 01  REPORT-LINE                 PIC X(132).
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE 'LC030 (1.02)'.
 77  WS-FINES-STATUS         PIC X(02).
 77  WS-REPORT-STATUS        PIC X(02).
 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
     88  WS-EOF                   VALUE 'Y'.
*
 COPY "wsdate.cob".
*
*  DEADLINE WORK AREA - SAME SPLIT-FIELD TECHNIQUE AS LC020,
*  REDEFINED HERE RATHER THAN SHARED SO THIS RUN STANDS ALONE.
 01  WS-DEADLINE-AREA.
     05  WS-DL-BASE-DATE          PIC 9(08).
     05  WS-DL-BASE-DATE-R REDEFINES WS-DL-BASE-DATE.
         10  WS-DLB-CCYY              PIC 9(04).
         10  WS-DLB-MO                PIC 9(02).
         10  WS-DLB-DA                PIC 9(02).
     05  WS-DL-RESULT-DATE        PIC 9(08).
     05  WS-DL-RESULT-DATE-R REDEFINES WS-DL-RESULT-DATE.
         10  WS-DLR-CCYY              PIC 9(04).
         10  WS-DLR-MO                PIC 9(02).
         10  WS-DLR-DA                PIC 9(02).
*
 77  WS-DAYS-IN-MONTH        PIC S9(04) COMP.
 77  WS-ADD-LOOP             PIC S9(04) COMP.
 77  WS-Y1                   PIC S9(08) COMP.
 77  WS-REM4                 PIC S9(04) COMP.
 77  WS-REM100               PIC S9(04) COMP.
 77  WS-REM400                PIC S9(04) COMP.
 77  WS-DIVTEMP              PIC S9(08) COMP.
 77  WS-ABS-RESULT           PIC S9(08) COMP.
 77  WS-DEADLINE-ABS         PIC S9(08) COMP.
 77  WS-RUNDATE-ABS          PIC S9(08) COMP.
 77  WS-DAYS-TO-DEADLINE     PIC S9(05) COMP.
*
 01  WS-RUN-DATE-AREA.
     05  WS-RUN-DATE-WORK         PIC 9(08).
     05  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
         10  WS-RDW-CCYY              PIC 9(04).
         10  WS-RDW-MO                PIC 9(02).
         10  WS-RDW-DA                PIC 9(02).
*
 77  WS-CHECKED-COUNT        PIC 9(05) COMP VALUE ZERO.
 01  WS-STATUS-TEXT          PIC X(08) VALUE SPACES.
*
 LINKAGE SECTION.
 COPY "wscall.cob".
*
 PROCEDURE DIVISION USING LCD-CALLING-DATA.
*
 0000-MAIN.
     PERFORM 1000-INITIALISE    THRU 1000-EXIT.
     PERFORM 2000-AGE-THE-FINES THRU 2000-EXIT.
     PERFORM 8000-WRITE-TRAILER THRU 8000-EXIT.
     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
     GOBACK.
*
 1000-INITIALISE.
     MOVE LCD-RUN-DATE TO WS-RUN-DATE-WORK.
     OPEN INPUT FINES-FILE.
     OPEN OUTPUT REPORT-FILE.
 1000-EXIT.
     EXIT.
*
 2000-AGE-THE-FINES.
     MOVE 'N' TO WS-EOF-SW.
     PERFORM 2010-READ-FINE THRU 2010-EXIT UNTIL WS-EOF.
     CLOSE FINES-FILE.
 2000-EXIT.
     EXIT.
*
 2010-READ-FINE.
     READ FINES-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 2100-CLASSIFY-FINE THRU 2100-EXIT
     END-READ.
 2010-EXIT.
     EXIT.
*
 2100-CLASSIFY-FINE.
     IF LCF-PAID
         GO TO 2100-EXIT
     END-IF.
     ADD 1 TO WS-CHECKED-COUNT.
     MOVE LCF-CREATED TO WS-DL-BASE-DATE.
     PERFORM 7020-CALC-DEADLINE THRU 7020-EXIT.
     MOVE WS-DL-RESULT-DATE TO WS-DL-BASE-DATE.
     PERFORM 7060-CONVERT-TO-ABS THRU 7060-EXIT.
     MOVE WS-ABS-RESULT TO WS-DEADLINE-ABS.
     MOVE WS-RUN-DATE-WORK TO WS-DL-BASE-DATE.
     PERFORM 7060-CONVERT-TO-ABS THRU 7060-EXIT.
     MOVE WS-ABS-RESULT TO WS-RUNDATE-ABS.
     COMPUTE WS-DAYS-TO-DEADLINE = WS-DEADLINE-ABS - WS-RUNDATE-ABS.
     IF WS-RUNDATE-ABS > WS-DEADLINE-ABS
         MOVE 'OVERDUE ' TO WS-STATUS-TEXT
         PERFORM 2200-PRINT-DETAIL THRU 2200-EXIT
     ELSE
         IF WS-DAYS-TO-DEADLINE <= 3
             MOVE 'DUE-SOON' TO WS-STATUS-TEXT
             PERFORM 2200-PRINT-DETAIL THRU 2200-EXIT
         END-IF
     END-IF.
 2100-EXIT.
     EXIT.
*
 2200-PRINT-DETAIL.
     MOVE SPACES TO REPORT-LINE.
     STRING WS-STATUS-TEXT       DELIMITED BY SIZE
            ' FINE '             DELIMITED BY SIZE
            LCF-FINE-ID          DELIMITED BY SIZE
            ' USER '             DELIMITED BY SIZE
            LCF-USER-ID          DELIMITED BY SIZE
            ' AMT '              DELIMITED BY SIZE
            LCF-FINE-AMT         DELIMITED BY SIZE
            ' DEADLINE '         DELIMITED BY SIZE
            WS-DL-RESULT-DATE    DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
 2200-EXIT.
     EXIT.
*
 7020-CALC-DEADLINE.
     MOVE WS-DLB-CCYY TO LCW-CCYY.
     MOVE WS-DLB-MO   TO LCW-MO.
     MOVE WS-DLB-DA   TO LCW-DA.
     PERFORM 7040-ADD-DAYS-TO-DATE THRU 7040-EXIT.
     MOVE LCW-CCYY TO WS-DLR-CCYY.
     MOVE LCW-MO   TO WS-DLR-MO.
     MOVE LCW-DA   TO WS-DLR-DA.
 7020-EXIT.
     EXIT.
*
 7030-DATE-TO-ABS.
     COMPUTE WS-Y1 = LCW-CCYY - 1.
     COMPUTE LCW-ABS-DAYS = (WS-Y1 * 365) + (WS-Y1 / 4)
             - (WS-Y1 / 100) + (WS-Y1 / 400).
     PERFORM 7035-SUM-MONTH-DAYS THRU 7035-EXIT
         VARYING LCW-SUB FROM 1 BY 1
         UNTIL LCW-SUB >= LCW-MO.
     ADD LCW-DA TO LCW-ABS-DAYS.
     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
     IF LCW-MO > 2 AND LCW-IS-LEAP
         ADD 1 TO LCW-ABS-DAYS
     END-IF.
 7030-EXIT.
     EXIT.
*
 7035-SUM-MONTH-DAYS.
     ADD LCW-MONTH-LEN (LCW-SUB) TO LCW-ABS-DAYS.
 7035-EXIT.
     EXIT.
*
 7040-ADD-DAYS-TO-DATE.
     PERFORM 7041-INCREMENT-ONE-DAY THRU 7041-EXIT
         VARYING WS-ADD-LOOP FROM 1 BY 1
         UNTIL WS-ADD-LOOP > 7.
 7040-EXIT.
     EXIT.
*
 7041-INCREMENT-ONE-DAY.
     ADD 1 TO LCW-DA.
     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
     MOVE LCW-MONTH-LEN (LCW-MO) TO WS-DAYS-IN-MONTH.
     IF LCW-MO = 2 AND LCW-IS-LEAP
         ADD 1 TO WS-DAYS-IN-MONTH
     END-IF.
     IF LCW-DA > WS-DAYS-IN-MONTH
         MOVE 1 TO LCW-DA
         ADD 1 TO LCW-MO
         IF LCW-MO > 12
             MOVE 1 TO LCW-MO
             ADD 1 TO LCW-CCYY
         END-IF
     END-IF.
 7041-EXIT.
     EXIT.
*
 7050-TEST-LEAP.
     DIVIDE LCW-CCYY BY 4   GIVING WS-DIVTEMP REMAINDER WS-REM4.
     DIVIDE LCW-CCYY BY 100 GIVING WS-DIVTEMP REMAINDER WS-REM100.
     DIVIDE LCW-CCYY BY 400 GIVING WS-DIVTEMP REMAINDER WS-REM400.
     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
         MOVE 'Y' TO LCW-LEAP-SW
     ELSE
         MOVE 'N' TO LCW-LEAP-SW
     END-IF.
 7050-EXIT.
     EXIT.
*
 7060-CONVERT-TO-ABS.
     MOVE WS-DLB-CCYY TO LCW-CCYY.
     MOVE WS-DLB-MO   TO LCW-MO.
     MOVE WS-DLB-DA   TO LCW-DA.
     PERFORM 7030-DATE-TO-ABS THRU 7030-EXIT.
     MOVE LCW-ABS-DAYS TO WS-ABS-RESULT.
 7060-EXIT.
     EXIT.
*
 8000-WRITE-TRAILER.
     MOVE SPACES TO REPORT-LINE.
     STRING 'FINE AGEING SWEEP COMPLETE - FINES CHECKED '
                DELIMITED BY SIZE
            WS-CHECKED-COUNT DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
 8000-EXIT.
     EXIT.
*
 9000-TERMINATE.
     CLOSE REPORT-FILE.
 9000-EXIT.
     EXIT.
