*****************************************************
*                                                   *
*   RECORD DEFINITION FOR NOTIFICATION OUTPUT       *
*        FILE NOTIFOUT - WRITTEN BY LC020/LC040     *
*                                                   *
*****************************************************
*  FILE SIZE 110 BYTES - SEQUENTIAL, LINE FORMAT.
*
* 19/07/91 DKP - CREATED - REMINDER BATCH ADDED.
*
 01  LCN-NOTIFICATION-RECORD.
     05  LCN-USER-ID             PIC 9(05).
     05  LCN-TYPE                PIC X(12).
         88  LCN-REMINDER            VALUE 'REMINDER'.
         88  LCN-FINE-NOTICE         VALUE 'FINE_NOTICE'.
         88  LCN-SYSTEM              VALUE 'SYSTEM'.
     05  LCN-MESSAGE             PIC X(80).
     05  LCN-DATE                PIC 9(08).
     05  FILLER                  PIC X(05).
