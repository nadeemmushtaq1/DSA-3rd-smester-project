*  SHARED CALLING-DATA BLOCK - PASSED ON PROCEDURE DIVISION USING
*  OF EVERY LC0nn PROGRAM, ADAPTED FROM THE OLD WS-CALLING-DATA
*  BLOCK USED ACROSS THE SUITE SINCE THE ACCOUNTING CONVERSION.
*
* 11/06/84 DKP - CREATED.
* 30/08/90 DKP - ADDED LCD-JOB-CODE FOR THE OPERATOR RUN LOG.
*
 01  LCD-CALLING-DATA.
     05  LCD-RUN-DATE            PIC 9(08).
     05  LCD-JOB-CODE            PIC X(08).
     05  LCD-TERM-CODE           PIC 99.
