*****************************************************
*                                                   *
*   RECORD DEFINITION FOR LOAN (ISSUE) MASTER       *
*        KEYED BY LCI-ISSUE-ID                      *
*                                                   *
*****************************************************
*  FILE SIZE 77 BYTES - SEQUENTIAL, LINE FORMAT.
*  REWRITTEN WHOLE AT EOJ BY LC020 FROM THE UPDATED TABLE.
*
* 11/06/84 DKP - CREATED.
* 30/08/90 DKP - ADDED LCI-RENEWAL-COUNT, RENEWALS NOW TRACKED.
* 14/02/99 RJT - Y2K - DATES ARE 9(8) CCYYMMDD ALREADY, NO CHANGE.
* 07/05/03 SMW - ADDED LCI-IS-LOST FOR LOST-BOOK PROCESSING.
*
 01  LCI-ISSUE-RECORD.
     05  LCI-ISSUE-ID            PIC 9(05).
     05  LCI-USER-ID             PIC 9(05).
     05  LCI-BOOK-ID             PIC 9(05).
     05  LCI-ISSUED-AT           PIC 9(08).
     05  LCI-DUE-DATE            PIC 9(08).
     05  LCI-RETURNED-AT         PIC 9(08).
     05  LCI-STATUS              PIC X(16).
         88  LCI-PENDING             VALUE 'PENDING'.
         88  LCI-APPROVED            VALUE 'APPROVED'.
         88  LCI-REJECTED            VALUE 'REJECTED'.
         88  LCI-RETURN-REQUESTED    VALUE 'RETURN_REQUESTED'.
         88  LCI-RETURNED            VALUE 'RETURNED'.
     05  LCI-RENEWAL-COUNT       PIC 9(02).
     05  LCI-LATE-DAYS           PIC 9(03).
     05  LCI-FINE-AMOUNT         PIC S9(05)V99.
     05  LCI-IS-LOST             PIC X(01).
         88  LCI-LOST                VALUE 'Y'.
         88  LCI-NOT-LOST            VALUE 'N'.
     05  FILLER                  PIC X(09).
