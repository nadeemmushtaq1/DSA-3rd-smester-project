 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LC020.
 AUTHOR.        D. K. PHELPS.
 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
 DATE-WRITTEN.  JULY 02 1984.
 DATE-COMPILED.
 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
*
*****************************************************************
*                                                               *
*  LC020 - CIRCULATION SERVICE                                 *
*                                                               *
*  READS THE CIRCTRAN TRANSACTION FILE AND DRIVES THE LOAN      *
*  LIFECYCLE - ISSUE, APPROVE, REJECT, RETURN, REQUEST/CANCEL   *
*  RETURN, RENEW, EXTEND, LOST AND FINE COLLECTION - AGAINST    *
*  THE USERS, ISSUES AND FINES MASTERS HELD IN WORKING-STORAGE  *
*  TABLES FOR THE LENGTH OF THE RUN. BOOK AVAILABILITY IS KEPT  *
*  IN STEP WITH LC010 VIA THE FNDB/AVQT FUNCTIONS SO THIS RUN   *
*  NEVER OPENS THE BOOKS FILE ITSELF. REJECTED TRANSACTIONS ARE *
*  LOGGED TO THE PRINT REPORT, NOT ABENDED.                     *
*                                                               *
*****************************************************************
*
* CHANGES -
* 02/07/84 DKP - CREATED.
* 14/11/84 DKP - ADDED REQRET/CANRET FOR THE RETURN-DESK REWORK.
* 30/08/90 DKP - ADDED RENEW/EXTEND, POLICY NOW DRIVES THE LIMITS
*                INSTEAD OF THE OLD HARD-CODED 14/2.
* 19/07/91 DKP - ADDED LOST-BOOK PROCESSING AND FINE COLLECTION -
*                FINES SPLIT OFF THE LOAN RECORD THIS RELEASE.
* 14/02/99 RJT - Y2K REVIEW - ALL DATE FIELDS ALREADY CCYYMMDD,
*                DATE ARITHMETIC IN SECTION 7000 WALKS FORWARD
*                ONE DAY AT A TIME SO CENTURY ROLLOVER NEEDS NO
*                SPECIAL CASE. SIGNED OFF.
* 07/05/03 SMW - MOVED BOOK AVAILABILITY OUT TO LC010 (AVQT/FNDB)
*                SO THIS PROGRAM NO LONGER OPENS BOOKS DIRECTLY.
* 11/11/09 ELC - RAISED ISSUE/FINE TABLE SIZE 300 TO 500. WORK
*                TABLE FIELDS RENAMED IT-/FT- TO STOP CLASHING
*                WITH THE MASTER RECORD NAMES ON THE NEW COPYBOOK
*                REVISIONS - SEE FILE INVENTORY MEMO 09-441.
* 22/06/11 PNS - CATALOGUE MEMO 11-206 - SYSLOG DETAIL ON A FINE
*                NOW SHOWS THE DOLLAR AMOUNT (7070-EDIT-FINE-
*                AMOUNT) INSTEAD OF JUST THE FINE ID, SO THE
*                COLLECTIONS DESK DOES NOT HAVE TO CROSS THE FINE
*                ID BACK TO THE MASTER TO SEE WHAT IS OWED.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT USERS-FILE ASSIGN TO "USERS"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-USERS-STATUS.
     SELECT ISSUES-FILE ASSIGN TO "ISSUES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-ISSUES-STATUS.
     SELECT FINES-FILE ASSIGN TO "FINES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-FINES-STATUS.
     SELECT POLICY-FILE ASSIGN TO "POLICY"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-POLICY-STATUS.
     SELECT CIRCTRAN-FILE ASSIGN TO "CIRCTRAN"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-CIRCTRAN-STATUS.
     SELECT SYSLOG-FILE ASSIGN TO "SYSLOG"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-SYSLOG-STATUS.
     SELECT REPORT-FILE ASSIGN TO "RPTCIRC"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-REPORT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  USERS-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsuser.cob".
*
 FD  ISSUES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsissu.cob".
*
 FD  FINES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsfine.cob".
*
 FD  POLICY-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsplcy.cob".
*
 FD  CIRCTRAN-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wstran.cob".
*
 FD  SYSLOG-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wssysl.cob".
*
 FD  REPORT-FILE
     LABEL RECORDS ARE STANDARD.
 01  REPORT-LINE                 PIC X(132).
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE 'LC020 (2.06)'.
 77  WS-USERS-STATUS         PIC X(02).
 77  WS-ISSUES-STATUS        PIC X(02).
 77  WS-FINES-STATUS         PIC X(02).
 77  WS-POLICY-STATUS        PIC X(02).
 77  WS-CIRCTRAN-STATUS      PIC X(02).
 77  WS-SYSLOG-STATUS        PIC X(02).
 77  WS-REPORT-STATUS        PIC X(02).
 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
     88  WS-EOF                  VALUE 'Y'.
 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.
     88  WS-FOUND                VALUE 'Y'.
 01  WS-REJECT-SW            PIC X(01) VALUE 'N'.
     88  WS-REJECTED              VALUE 'Y'.
 01  WS-REJECT-REASON        PIC X(30) VALUE SPACES.
*
 COPY "wsdate.cob".
*
*  TRIAL-DATE WORK AREA - 8-DIGIT DATES SPLIT TO CCYY/MO/DA SO
*  THE CALLER NEVER HAS TO UNSTRING A DATE BY HAND.
 01  WS-CALC-DATE-AREA.
     05  WS-CALC-BASE-DATE        PIC 9(08).
     05  WS-CALC-BASE-DATE-R REDEFINES WS-CALC-BASE-DATE.
         10  WS-CBD-CCYY              PIC 9(04).
         10  WS-CBD-MO                PIC 9(02).
         10  WS-CBD-DA                PIC 9(02).
     05  WS-CALC-ADD-DAYS         PIC S9(04) COMP.
     05  WS-CALC-RESULT-DATE      PIC 9(08).
     05  WS-CALC-RESULT-DATE-R REDEFINES WS-CALC-RESULT-DATE.
         10  WS-CRD-CCYY              PIC 9(04).
         10  WS-CRD-MO                PIC 9(02).
         10  WS-CRD-DA                PIC 9(02).
*
 77  WS-ABS-RESULT           PIC S9(08) COMP.
 77  WS-DUE-ABS              PIC S9(08) COMP.
 77  WS-RETURNED-ABS         PIC S9(08) COMP.
 77  WS-Y1                   PIC S9(08) COMP.
 77  WS-REM4                 PIC S9(04) COMP.
 77  WS-REM100               PIC S9(04) COMP.
 77  WS-REM400                PIC S9(04) COMP.
 77  WS-DIVTEMP              PIC S9(08) COMP.
 77  WS-DAYS-IN-MONTH        PIC S9(04) COMP.
 77  WS-ADD-LOOP             PIC S9(04) COMP.
*
 01  WS-CALC-LATE-DAYS       PIC S9(05) COMP.
 01  WS-CALC-FINE            PIC S9(05)V99.
 01  WS-CALC-FINE-R REDEFINES WS-CALC-FINE.
     05  WS-CALC-FINE-DOLLARS    PIC 9(05).
     05  WS-CALC-FINE-CENTS      PIC 9(02).
 01  WS-CALC-PRIOR-FINE      PIC S9(05)V99.
 01  WS-FINE-EDIT-AREA       PIC X(09) VALUE SPACES.
*
*  IN-MEMORY MASTER TABLES - LOADED AT START, REWRITTEN AT EOJ.
*  FIELDS BELOW CARRY THE IT-/FT- PREFIXES RATHER THAN THE
*  MASTER RECORDS' OWN LCI-/LCF- PREFIXES - THE SAME NAME CANNOT
*  APPEAR ON BOTH THE FD RECORD AND ITS WORKING-STORAGE TABLE
*  IMAGE OR THE COMPILER CANNOT TELL WHICH ONE A STATEMENT MEANS.
 77  WS-MAX-USERS            PIC 9(04) COMP VALUE 500.
 77  WS-MAX-ISSUES           PIC 9(04) COMP VALUE 500.
 77  WS-MAX-FINES            PIC 9(04) COMP VALUE 500.
 77  WS-USER-COUNT           PIC 9(04) COMP VALUE ZERO.
 77  WS-ISSUE-COUNT          PIC 9(04) COMP VALUE ZERO.
 77  WS-FINE-COUNT           PIC 9(04) COMP VALUE ZERO.
 77  WS-NEXT-ISSUE-ID        PIC 9(05) VALUE ZERO.
 77  WS-NEXT-FINE-ID         PIC 9(05) VALUE ZERO.
 77  WS-SUB                  PIC S9(04) COMP VALUE ZERO.
 77  WS-ISSUE-IDX            PIC S9(04) COMP VALUE ZERO.
 77  WS-USER-IDX             PIC S9(04) COMP VALUE ZERO.
 77  WS-FINE-IDX             PIC S9(04) COMP VALUE ZERO.
 77  WS-LOAN-COUNT           PIC 9(04) COMP VALUE ZERO.
 77  WS-SEARCH-ID             PIC 9(05) VALUE ZERO.
 77  WS-EXTEND-DAYS          PIC 9(03) VALUE ZERO.
*
 01  WS-USER-TABLE.
     05  WS-USER-ENTRY OCCURS 500 TIMES.
         10  WS-UT-USER-ID        PIC 9(05).
         10  WS-UT-ROLE           PIC X(10).
             88  WS-UT-IS-MEMBER      VALUE 'MEMBER'.
         10  WS-UT-ACTIVE         PIC X(01).
*
 01  WS-ISSUE-TABLE.
     05  WS-ISSUE-ENTRY OCCURS 500 TIMES.
         10  IT-ISSUE-ID          PIC 9(05).
         10  IT-USER-ID           PIC 9(05).
         10  IT-BOOK-ID           PIC 9(05).
         10  IT-ISSUED-AT         PIC 9(08).
         10  IT-DUE-DATE          PIC 9(08).
         10  IT-RETURNED-AT       PIC 9(08).
         10  IT-STATUS            PIC X(16).
             88  IT-PENDING            VALUE 'PENDING'.
             88  IT-APPROVED           VALUE 'APPROVED'.
             88  IT-REJECTED           VALUE 'REJECTED'.
             88  IT-RETURN-REQUESTED   VALUE 'RETURN_REQUESTED'.
             88  IT-RETURNED           VALUE 'RETURNED'.
         10  IT-RENEWAL-COUNT     PIC 9(02).
         10  IT-LATE-DAYS         PIC 9(03).
         10  IT-FINE-AMOUNT       PIC S9(05)V99.
         10  IT-IS-LOST           PIC X(01).
             88  IT-LOST               VALUE 'Y'.
             88  IT-NOT-LOST           VALUE 'N'.
*
 01  WS-FINE-TABLE.
     05  WS-FINE-ENTRY OCCURS 500 TIMES.
         10  FT-FINE-ID           PIC 9(05).
         10  FT-ISSUE-ID          PIC 9(05).
         10  FT-USER-ID           PIC 9(05).
         10  FT-FINE-TYPE         PIC X(12).
             88  FT-LATE-RETURN       VALUE 'LATE_RETURN'.
             88  FT-LOST-BOOK         VALUE 'LOST_BOOK'.
         10  FT-FINE-AMT          PIC S9(05)V99.
         10  FT-IS-PAID           PIC X(01).
             88  FT-PAID               VALUE 'Y'.
             88  FT-UNPAID             VALUE 'N'.
         10  FT-CREATED           PIC 9(08).
         10  FT-PAID-AT           PIC 9(08).
*
 COPY "wslcx.cob".
*
 01  WS-LOG-DETAIL-AREA      PIC X(60).
*
 LINKAGE SECTION.
 COPY "wscall.cob".
*
 PROCEDURE DIVISION USING LCD-CALLING-DATA.
*
 0000-MAIN.
     PERFORM 1000-INITIALISE        THRU 1000-EXIT.
     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT.
     PERFORM 6000-REWRITE-MASTERS   THRU 6000-EXIT.
     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
     GOBACK.
*
 1000-INITIALISE.
     PERFORM 1010-LOAD-POLICY  THRU 1010-EXIT.
     PERFORM 1020-LOAD-USERS   THRU 1020-EXIT.
     PERFORM 1030-LOAD-ISSUES  THRU 1030-EXIT.
     PERFORM 1040-LOAD-FINES   THRU 1040-EXIT.
     MOVE 'LOAD' TO LCX-FUNCTION.
     CALL 'LC010' USING LCX-INTERFACE.
     OPEN OUTPUT SYSLOG-FILE.
     OPEN OUTPUT REPORT-FILE.
     OPEN INPUT CIRCTRAN-FILE.
 1000-EXIT.
     EXIT.
*
 1010-LOAD-POLICY.
     OPEN INPUT POLICY-FILE.
     READ POLICY-FILE.
     CLOSE POLICY-FILE.
 1010-EXIT.
     EXIT.
*
 1020-LOAD-USERS.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT USERS-FILE.
     PERFORM 1021-READ-USER THRU 1021-EXIT UNTIL WS-EOF.
     CLOSE USERS-FILE.
 1020-EXIT.
     EXIT.
*
 1021-READ-USER.
     READ USERS-FILE
         AT END MOVE 'Y' TO WS-EOF-SW
         NOT AT END
             ADD 1 TO WS-USER-COUNT
             MOVE LCU-USER-ID  TO WS-UT-USER-ID  (WS-USER-COUNT)
             MOVE LCU-ROLE     TO WS-UT-ROLE     (WS-USER-COUNT)
             MOVE LCU-IS-ACTIVE TO WS-UT-ACTIVE  (WS-USER-COUNT)
     END-READ.
 1021-EXIT.
     EXIT.
*
 1030-LOAD-ISSUES.
     MOVE 'N' TO WS-EOF-SW.
     MOVE ZERO TO WS-NEXT-ISSUE-ID.
     OPEN INPUT ISSUES-FILE.
     PERFORM 1031-READ-ISSUE THRU 1031-EXIT UNTIL WS-EOF.
     CLOSE ISSUES-FILE.
     ADD 1 TO WS-NEXT-ISSUE-ID.
 1030-EXIT.
     EXIT.
*
 1031-READ-ISSUE.
     READ ISSUES-FILE
         AT END MOVE 'Y' TO WS-EOF-SW
         NOT AT END
             ADD 1 TO WS-ISSUE-COUNT
             MOVE LCI-ISSUE-ID    TO IT-ISSUE-ID    (WS-ISSUE-COUNT)
             MOVE LCI-USER-ID     TO IT-USER-ID     (WS-ISSUE-COUNT)
             MOVE LCI-BOOK-ID     TO IT-BOOK-ID     (WS-ISSUE-COUNT)
             MOVE LCI-ISSUED-AT   TO IT-ISSUED-AT   (WS-ISSUE-COUNT)
             MOVE LCI-DUE-DATE    TO IT-DUE-DATE    (WS-ISSUE-COUNT)
             MOVE LCI-RETURNED-AT TO IT-RETURNED-AT (WS-ISSUE-COUNT)
             MOVE LCI-STATUS      TO IT-STATUS      (WS-ISSUE-COUNT)
             MOVE LCI-RENEWAL-COUNT
                                  TO IT-RENEWAL-COUNT (WS-ISSUE-COUNT)
             MOVE LCI-LATE-DAYS   TO IT-LATE-DAYS   (WS-ISSUE-COUNT)
             MOVE LCI-FINE-AMOUNT TO IT-FINE-AMOUNT (WS-ISSUE-COUNT)
             MOVE LCI-IS-LOST     TO IT-IS-LOST     (WS-ISSUE-COUNT)
             IF LCI-ISSUE-ID > WS-NEXT-ISSUE-ID
                 MOVE LCI-ISSUE-ID TO WS-NEXT-ISSUE-ID
             END-IF
     END-READ.
 1031-EXIT.
     EXIT.
*
 1040-LOAD-FINES.
     MOVE 'N' TO WS-EOF-SW.
     MOVE ZERO TO WS-NEXT-FINE-ID.
     OPEN INPUT FINES-FILE.
     PERFORM 1041-READ-FINE THRU 1041-EXIT UNTIL WS-EOF.
     CLOSE FINES-FILE.
     ADD 1 TO WS-NEXT-FINE-ID.
 1040-EXIT.
     EXIT.
*
 1041-READ-FINE.
     READ FINES-FILE
         AT END MOVE 'Y' TO WS-EOF-SW
         NOT AT END
             ADD 1 TO WS-FINE-COUNT
             MOVE LCF-FINE-ID   TO FT-FINE-ID   (WS-FINE-COUNT)
             MOVE LCF-ISSUE-ID  TO FT-ISSUE-ID  (WS-FINE-COUNT)
             MOVE LCF-USER-ID   TO FT-USER-ID   (WS-FINE-COUNT)
             MOVE LCF-FINE-TYPE TO FT-FINE-TYPE (WS-FINE-COUNT)
             MOVE LCF-FINE-AMT  TO FT-FINE-AMT  (WS-FINE-COUNT)
             MOVE LCF-IS-PAID   TO FT-IS-PAID   (WS-FINE-COUNT)
             MOVE LCF-CREATED   TO FT-CREATED   (WS-FINE-COUNT)
             MOVE LCF-PAID-AT   TO FT-PAID-AT   (WS-FINE-COUNT)
             IF LCF-FINE-ID > WS-NEXT-FINE-ID
                 MOVE LCF-FINE-ID TO WS-NEXT-FINE-ID
             END-IF
     END-READ.
 1041-EXIT.
     EXIT.
*
 2000-PROCESS-TRANSACTIONS.
     MOVE 'N' TO WS-EOF-SW.
     PERFORM 2010-READ-CIRCTRAN THRU 2010-EXIT
         UNTIL WS-EOF.
     CLOSE CIRCTRAN-FILE.
 2000-EXIT.
     EXIT.
*
 2010-READ-CIRCTRAN.
     READ CIRCTRAN-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 3000-DISPATCH-TRANSACTION THRU 3000-EXIT
     END-READ.
 2010-EXIT.
     EXIT.
*
 3000-DISPATCH-TRANSACTION.
     MOVE 'N' TO WS-REJECT-SW.
     MOVE SPACES TO WS-REJECT-REASON WS-LOG-DETAIL-AREA.
     EVALUATE TRUE
         WHEN LCT-ISSUE   PERFORM 3100-ACTION-ISSUE   THRU 3100-EXIT
         WHEN LCT-APPROVE PERFORM 3200-ACTION-APPROVE THRU 3200-EXIT
         WHEN LCT-REJECT  PERFORM 3300-ACTION-REJECT  THRU 3300-EXIT
         WHEN LCT-REQRET  PERFORM 3400-ACTION-REQRET  THRU 3400-EXIT
         WHEN LCT-CANRET  PERFORM 3500-ACTION-CANRET  THRU 3500-EXIT
         WHEN LCT-RETURN  PERFORM 3600-ACTION-RETURN  THRU 3600-EXIT
         WHEN LCT-RENEW   PERFORM 3700-ACTION-RENEW   THRU 3700-EXIT
         WHEN LCT-EXTEND  PERFORM 3800-ACTION-EXTEND  THRU 3800-EXIT
         WHEN LCT-LOST    PERFORM 3900-ACTION-LOST    THRU 3900-EXIT
         WHEN LCT-COLLECT PERFORM 4000-ACTION-COLLECT THRU 4000-EXIT
         WHEN OTHER
             MOVE 'Y' TO WS-REJECT-SW
             MOVE 'UNKNOWN ACTION CODE' TO WS-REJECT-REASON
     END-EVALUATE.
     IF WS-REJECTED
         PERFORM 8100-WRITE-ERROR-LINE THRU 8100-EXIT
     ELSE
         PERFORM 8000-WRITE-SYSLOG THRU 8000-EXIT
     END-IF.
 3000-EXIT.
     EXIT.
*
 3100-ACTION-ISSUE.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5100-FIND-USER THRU 5100-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
         GO TO 3100-EXIT
     END-IF.
     MOVE 'FNDB' TO LCX-FUNCTION.
     MOVE LCT-ID-2 TO LCX-BOOK-ID-IN.
     CALL 'LC010' USING LCX-INTERFACE.
     IF NOT LCX-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON
         GO TO 3100-EXIT
     END-IF.
     IF LCX-OUT-AVAIL-COPIES < 1
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'NO COPIES AVAILABLE' TO WS-REJECT-REASON
         GO TO 3100-EXIT
     END-IF.
     PERFORM 5300-COUNT-USER-LOANS THRU 5300-EXIT.
     IF WS-LOAN-COUNT NOT < LCP-MAX-BOOKS
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'LOAN LIMIT REACHED' TO WS-REJECT-REASON
         GO TO 3100-EXIT
     END-IF.
     ADD 1 TO WS-ISSUE-COUNT.
     MOVE WS-NEXT-ISSUE-ID TO IT-ISSUE-ID (WS-ISSUE-COUNT).
     ADD 1 TO WS-NEXT-ISSUE-ID.
     MOVE LCT-ID-1 TO IT-USER-ID (WS-ISSUE-COUNT).
     MOVE LCT-ID-2 TO IT-BOOK-ID (WS-ISSUE-COUNT).
     MOVE LCD-RUN-DATE TO IT-ISSUED-AT (WS-ISSUE-COUNT).
     MOVE LCD-RUN-DATE TO WS-CALC-BASE-DATE.
     MOVE LCP-MAX-ISSUE-DAYS TO WS-CALC-ADD-DAYS.
     PERFORM 7020-CALC-DUE-DATE THRU 7020-EXIT.
     MOVE WS-CALC-RESULT-DATE TO IT-DUE-DATE (WS-ISSUE-COUNT).
     MOVE 'PENDING' TO IT-STATUS (WS-ISSUE-COUNT).
     MOVE ZERO TO IT-RENEWAL-COUNT (WS-ISSUE-COUNT).
     MOVE ZERO TO IT-LATE-DAYS (WS-ISSUE-COUNT).
     MOVE ZERO TO IT-FINE-AMOUNT (WS-ISSUE-COUNT).
     MOVE 'N' TO IT-IS-LOST (WS-ISSUE-COUNT).
     MOVE 'AVQT' TO LCX-FUNCTION.
     MOVE LCT-ID-2 TO LCX-BOOK-ID-IN.
     MOVE -1 TO LCX-COPIES-DELTA.
     CALL 'LC010' USING LCX-INTERFACE.
     STRING 'ISSUE CREATED - ISSUE ' DELIMITED BY SIZE
            IT-ISSUE-ID (WS-ISSUE-COUNT) DELIMITED BY SIZE
            ' USER ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            ' BOOK ' DELIMITED BY SIZE
            LCT-ID-2 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 3100-EXIT.
     EXIT.
*
 3200-ACTION-APPROVE.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
         GO TO 3200-EXIT
     END-IF.
     IF NOT IT-PENDING (WS-ISSUE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'NOT PENDING' TO WS-REJECT-REASON
         GO TO 3200-EXIT
     END-IF.
     MOVE 'APPROVED' TO IT-STATUS (WS-ISSUE-IDX).
     STRING 'ISSUE APPROVED - ISSUE ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 3200-EXIT.
     EXIT.
*
 3300-ACTION-REJECT.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
         GO TO 3300-EXIT
     END-IF.
     IF NOT IT-PENDING (WS-ISSUE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'NOT PENDING' TO WS-REJECT-REASON
         GO TO 3300-EXIT
     END-IF.
     MOVE 'REJECTED' TO IT-STATUS (WS-ISSUE-IDX).
     MOVE 'AVQT' TO LCX-FUNCTION.
     MOVE IT-BOOK-ID (WS-ISSUE-IDX) TO LCX-BOOK-ID-IN.
     MOVE 1 TO LCX-COPIES-DELTA.
     CALL 'LC010' USING LCX-INTERFACE.
     STRING 'ISSUE REJECTED - ISSUE ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 3300-EXIT.
     EXIT.
*
 3400-ACTION-REQRET.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
         GO TO 3400-EXIT
     END-IF.
     IF IT-RETURNED (WS-ISSUE-IDX) OR IT-RETURN-REQUESTED (WS-ISSUE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ALREADY RETURNED OR REQUESTED' TO WS-REJECT-REASON
         GO TO 3400-EXIT
     END-IF.
     MOVE 'RETURN_REQUESTED' TO IT-STATUS (WS-ISSUE-IDX).
     STRING 'RETURN REQUESTED - ISSUE ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 3400-EXIT.
     EXIT.
*
 3500-ACTION-CANRET.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
         GO TO 3500-EXIT
     END-IF.
     IF NOT IT-RETURN-REQUESTED (WS-ISSUE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'NOT RETURN REQUESTED' TO WS-REJECT-REASON
         GO TO 3500-EXIT
     END-IF.
     MOVE 'APPROVED' TO IT-STATUS (WS-ISSUE-IDX).
     STRING 'RETURN CANCELLED - ISSUE ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 3500-EXIT.
     EXIT.
*
 3600-ACTION-RETURN.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
         GO TO 3600-EXIT
     END-IF.
     IF IT-RETURNED (WS-ISSUE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ALREADY RETURNED' TO WS-REJECT-REASON
         GO TO 3600-EXIT
     END-IF.
     IF NOT (IT-APPROVED (WS-ISSUE-IDX)
             OR IT-RETURN-REQUESTED (WS-ISSUE-IDX))
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'NOT APPROVED' TO WS-REJECT-REASON
         GO TO 3600-EXIT
     END-IF.
     MOVE LCD-RUN-DATE TO IT-RETURNED-AT (WS-ISSUE-IDX).
     MOVE 'RETURNED' TO IT-STATUS (WS-ISSUE-IDX).
     MOVE LCD-RUN-DATE TO WS-CALC-BASE-DATE.
     PERFORM 7060-CONVERT-TO-ABS THRU 7060-EXIT.
     MOVE WS-ABS-RESULT TO WS-RETURNED-ABS.
     MOVE IT-DUE-DATE (WS-ISSUE-IDX) TO WS-CALC-BASE-DATE.
     PERFORM 7060-CONVERT-TO-ABS THRU 7060-EXIT.
     MOVE WS-ABS-RESULT TO WS-DUE-ABS.
     COMPUTE WS-CALC-LATE-DAYS =
             WS-RETURNED-ABS - WS-DUE-ABS - LCP-GRACE-DAYS.
     IF WS-CALC-LATE-DAYS < 0
         MOVE ZERO TO WS-CALC-LATE-DAYS
     END-IF.
     MOVE WS-CALC-LATE-DAYS TO IT-LATE-DAYS (WS-ISSUE-IDX).
     PERFORM 7000-CALC-LATE-FINE THRU 7000-EXIT.
     MOVE WS-CALC-FINE TO IT-FINE-AMOUNT (WS-ISSUE-IDX).
     MOVE 'AVQT' TO LCX-FUNCTION.
     MOVE IT-BOOK-ID (WS-ISSUE-IDX) TO LCX-BOOK-ID-IN.
     MOVE 1 TO LCX-COPIES-DELTA.
     CALL 'LC010' USING LCX-INTERFACE.
     IF WS-CALC-FINE > ZERO
         ADD 1 TO WS-FINE-COUNT
         MOVE WS-NEXT-FINE-ID          TO FT-FINE-ID  (WS-FINE-COUNT)
         ADD 1 TO WS-NEXT-FINE-ID
         MOVE IT-ISSUE-ID (WS-ISSUE-IDX) TO FT-ISSUE-ID (WS-FINE-COUNT)
         MOVE IT-USER-ID  (WS-ISSUE-IDX) TO FT-USER-ID  (WS-FINE-COUNT)
         MOVE 'LATE_RETURN'            TO FT-FINE-TYPE (WS-FINE-COUNT)
         MOVE WS-CALC-FINE             TO FT-FINE-AMT  (WS-FINE-COUNT)
         MOVE 'N'                      TO FT-IS-PAID   (WS-FINE-COUNT)
         MOVE LCD-RUN-DATE             TO FT-CREATED   (WS-FINE-COUNT)
         MOVE ZERO                     TO FT-PAID-AT   (WS-FINE-COUNT)
         PERFORM 7070-EDIT-FINE-AMOUNT THRU 7070-EXIT
         STRING 'RETURN PROCESSED - ISSUE ' DELIMITED BY SIZE
                LCT-ID-1 DELIMITED BY SIZE
                ' FINE ' DELIMITED BY SIZE
                FT-FINE-ID (WS-FINE-COUNT) DELIMITED BY SIZE
                ' AMT $' DELIMITED BY SIZE
                WS-FINE-EDIT-AREA DELIMITED BY SIZE
                ' CREATED' DELIMITED BY SIZE
                INTO WS-LOG-DETAIL-AREA
     ELSE
         STRING 'RETURN PROCESSED - ISSUE ' DELIMITED BY SIZE
                LCT-ID-1 DELIMITED BY SIZE
                ' NO FINE' DELIMITED BY SIZE
                INTO WS-LOG-DETAIL-AREA
     END-IF.
 3600-EXIT.
     EXIT.
*
 3700-ACTION-RENEW.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
         GO TO 3700-EXIT
     END-IF.
     IF IT-RETURNED (WS-ISSUE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ALREADY RETURNED' TO WS-REJECT-REASON
         GO TO 3700-EXIT
     END-IF.
     IF IT-RENEWAL-COUNT (WS-ISSUE-IDX) NOT < LCP-MAX-RENEWALS
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'RENEWAL LIMIT REACHED' TO WS-REJECT-REASON
         GO TO 3700-EXIT
     END-IF.
     MOVE IT-DUE-DATE (WS-ISSUE-IDX) TO WS-CALC-BASE-DATE.
     MOVE LCP-MAX-ISSUE-DAYS TO WS-CALC-ADD-DAYS.
     PERFORM 7020-CALC-DUE-DATE THRU 7020-EXIT.
     MOVE WS-CALC-RESULT-DATE TO IT-DUE-DATE (WS-ISSUE-IDX).
     ADD 1 TO IT-RENEWAL-COUNT (WS-ISSUE-IDX).
     STRING 'ISSUE RENEWED - ISSUE ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 3700-EXIT.
     EXIT.
*
 3800-ACTION-EXTEND.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
         GO TO 3800-EXIT
     END-IF.
     IF IT-RETURNED (WS-ISSUE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ALREADY RETURNED' TO WS-REJECT-REASON
         GO TO 3800-EXIT
     END-IF.
     MOVE LCT-DAYS TO WS-EXTEND-DAYS.
     IF WS-EXTEND-DAYS = ZERO
         MOVE 7 TO WS-EXTEND-DAYS
     END-IF.
     MOVE IT-DUE-DATE (WS-ISSUE-IDX) TO WS-CALC-BASE-DATE.
     MOVE WS-EXTEND-DAYS TO WS-CALC-ADD-DAYS.
     PERFORM 7020-CALC-DUE-DATE THRU 7020-EXIT.
     MOVE WS-CALC-RESULT-DATE TO IT-DUE-DATE (WS-ISSUE-IDX).
     STRING 'ISSUE EXTENDED - ISSUE ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 3800-EXIT.
     EXIT.
*
 3900-ACTION-LOST.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5000-FIND-ISSUE THRU 5000-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ISSUE NOT FOUND' TO WS-REJECT-REASON
         GO TO 3900-EXIT
     END-IF.
     IF IT-LOST (WS-ISSUE-IDX) OR IT-RETURNED (WS-ISSUE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ALREADY LOST OR RETURNED' TO WS-REJECT-REASON
         GO TO 3900-EXIT
     END-IF.
     MOVE 'Y' TO IT-IS-LOST (WS-ISSUE-IDX).
     MOVE IT-FINE-AMOUNT (WS-ISSUE-IDX) TO WS-CALC-PRIOR-FINE.
     PERFORM 7010-CALC-LOST-PENALTY THRU 7010-EXIT.
     MOVE WS-CALC-FINE TO IT-FINE-AMOUNT (WS-ISSUE-IDX).
     MOVE 'AVQT' TO LCX-FUNCTION.
     MOVE IT-BOOK-ID (WS-ISSUE-IDX) TO LCX-BOOK-ID-IN.
     MOVE -1 TO LCX-COPIES-DELTA.
     CALL 'LC010' USING LCX-INTERFACE.
     STRING 'BOOK MARKED LOST - ISSUE ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 3900-EXIT.
     EXIT.
*
 4000-ACTION-COLLECT.
     MOVE LCT-ID-1 TO WS-SEARCH-ID.
     PERFORM 5200-FIND-FINE THRU 5200-EXIT.
     IF NOT WS-FOUND
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'FINE NOT FOUND' TO WS-REJECT-REASON
         GO TO 4000-EXIT
     END-IF.
     IF FT-PAID (WS-FINE-IDX)
         MOVE 'Y' TO WS-REJECT-SW
         MOVE 'ALREADY PAID' TO WS-REJECT-REASON
         GO TO 4000-EXIT
     END-IF.
     MOVE 'Y' TO FT-IS-PAID (WS-FINE-IDX).
     MOVE LCD-RUN-DATE TO FT-PAID-AT (WS-FINE-IDX).
     STRING 'FINE COLLECTED - FINE ' DELIMITED BY SIZE
            LCT-ID-1 DELIMITED BY SIZE
            INTO WS-LOG-DETAIL-AREA.
 4000-EXIT.
     EXIT.
*
 5000-FIND-ISSUE.
     MOVE 'N' TO WS-FOUND-SW.
     PERFORM 5010-SCAN-ISSUE THRU 5010-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > WS-ISSUE-COUNT OR WS-FOUND.
 5000-EXIT.
     EXIT.
*
 5010-SCAN-ISSUE.
     IF IT-ISSUE-ID (WS-SUB) = WS-SEARCH-ID
         MOVE 'Y' TO WS-FOUND-SW
         MOVE WS-SUB TO WS-ISSUE-IDX
     END-IF.
 5010-EXIT.
     EXIT.
*
 5100-FIND-USER.
     MOVE 'N' TO WS-FOUND-SW.
     PERFORM 5110-SCAN-USER THRU 5110-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > WS-USER-COUNT OR WS-FOUND.
 5100-EXIT.
     EXIT.
*
 5110-SCAN-USER.
     IF WS-UT-USER-ID (WS-SUB) = WS-SEARCH-ID
         MOVE 'Y' TO WS-FOUND-SW
         MOVE WS-SUB TO WS-USER-IDX
     END-IF.
 5110-EXIT.
     EXIT.
*
 5200-FIND-FINE.
     MOVE 'N' TO WS-FOUND-SW.
     PERFORM 5210-SCAN-FINE THRU 5210-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > WS-FINE-COUNT OR WS-FOUND.
 5200-EXIT.
     EXIT.
*
 5210-SCAN-FINE.
     IF FT-FINE-ID (WS-SUB) = WS-SEARCH-ID
         MOVE 'Y' TO WS-FOUND-SW
         MOVE WS-SUB TO WS-FINE-IDX
     END-IF.
 5210-EXIT.
     EXIT.
*
 5300-COUNT-USER-LOANS.
     MOVE ZERO TO WS-LOAN-COUNT.
     PERFORM 5310-CHECK-LOAN THRU 5310-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > WS-ISSUE-COUNT.
 5300-EXIT.
     EXIT.
*
 5310-CHECK-LOAN.
     IF IT-USER-ID (WS-SUB) = WS-SEARCH-ID
        AND (IT-PENDING (WS-SUB) OR IT-APPROVED (WS-SUB))
         ADD 1 TO WS-LOAN-COUNT
     END-IF.
 5310-EXIT.
     EXIT.
*
 6000-REWRITE-MASTERS.
     OPEN OUTPUT ISSUES-FILE.
     PERFORM 6010-WRITE-ISSUE THRU 6010-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > WS-ISSUE-COUNT.
     CLOSE ISSUES-FILE.
     OPEN OUTPUT FINES-FILE.
     PERFORM 6020-WRITE-FINE THRU 6020-EXIT
         VARYING WS-SUB FROM 1 BY 1
         UNTIL WS-SUB > WS-FINE-COUNT.
     CLOSE FINES-FILE.
     MOVE 'CLOS' TO LCX-FUNCTION.
     CALL 'LC010' USING LCX-INTERFACE.
 6000-EXIT.
     EXIT.
*
 6010-WRITE-ISSUE.
     MOVE SPACES TO LCI-ISSUE-RECORD.
     MOVE IT-ISSUE-ID    (WS-SUB) TO LCI-ISSUE-ID.
     MOVE IT-USER-ID     (WS-SUB) TO LCI-USER-ID.
     MOVE IT-BOOK-ID     (WS-SUB) TO LCI-BOOK-ID.
     MOVE IT-ISSUED-AT   (WS-SUB) TO LCI-ISSUED-AT.
     MOVE IT-DUE-DATE    (WS-SUB) TO LCI-DUE-DATE.
     MOVE IT-RETURNED-AT (WS-SUB) TO LCI-RETURNED-AT.
     MOVE IT-STATUS      (WS-SUB) TO LCI-STATUS.
     MOVE IT-RENEWAL-COUNT (WS-SUB) TO LCI-RENEWAL-COUNT.
     MOVE IT-LATE-DAYS   (WS-SUB) TO LCI-LATE-DAYS.
     MOVE IT-FINE-AMOUNT (WS-SUB) TO LCI-FINE-AMOUNT.
     MOVE IT-IS-LOST     (WS-SUB) TO LCI-IS-LOST.
     WRITE LCI-ISSUE-RECORD.
 6010-EXIT.
     EXIT.
*
 6020-WRITE-FINE.
     MOVE SPACES TO LCF-FINE-RECORD.
     MOVE FT-FINE-ID   (WS-SUB) TO LCF-FINE-ID.
     MOVE FT-ISSUE-ID  (WS-SUB) TO LCF-ISSUE-ID.
     MOVE FT-USER-ID   (WS-SUB) TO LCF-USER-ID.
     MOVE FT-FINE-TYPE (WS-SUB) TO LCF-FINE-TYPE.
     MOVE FT-FINE-AMT  (WS-SUB) TO LCF-FINE-AMT.
     MOVE FT-IS-PAID   (WS-SUB) TO LCF-IS-PAID.
     MOVE FT-CREATED   (WS-SUB) TO LCF-CREATED.
     MOVE FT-PAID-AT   (WS-SUB) TO LCF-PAID-AT.
     WRITE LCF-FINE-RECORD.
 6020-EXIT.
     EXIT.
*
 7000-CALC-LATE-FINE.
     IF WS-CALC-LATE-DAYS <= 0
         MOVE ZERO TO WS-CALC-FINE
     ELSE
         COMPUTE WS-CALC-FINE =
                 WS-CALC-LATE-DAYS * LCP-FINE-PER-DAY
     END-IF.
 7000-EXIT.
     EXIT.
*
 7010-CALC-LOST-PENALTY.
     IF WS-CALC-PRIOR-FINE < 0
         MOVE ZERO TO WS-CALC-PRIOR-FINE
     END-IF.
     COMPUTE WS-CALC-FINE ROUNDED =
             WS-CALC-PRIOR-FINE * LCP-LOST-MULT.
 7010-EXIT.
     EXIT.
*
 7020-CALC-DUE-DATE.
     MOVE WS-CBD-CCYY TO LCW-CCYY.
     MOVE WS-CBD-MO   TO LCW-MO.
     MOVE WS-CBD-DA   TO LCW-DA.
     PERFORM 7040-ADD-DAYS-TO-DATE THRU 7040-EXIT.
     MOVE LCW-CCYY TO WS-CRD-CCYY.
     MOVE LCW-MO   TO WS-CRD-MO.
     MOVE LCW-DA   TO WS-CRD-DA.
 7020-EXIT.
     EXIT.
*
 7030-DATE-TO-ABS.
     COMPUTE WS-Y1 = LCW-CCYY - 1.
     COMPUTE LCW-ABS-DAYS = (WS-Y1 * 365) + (WS-Y1 / 4)
             - (WS-Y1 / 100) + (WS-Y1 / 400).
     PERFORM 7035-SUM-MONTH-DAYS THRU 7035-EXIT
         VARYING LCW-SUB FROM 1 BY 1
         UNTIL LCW-SUB >= LCW-MO.
     ADD LCW-DA TO LCW-ABS-DAYS.
     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
     IF LCW-MO > 2 AND LCW-IS-LEAP
         ADD 1 TO LCW-ABS-DAYS
     END-IF.
 7030-EXIT.
     EXIT.
*
 7035-SUM-MONTH-DAYS.
     ADD LCW-MONTH-LEN (LCW-SUB) TO LCW-ABS-DAYS.
 7035-EXIT.
     EXIT.
*
 7040-ADD-DAYS-TO-DATE.
     PERFORM 7041-INCREMENT-ONE-DAY THRU 7041-EXIT
         VARYING WS-ADD-LOOP FROM 1 BY 1
         UNTIL WS-ADD-LOOP > WS-CALC-ADD-DAYS.
 7040-EXIT.
     EXIT.
*
 7041-INCREMENT-ONE-DAY.
     ADD 1 TO LCW-DA.
     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
     MOVE LCW-MONTH-LEN (LCW-MO) TO WS-DAYS-IN-MONTH.
     IF LCW-MO = 2 AND LCW-IS-LEAP
         ADD 1 TO WS-DAYS-IN-MONTH
     END-IF.
     IF LCW-DA > WS-DAYS-IN-MONTH
         MOVE 1 TO LCW-DA
         ADD 1 TO LCW-MO
         IF LCW-MO > 12
             MOVE 1 TO LCW-MO
             ADD 1 TO LCW-CCYY
         END-IF
     END-IF.
 7041-EXIT.
     EXIT.
*
 7050-TEST-LEAP.
     DIVIDE LCW-CCYY BY 4   GIVING WS-DIVTEMP REMAINDER WS-REM4.
     DIVIDE LCW-CCYY BY 100 GIVING WS-DIVTEMP REMAINDER WS-REM100.
     DIVIDE LCW-CCYY BY 400 GIVING WS-DIVTEMP REMAINDER WS-REM400.
     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
         MOVE 'Y' TO LCW-LEAP-SW
     ELSE
         MOVE 'N' TO LCW-LEAP-SW
     END-IF.
 7050-EXIT.
     EXIT.
*
 7060-CONVERT-TO-ABS.
     MOVE WS-CBD-CCYY TO LCW-CCYY.
     MOVE WS-CBD-MO   TO LCW-MO.
     MOVE WS-CBD-DA   TO LCW-DA.
     PERFORM 7030-DATE-TO-ABS THRU 7030-EXIT.
     MOVE LCW-ABS-DAYS TO WS-ABS-RESULT.
 7060-EXIT.
     EXIT.
*
*  SPLITS THE PACKED V99 FINE AMOUNT INTO A DOLLARS-DOT-CENTS
*  DISPLAY PICTURE SO THE SYSLOG DETAIL LINE READS "AMT $3.50"
*  INSTEAD OF RUNNING THE RAW DIGITS TOGETHER.
 7070-EDIT-FINE-AMOUNT.
     MOVE SPACES TO WS-FINE-EDIT-AREA.
     STRING WS-CALC-FINE-DOLLARS DELIMITED BY SIZE
            '.'                 DELIMITED BY SIZE
            WS-CALC-FINE-CENTS  DELIMITED BY SIZE
            INTO WS-FINE-EDIT-AREA.
 7070-EXIT.
     EXIT.
*
 8000-WRITE-SYSLOG.
     MOVE SPACES TO LCL-LOG-RECORD.
     MOVE 'LC020'          TO LCL-MODULE.
     MOVE LCT-ACTION       TO LCL-OP-TYPE.
     MOVE WS-LOG-DETAIL-AREA TO LCL-DETAIL.
     MOVE LCD-RUN-DATE     TO LCL-DATE.
     WRITE LCL-LOG-RECORD.
 8000-EXIT.
     EXIT.
*
 8100-WRITE-ERROR-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING '** TRANSACTION REJECTED - ' DELIMITED BY SIZE
            LCT-ACTION   DELIMITED BY SIZE
            ' ID1 '      DELIMITED BY SIZE
            LCT-ID-1     DELIMITED BY SIZE
            ' ID2 '      DELIMITED BY SIZE
            LCT-ID-2     DELIMITED BY SIZE
            ' - '        DELIMITED BY SIZE
            WS-REJECT-REASON DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
 8100-EXIT.
     EXIT.
*
 9000-TERMINATE.
     CLOSE SYSLOG-FILE.
     CLOSE REPORT-FILE.
 9000-EXIT.
     EXIT.
