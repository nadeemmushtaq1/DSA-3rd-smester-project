 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LC060.
 AUTHOR.        D. K. PHELPS.
 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
 DATE-WRITTEN.  AUGUST 05 1991.
 DATE-COMPILED.
 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
*
*****************************************************************
*                                                               *
*  LC060 - FINE CHALLAN PRINT RUN                               *
*                                                               *
*  READS THE CHALLAN REQUEST FILE KEYED BY COLLECTIONS DESK     *
*  DURING THE DAY (ONE FINE ID PER CARD), LOADS THE FINE,       *
*  USER, ISSUE AND BOOK TABLES THE SAME WAY LC020 DOES, AND     *
*  PRINTS ONE PAYMENT CHALLAN PER REQUEST. A REQUEST FOR A      *
*  FINE OR MEMBER THAT IS NOT ON FILE IS SKIPPED WITH AN ERROR  *
*  LINE RATHER THAN ABENDING THE RUN.                           *
*                                                               *
*****************************************************************
*
* CHANGES -
* 05/08/91 DKP - CREATED - COLLECTIONS DESK WAS HAND-TYPING      *
*                CHALLANS, WANTED THEM PRINTED OVERNIGHT OFF A
*                CARD FILE OF FINE NUMBERS INSTEAD.
* 14/02/99 RJT - Y2K REVIEW - DEADLINE ARITHMETIC WALKS FORWARD
*                DAY BY DAY, NO CENTURY SPECIAL CASE. SIGNED OFF.
* 07/05/03 SMW - AMOUNT NOW EDITED WITH THE RUPEE PREFIX TO MATCH
*                THE COLLECTIONS DESK'S PRINTED FORM.
* 11/11/09 ELC - FINE/USER/ISSUE/BOOK WORK TABLES USE THE IT-/FT-
*                PREFIX CONVENTION LC020 ADOPTED UNDER FILE
*                INVENTORY MEMO 09-441, PLUS UT-/BT- FOR THE NEW
*                USER AND BOOK LOOKUP TABLES ON THIS PROGRAM.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CHALREQ-FILE ASSIGN TO "CHALREQ"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-CHALREQ-STATUS.
     SELECT FINES-FILE ASSIGN TO "FINES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-FINES-STATUS.
     SELECT USERS-FILE ASSIGN TO "USERS"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-USERS-STATUS.
     SELECT ISSUES-FILE ASSIGN TO "ISSUES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-ISSUES-STATUS.
     SELECT BOOKS-FILE ASSIGN TO "BOOKS"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-BOOKS-STATUS.
     SELECT REPORT-FILE ASSIGN TO "RPTCHAL"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-REPORT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  CHALREQ-FILE
     LABEL RECORDS ARE STANDARD.
 01  CHALREQ-RECORD.
     05  CHQ-FINE-ID             PIC 9(05).
     05  FILLER                  PIC X(75).
*
 FD  FINES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsfine.cob".
*
 FD  USERS-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsuser.cob".
*
 FD  ISSUES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsissu.cob".
*
 FD  BOOKS-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsbook.cob".
*
 FD  REPORT-FILE
     LABEL RECORDS ARE STANDARD.
 01  REPORT-LINE                 PIC X(132).
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE 'LC060 (1.04)'.
 77  WS-CHALREQ-STATUS       PIC X(02).
 77  WS-FINES-STATUS         PIC X(02).
 77  WS-USERS-STATUS         PIC X(02).
 77  WS-ISSUES-STATUS        PIC X(02).
 77  WS-BOOKS-STATUS         PIC X(02).
 77  WS-REPORT-STATUS        PIC X(02).
 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
     88  WS-EOF                   VALUE 'Y'.
 01  WS-FOUND-SW             PIC X(01) VALUE 'N'.
     88  WS-FOUND                 VALUE 'Y'.
*
 77  WS-FINE-COUNT           PIC 9(05) COMP VALUE ZERO.
 77  WS-FINE-SUB             PIC 9(05) COMP VALUE ZERO.
 77  WS-USER-COUNT           PIC 9(05) COMP VALUE ZERO.
 77  WS-USER-SUB             PIC 9(05) COMP VALUE ZERO.
 77  WS-ISSUE-COUNT          PIC 9(05) COMP VALUE ZERO.
 77  WS-ISSUE-SUB            PIC 9(05) COMP VALUE ZERO.
 77  WS-BOOK-COUNT           PIC 9(05) COMP VALUE ZERO.
 77  WS-BOOK-SUB             PIC 9(05) COMP VALUE ZERO.
*
*  FINE LOOKUP TABLE - SAME FT- PREFIX LC020 USES SO THE NEXT
*  MAINTAINER DOES NOT HAVE TO LEARN A SECOND CONVENTION.
 01  WS-FINE-TABLE.
     05  WS-FINE-ENTRY OCCURS 500 TIMES.
         10  FT-FINE-ID           PIC 9(05).
         10  FT-ISSUE-ID          PIC 9(05).
         10  FT-USER-ID           PIC 9(05).
         10  FT-FINE-TYPE         PIC X(12).
             88  FT-LATE-RETURN       VALUE 'LATE_RETURN'.
             88  FT-LOST-BOOK         VALUE 'LOST_BOOK'.
         10  FT-FINE-AMT          PIC S9(05)V99.
         10  FT-IS-PAID           PIC X(01).
             88  FT-PAID              VALUE 'Y'.
             88  FT-UNPAID            VALUE 'N'.
         10  FT-CREATED           PIC 9(08).
         10  FT-PAID-AT           PIC 9(08).
*
*  USER LOOKUP TABLE.
 01  WS-USER-TABLE.
     05  WS-USER-ENTRY OCCURS 500 TIMES.
         10  UT-USER-ID           PIC 9(05).
         10  UT-FULL-NAME         PIC X(30).
         10  UT-EMAIL             PIC X(30).
*
*  ISSUE LOOKUP TABLE - IT- PREFIX, LC020'S CONVENTION.
 01  WS-ISSUE-TABLE.
     05  WS-ISSUE-ENTRY OCCURS 500 TIMES.
         10  IT-ISSUE-ID          PIC 9(05).
         10  IT-USER-ID           PIC 9(05).
         10  IT-BOOK-ID           PIC 9(05).
*
*  BOOK LOOKUP TABLE.
 01  WS-BOOK-TABLE.
     05  WS-BOOK-ENTRY OCCURS 500 TIMES.
         10  BT-BOOK-ID           PIC 9(05).
         10  BT-TITLE             PIC X(40).
*
 01  WS-RUN-DATE-AREA.
     05  WS-RUN-DATE-WORK         PIC 9(08).
     05  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
         10  WS-RDW-CCYY              PIC 9(04).
         10  WS-RDW-MO                PIC 9(02).
         10  WS-RDW-DA                PIC 9(02).
*
 COPY "wsdate.cob".
*
*  DEADLINE WORK AREA - SAME SPLIT-FIELD TECHNIQUE LC020 AND
*  LC030 USE, CARRIED INDEPENDENTLY HERE PER THE HOUSE RULE
*  THAT EACH RUN OWNS ITS OWN DATE PARAGRAPHS.
 01  WS-DEADLINE-AREA.
     05  WS-DL-BASE-DATE          PIC 9(08).
     05  WS-DL-BASE-DATE-R REDEFINES WS-DL-BASE-DATE.
         10  WS-DLB-CCYY              PIC 9(04).
         10  WS-DLB-MO                PIC 9(02).
         10  WS-DLB-DA                PIC 9(02).
     05  WS-DL-RESULT-DATE        PIC 9(08).
     05  WS-DL-RESULT-DATE-R REDEFINES WS-DL-RESULT-DATE.
         10  WS-DLR-CCYY              PIC 9(04).
         10  WS-DLR-MO                PIC 9(02).
         10  WS-DLR-DA                PIC 9(02).
*
 77  WS-DAYS-IN-MONTH        PIC S9(04) COMP.
 77  WS-ADD-LOOP             PIC S9(04) COMP.
 77  WS-Y1                   PIC S9(08) COMP.
 77  WS-REM4                 PIC S9(04) COMP.
 77  WS-REM100               PIC S9(04) COMP.
 77  WS-REM400               PIC S9(04) COMP.
 77  WS-DIVTEMP              PIC S9(08) COMP.
*
*  AMOUNT EDITED WITH THE RUPEE SIGN PREFIX FOR THE PRINTED
*  CHALLAN - PLAIN ZONED MASTER FIELD REDEFINED FOR THE EDIT.
 01  WS-AMOUNT-EDIT-AREA.
     05  WS-AMOUNT-RAW            PIC S9(05)V99.
     05  WS-AMOUNT-RAW-R REDEFINES WS-AMOUNT-RAW
                                  PIC 9(05)V99.
     05  WS-AMOUNT-DISPLAY        PIC ZZ,ZZ9.99.
 01  WS-AMOUNT-PRINT              PIC X(13).
*
 01  WS-DATE-DISPLAY-AREA.
     05  WS-DATE-RAW              PIC 9(08).
     05  WS-DATE-RAW-R REDEFINES WS-DATE-RAW.
         10  WS-DR-CCYY               PIC 9(04).
         10  WS-DR-MO                 PIC 9(02).
         10  WS-DR-DA                 PIC 9(02).
 01  WS-DATE-DISPLAY               PIC X(10).
*
 01  WS-CHALLAN-NUMBER             PIC X(10).
 01  WS-FINE-TYPE-TEXT             PIC X(12).
 01  WS-PAID-STATUS-TEXT           PIC X(08).
 01  WS-ERROR-TEXT                 PIC X(20).
 01  WS-BOOK-TITLE-PRINT           PIC X(40) VALUE SPACES.
*
 LINKAGE SECTION.
 COPY "wscall.cob".
*
 PROCEDURE DIVISION USING LCD-CALLING-DATA.
*
 0000-MAIN.
     PERFORM 1000-INITIALISE    THRU 1000-EXIT.
     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.
     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
     GOBACK.
*
 1000-INITIALISE.
     MOVE LCD-RUN-DATE TO WS-RUN-DATE-WORK.
     PERFORM 1010-LOAD-FINES  THRU 1010-EXIT.
     PERFORM 1020-LOAD-USERS  THRU 1020-EXIT.
     PERFORM 1030-LOAD-ISSUES THRU 1030-EXIT.
     PERFORM 1040-LOAD-BOOKS  THRU 1040-EXIT.
     OPEN INPUT CHALREQ-FILE.
     OPEN OUTPUT REPORT-FILE.
 1000-EXIT.
     EXIT.
*
 1010-LOAD-FINES.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT FINES-FILE.
     PERFORM 1011-READ-FINE THRU 1011-EXIT UNTIL WS-EOF.
     CLOSE FINES-FILE.
 1010-EXIT.
     EXIT.
*
 1011-READ-FINE.
     READ FINES-FILE
         AT END MOVE 'Y' TO WS-EOF-SW
         NOT AT END
             ADD 1 TO WS-FINE-COUNT
             MOVE LCF-FINE-ID    TO FT-FINE-ID (WS-FINE-COUNT)
             MOVE LCF-ISSUE-ID   TO FT-ISSUE-ID (WS-FINE-COUNT)
             MOVE LCF-USER-ID    TO FT-USER-ID (WS-FINE-COUNT)
             MOVE LCF-FINE-TYPE  TO FT-FINE-TYPE (WS-FINE-COUNT)
             MOVE LCF-FINE-AMT   TO FT-FINE-AMT (WS-FINE-COUNT)
             MOVE LCF-IS-PAID    TO FT-IS-PAID (WS-FINE-COUNT)
             MOVE LCF-CREATED    TO FT-CREATED (WS-FINE-COUNT)
             MOVE LCF-PAID-AT    TO FT-PAID-AT (WS-FINE-COUNT)
     END-READ.
 1011-EXIT.
     EXIT.
*
 1020-LOAD-USERS.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT USERS-FILE.
     PERFORM 1021-READ-USER THRU 1021-EXIT UNTIL WS-EOF.
     CLOSE USERS-FILE.
 1020-EXIT.
     EXIT.
*
 1021-READ-USER.
     READ USERS-FILE
         AT END MOVE 'Y' TO WS-EOF-SW
         NOT AT END
             ADD 1 TO WS-USER-COUNT
             MOVE LCU-USER-ID    TO UT-USER-ID (WS-USER-COUNT)
             MOVE LCU-FULL-NAME  TO UT-FULL-NAME (WS-USER-COUNT)
             MOVE LCU-EMAIL      TO UT-EMAIL (WS-USER-COUNT)
     END-READ.
 1021-EXIT.
     EXIT.
*
 1030-LOAD-ISSUES.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT ISSUES-FILE.
     PERFORM 1031-READ-ISSUE THRU 1031-EXIT UNTIL WS-EOF.
     CLOSE ISSUES-FILE.
 1030-EXIT.
     EXIT.
*
 1031-READ-ISSUE.
     READ ISSUES-FILE
         AT END MOVE 'Y' TO WS-EOF-SW
         NOT AT END
             ADD 1 TO WS-ISSUE-COUNT
             MOVE LCI-ISSUE-ID   TO IT-ISSUE-ID (WS-ISSUE-COUNT)
             MOVE LCI-USER-ID    TO IT-USER-ID (WS-ISSUE-COUNT)
             MOVE LCI-BOOK-ID    TO IT-BOOK-ID (WS-ISSUE-COUNT)
     END-READ.
 1031-EXIT.
     EXIT.
*
 1040-LOAD-BOOKS.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT BOOKS-FILE.
     PERFORM 1041-READ-BOOK THRU 1041-EXIT UNTIL WS-EOF.
     CLOSE BOOKS-FILE.
 1040-EXIT.
     EXIT.
*
 1041-READ-BOOK.
     READ BOOKS-FILE
         AT END MOVE 'Y' TO WS-EOF-SW
         NOT AT END
             ADD 1 TO WS-BOOK-COUNT
             MOVE LCB-BOOK-ID    TO BT-BOOK-ID (WS-BOOK-COUNT)
             MOVE LCB-TITLE      TO BT-TITLE (WS-BOOK-COUNT)
     END-READ.
 1041-EXIT.
     EXIT.
*
 2000-PROCESS-REQUESTS.
     MOVE 'N' TO WS-EOF-SW.
     PERFORM 2010-READ-REQUEST THRU 2010-EXIT UNTIL WS-EOF.
     CLOSE CHALREQ-FILE.
 2000-EXIT.
     EXIT.
*
 2010-READ-REQUEST.
     READ CHALREQ-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 2100-PROCESS-ONE-REQUEST THRU 2100-EXIT
     END-READ.
 2010-EXIT.
     EXIT.
*
 2100-PROCESS-ONE-REQUEST.
     PERFORM 5100-FIND-FINE THRU 5100-EXIT.
     IF NOT WS-FOUND
         MOVE 'FINE NOT FOUND' TO WS-ERROR-TEXT
         PERFORM 8100-WRITE-ERROR-LINE THRU 8100-EXIT
         GO TO 2100-EXIT
     END-IF.
     PERFORM 5200-FIND-USER THRU 5200-EXIT.
     IF NOT WS-FOUND
         MOVE 'USER NOT FOUND' TO WS-ERROR-TEXT
         PERFORM 8100-WRITE-ERROR-LINE THRU 8100-EXIT
         GO TO 2100-EXIT
     END-IF.
     MOVE SPACES TO WS-BOOK-TITLE-PRINT.
     PERFORM 5300-FIND-ISSUE-BOOK THRU 5300-EXIT.
     PERFORM 7000-CALC-DEADLINE THRU 7000-EXIT.
     PERFORM 5000-PRINT-CHALLAN THRU 5000-EXIT.
 2100-EXIT.
     EXIT.
*
 5100-FIND-FINE.
     MOVE 'N' TO WS-FOUND-SW.
     MOVE ZERO TO WS-FINE-SUB.
     PERFORM 5110-SCAN-FINE THRU 5110-EXIT
         VARYING WS-FINE-SUB FROM 1 BY 1
         UNTIL WS-FINE-SUB > WS-FINE-COUNT OR WS-FOUND.
 5100-EXIT.
     EXIT.
*
 5110-SCAN-FINE.
     IF FT-FINE-ID (WS-FINE-SUB) = CHQ-FINE-ID
         MOVE 'Y' TO WS-FOUND-SW
     END-IF.
 5110-EXIT.
     EXIT.
*
 5200-FIND-USER.
     MOVE 'N' TO WS-FOUND-SW.
     MOVE ZERO TO WS-USER-SUB.
     PERFORM 5210-SCAN-USER THRU 5210-EXIT
         VARYING WS-USER-SUB FROM 1 BY 1
         UNTIL WS-USER-SUB > WS-USER-COUNT OR WS-FOUND.
 5200-EXIT.
     EXIT.
*
 5210-SCAN-USER.
     IF UT-USER-ID (WS-USER-SUB) = FT-USER-ID (WS-FINE-SUB)
         MOVE 'Y' TO WS-FOUND-SW
     END-IF.
 5210-EXIT.
     EXIT.
*
 5300-FIND-ISSUE-BOOK.
     MOVE 'N' TO WS-FOUND-SW.
     MOVE ZERO TO WS-ISSUE-SUB.
     PERFORM 5310-SCAN-ISSUE THRU 5310-EXIT
         VARYING WS-ISSUE-SUB FROM 1 BY 1
         UNTIL WS-ISSUE-SUB > WS-ISSUE-COUNT OR WS-FOUND.
     IF NOT WS-FOUND
         GO TO 5300-EXIT
     END-IF.
     MOVE 'N' TO WS-FOUND-SW.
     MOVE ZERO TO WS-BOOK-SUB.
     PERFORM 5320-SCAN-BOOK THRU 5320-EXIT
         VARYING WS-BOOK-SUB FROM 1 BY 1
         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT OR WS-FOUND.
     IF WS-FOUND
         MOVE BT-TITLE (WS-BOOK-SUB) TO WS-BOOK-TITLE-PRINT
     END-IF.
 5300-EXIT.
     EXIT.
*
 5310-SCAN-ISSUE.
     IF IT-ISSUE-ID (WS-ISSUE-SUB) = FT-ISSUE-ID (WS-FINE-SUB)
         MOVE 'Y' TO WS-FOUND-SW
     END-IF.
 5310-EXIT.
     EXIT.
*
 5320-SCAN-BOOK.
     IF BT-BOOK-ID (WS-BOOK-SUB) = IT-BOOK-ID (WS-ISSUE-SUB)
         MOVE 'Y' TO WS-FOUND-SW
     END-IF.
 5320-EXIT.
     EXIT.
*
 5000-PRINT-CHALLAN.
     MOVE SPACES TO WS-CHALLAN-NUMBER.
     STRING 'CHAL-' DELIMITED BY SIZE
            FT-FINE-ID (WS-FINE-SUB) DELIMITED BY SIZE
            INTO WS-CHALLAN-NUMBER.
     EVALUATE TRUE
         WHEN FT-LATE-RETURN (WS-FINE-SUB)
             MOVE 'LATE RETURN' TO WS-FINE-TYPE-TEXT
         WHEN FT-LOST-BOOK (WS-FINE-SUB)
             MOVE 'BOOK LOST'   TO WS-FINE-TYPE-TEXT
         WHEN OTHER
             MOVE SPACES        TO WS-FINE-TYPE-TEXT
     END-EVALUATE.
     IF FT-PAID (WS-FINE-SUB)
         MOVE 'PAID'   TO WS-PAID-STATUS-TEXT
     ELSE
         MOVE 'UNPAID' TO WS-PAID-STATUS-TEXT
     END-IF.
*
     MOVE SPACES TO REPORT-LINE.
     MOVE 'LIBRARY FINE CHALLAN' TO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING WS-CHALLAN-NUMBER DELIMITED BY SIZE
            '   FINE ID ' DELIMITED BY SIZE
            FT-FINE-ID (WS-FINE-SUB) DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE WS-RUN-DATE-WORK TO WS-DATE-RAW.
     PERFORM 7100-EDIT-DATE THRU 7100-EXIT.
     MOVE SPACES TO REPORT-LINE.
     STRING 'ISSUE DATE ' DELIMITED BY SIZE
            WS-DATE-DISPLAY DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'MEMBER  ' DELIMITED BY SIZE
            UT-FULL-NAME (WS-USER-SUB) DELIMITED BY SIZE
            ' (ID ' DELIMITED BY SIZE
            UT-USER-ID (WS-USER-SUB) DELIMITED BY SIZE
            ')' DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'EMAIL   ' DELIMITED BY SIZE
            UT-EMAIL (WS-USER-SUB) DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     IF WS-BOOK-TITLE-PRINT NOT = SPACES
         MOVE SPACES TO REPORT-LINE
         STRING 'BOOK    ' DELIMITED BY SIZE
                WS-BOOK-TITLE-PRINT DELIMITED BY SIZE
                INTO REPORT-LINE
         WRITE REPORT-LINE
     END-IF.
     MOVE SPACES TO REPORT-LINE.
     STRING 'TYPE    ' DELIMITED BY SIZE
            WS-FINE-TYPE-TEXT DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE FT-FINE-AMT (WS-FINE-SUB) TO WS-AMOUNT-RAW.
     MOVE WS-AMOUNT-RAW-R TO WS-AMOUNT-DISPLAY.
     MOVE SPACES TO WS-AMOUNT-PRINT.
     STRING 'RS' DELIMITED BY SIZE
            WS-AMOUNT-DISPLAY DELIMITED BY SIZE
            INTO WS-AMOUNT-PRINT.
     MOVE SPACES TO REPORT-LINE.
     STRING 'AMOUNT  ' DELIMITED BY SIZE
            WS-AMOUNT-PRINT DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING 'STATUS  ' DELIMITED BY SIZE
            WS-PAID-STATUS-TEXT DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE FT-CREATED (WS-FINE-SUB) TO WS-DATE-RAW.
     PERFORM 7100-EDIT-DATE THRU 7100-EXIT.
     MOVE SPACES TO REPORT-LINE.
     STRING 'CREATED ' DELIMITED BY SIZE
            WS-DATE-DISPLAY DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE WS-DL-RESULT-DATE TO WS-DATE-RAW.
     PERFORM 7100-EDIT-DATE THRU 7100-EXIT.
     MOVE SPACES TO REPORT-LINE.
     STRING 'PAYMENT DEADLINE ' DELIMITED BY SIZE
            WS-DATE-DISPLAY DELIMITED BY SIZE
            ' - 7 DAYS REMAINING' DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     MOVE 'PAYMENT MAY BE MADE AT THE CIRCULATION DESK OR BY'
         TO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     MOVE 'MAIL TO THE ADDRESS ON THE LIBRARY MEMBERSHIP CARD.'
         TO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     MOVE 'FAILURE TO PAY BY THE DEADLINE MAY RESULT IN'
         TO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE SPACES TO REPORT-LINE.
     MOVE 'SUSPENSION OF BORROWING PRIVILEGES.' TO REPORT-LINE.
     WRITE REPORT-LINE.
     MOVE WS-RUN-DATE-WORK TO WS-DATE-RAW.
     PERFORM 7100-EDIT-DATE THRU 7100-EXIT.
     MOVE SPACES TO REPORT-LINE.
     STRING 'CHALLAN GENERATED ' DELIMITED BY SIZE
            WS-DATE-DISPLAY DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
 5000-EXIT.
     EXIT.
*
 7000-CALC-DEADLINE.
     MOVE WS-RUN-DATE-WORK TO WS-DL-BASE-DATE.
     MOVE WS-DLB-CCYY TO LCW-CCYY.
     MOVE WS-DLB-MO   TO LCW-MO.
     MOVE WS-DLB-DA   TO LCW-DA.
     PERFORM 7040-ADD-DAYS-TO-DATE THRU 7040-EXIT.
     MOVE LCW-CCYY TO WS-DLR-CCYY.
     MOVE LCW-MO   TO WS-DLR-MO.
     MOVE LCW-DA   TO WS-DLR-DA.
 7000-EXIT.
     EXIT.
*
 7040-ADD-DAYS-TO-DATE.
     PERFORM 7041-INCREMENT-ONE-DAY THRU 7041-EXIT
         VARYING WS-ADD-LOOP FROM 1 BY 1
         UNTIL WS-ADD-LOOP > 7.
 7040-EXIT.
     EXIT.
*
 7041-INCREMENT-ONE-DAY.
     ADD 1 TO LCW-DA.
     PERFORM 7050-TEST-LEAP THRU 7050-EXIT.
     MOVE LCW-MONTH-LEN (LCW-MO) TO WS-DAYS-IN-MONTH.
     IF LCW-MO = 2 AND LCW-IS-LEAP
         ADD 1 TO WS-DAYS-IN-MONTH
     END-IF.
     IF LCW-DA > WS-DAYS-IN-MONTH
         MOVE 1 TO LCW-DA
         ADD 1 TO LCW-MO
         IF LCW-MO > 12
             MOVE 1 TO LCW-MO
             ADD 1 TO LCW-CCYY
         END-IF
     END-IF.
 7041-EXIT.
     EXIT.
*
 7050-TEST-LEAP.
     DIVIDE LCW-CCYY BY 4   GIVING WS-DIVTEMP REMAINDER WS-REM4.
     DIVIDE LCW-CCYY BY 100 GIVING WS-DIVTEMP REMAINDER WS-REM100.
     DIVIDE LCW-CCYY BY 400 GIVING WS-DIVTEMP REMAINDER WS-REM400.
     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
         MOVE 'Y' TO LCW-LEAP-SW
     ELSE
         MOVE 'N' TO LCW-LEAP-SW
     END-IF.
 7050-EXIT.
     EXIT.
*
 7100-EDIT-DATE.
     MOVE SPACES TO WS-DATE-DISPLAY.
     STRING WS-DR-MO   DELIMITED BY SIZE
            '/'        DELIMITED BY SIZE
            WS-DR-DA   DELIMITED BY SIZE
            '/'        DELIMITED BY SIZE
            WS-DR-CCYY DELIMITED BY SIZE
            INTO WS-DATE-DISPLAY.
 7100-EXIT.
     EXIT.
*
 8100-WRITE-ERROR-LINE.
     MOVE SPACES TO REPORT-LINE.
     STRING '*** REQUEST REJECTED - FINE ' DELIMITED BY SIZE
            CHQ-FINE-ID DELIMITED BY SIZE
            ' - ' DELIMITED BY SIZE
            WS-ERROR-TEXT DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
 8100-EXIT.
     EXIT.
*
 9000-TERMINATE.
     CLOSE REPORT-FILE.
 9000-EXIT.
     EXIT.
