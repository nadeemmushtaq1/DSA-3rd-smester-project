 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LC040.
 AUTHOR.        D. K. PHELPS.
 INSTALLATION.  PRAIRIEVIEW REGIONAL LIBRARY SYSTEM.
 DATE-WRITTEN.  JULY 19 1991.
 DATE-COMPILED.
 SECURITY.      PROPRIETARY - DATA PROCESSING DEPT USE ONLY.
*
*****************************************************************
*                                                               *
*  LC040 - REMINDER BATCH                                      *
*                                                               *
*  TWO PASSES OVER THE MASTERS BUILDING THE NOTIFICATION FILE   *
*  THE FRONT COUNTER PRINTS FOR THE MORNING PICK-UP RUN -       *
*  PASS 1 FLAGS EVERY OPEN LOAN PAST ITS DUE DATE, PASS 2       *
*  FLAGS EVERY UNPAID FINE. A TRAILER LINE ON THE PRINT REPORT  *
*  GIVES THE FRONT COUNTER THE COUNTS FOR THE DAY'S WORK.       *
*                                                               *
*****************************************************************
*
* CHANGES -
* 19/07/91 DKP - CREATED - FINES SPLIT OFF THE LOAN RECORD THIS
*                RELEASE SO FINE REMINDERS NEEDED THEIR OWN PASS.
* 14/02/99 RJT - Y2K REVIEW - DUE-DATE COMPARISON IS A STRAIGHT
*                CCYYMMDD DIGIT COMPARE, NO CENTURY WINDOW USED.
*                SIGNED OFF.
* 07/05/03 SMW - MESSAGE TEXT NOW BUILT WITH STRING INSTEAD OF A
*                FIXED MOVE TABLE - VARIABLE AMOUNT WIDTH WAS
*                TRUNCATING ON FOUR-FIGURE FINES.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT ISSUES-FILE ASSIGN TO "ISSUES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-ISSUES-STATUS.
     SELECT FINES-FILE ASSIGN TO "FINES"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-FINES-STATUS.
     SELECT NOTIFOUT-FILE ASSIGN TO "NOTIFOUT"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-NOTIFOUT-STATUS.
     SELECT REPORT-FILE ASSIGN TO "RPTREM"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-REPORT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  ISSUES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsissu.cob".
*
 FD  FINES-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsfine.cob".
*
 FD  NOTIFOUT-FILE
     LABEL RECORDS ARE STANDARD.
 COPY "wsnote.cob".
*
 FD  REPORT-FILE
     LABEL RECORDS ARE STANDARD.
 01  REPORT-LINE                 PIC X(132).
*
 WORKING-STORAGE SECTION.
 77  PROG-NAME               PIC X(17) VALUE 'LC040 (1.03)'.
 77  WS-ISSUES-STATUS        PIC X(02).
 77  WS-FINES-STATUS         PIC X(02).
 77  WS-NOTIFOUT-STATUS      PIC X(02).
 77  WS-REPORT-STATUS        PIC X(02).
 01  WS-EOF-SW               PIC X(01) VALUE 'N'.
     88  WS-EOF                   VALUE 'Y'.
*
 01  WS-RUN-DATE-AREA.
     05  WS-RUN-DATE-WORK         PIC 9(08).
     05  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
         10  WS-RDW-CCYY              PIC 9(04).
         10  WS-RDW-MO                PIC 9(02).
         10  WS-RDW-DA                PIC 9(02).
*
*  DUE-DATE SPLIT SO THE REMINDER TEXT CAN CARRY A SLASH
*  FORMAT INSTEAD OF A RAW EIGHT-DIGIT CCYYMMDD STRING.
 01  WS-DUE-DATE-AREA.
     05  WS-DUE-DATE-WORK         PIC 9(08).
     05  WS-DUE-DATE-WORK-R REDEFINES WS-DUE-DATE-WORK.
         10  WS-DDW-CCYY              PIC 9(04).
         10  WS-DDW-MO                PIC 9(02).
         10  WS-DDW-DA                PIC 9(02).
 01  WS-DUE-DATE-DISPLAY          PIC X(10).
*
*  EDITED MONEY FIELD FOR THE FINE-NOTICE MESSAGE TEXT - THE
*  SIGNED FINE AMOUNT FROM THE MASTER REDEFINED AS AN EDITED
*  PICTURE SO STRING CAN CARRY IT STRAIGHT INTO THE MESSAGE.
 01  WS-FINE-EDIT-AREA.
     05  WS-FINE-AMT-RAW          PIC S9(05)V99.
     05  WS-FINE-AMT-EDIT REDEFINES WS-FINE-AMT-RAW
                                  PIC 9(05)V99.
     05  WS-FINE-AMT-DISPLAY      PIC ZZZZ9.99.
*
 77  WS-OVERDUE-COUNT        PIC 9(05) COMP VALUE ZERO.
 77  WS-UNPAID-COUNT         PIC 9(05) COMP VALUE ZERO.
 77  WS-NOTIF-COUNT          PIC 9(05) COMP VALUE ZERO.
*
 LINKAGE SECTION.
 COPY "wscall.cob".
*
 PROCEDURE DIVISION USING LCD-CALLING-DATA.
*
 0000-MAIN.
     PERFORM 1000-INITIALISE       THRU 1000-EXIT.
     PERFORM 2000-PASS1-OVERDUE-LOANS THRU 2000-EXIT.
     PERFORM 3000-PASS2-UNPAID-FINES  THRU 3000-EXIT.
     PERFORM 8000-WRITE-TRAILER    THRU 8000-EXIT.
     PERFORM 9000-TERMINATE        THRU 9000-EXIT.
     GOBACK.
*
 1000-INITIALISE.
     MOVE LCD-RUN-DATE TO WS-RUN-DATE-WORK.
     OPEN OUTPUT NOTIFOUT-FILE.
     OPEN OUTPUT REPORT-FILE.
 1000-EXIT.
     EXIT.
*
 2000-PASS1-OVERDUE-LOANS.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT ISSUES-FILE.
     PERFORM 2010-READ-ISSUE THRU 2010-EXIT UNTIL WS-EOF.
     CLOSE ISSUES-FILE.
 2000-EXIT.
     EXIT.
*
 2010-READ-ISSUE.
     READ ISSUES-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 2100-CHECK-LOAN THRU 2100-EXIT
     END-READ.
 2010-EXIT.
     EXIT.
*
 2100-CHECK-LOAN.
     IF LCI-RETURNED
         GO TO 2100-EXIT
     END-IF.
     IF LCI-DUE-DATE < WS-RUN-DATE-WORK
         ADD 1 TO WS-OVERDUE-COUNT
         PERFORM 2200-WRITE-LOAN-REMINDER THRU 2200-EXIT
     END-IF.
 2100-EXIT.
     EXIT.
*
 2200-WRITE-LOAN-REMINDER.
     MOVE LCI-DUE-DATE TO WS-DUE-DATE-WORK.
     MOVE SPACES TO WS-DUE-DATE-DISPLAY.
     STRING WS-DDW-MO   DELIMITED BY SIZE
            '/'         DELIMITED BY SIZE
            WS-DDW-DA   DELIMITED BY SIZE
            '/'         DELIMITED BY SIZE
            WS-DDW-CCYY DELIMITED BY SIZE
            INTO WS-DUE-DATE-DISPLAY.
     MOVE SPACES TO LCN-NOTIFICATION-RECORD.
     MOVE LCI-USER-ID  TO LCN-USER-ID.
     MOVE 'REMINDER'   TO LCN-TYPE.
     MOVE SPACES TO LCN-MESSAGE.
     STRING 'BOOK ' DELIMITED BY SIZE
            LCI-BOOK-ID DELIMITED BY SIZE
            ' OVERDUE (DUE ' DELIMITED BY SIZE
            WS-DUE-DATE-DISPLAY DELIMITED BY SIZE
            ')' DELIMITED BY SIZE
            INTO LCN-MESSAGE.
     MOVE WS-RUN-DATE-WORK TO LCN-DATE.
     WRITE LCN-NOTIFICATION-RECORD.
     ADD 1 TO WS-NOTIF-COUNT.
     MOVE SPACES TO REPORT-LINE.
     MOVE LCN-MESSAGE TO REPORT-LINE.
     WRITE REPORT-LINE.
 2200-EXIT.
     EXIT.
*
 3000-PASS2-UNPAID-FINES.
     MOVE 'N' TO WS-EOF-SW.
     OPEN INPUT FINES-FILE.
     PERFORM 3010-READ-FINE THRU 3010-EXIT UNTIL WS-EOF.
     CLOSE FINES-FILE.
 3000-EXIT.
     EXIT.
*
 3010-READ-FINE.
     READ FINES-FILE
         AT END     MOVE 'Y' TO WS-EOF-SW
         NOT AT END PERFORM 3100-CHECK-FINE THRU 3100-EXIT
     END-READ.
 3010-EXIT.
     EXIT.
*
 3100-CHECK-FINE.
     IF LCF-PAID
         GO TO 3100-EXIT
     END-IF.
     ADD 1 TO WS-UNPAID-COUNT.
     PERFORM 3200-WRITE-FINE-NOTICE THRU 3200-EXIT.
 3100-EXIT.
     EXIT.
*
 3200-WRITE-FINE-NOTICE.
     MOVE LCF-FINE-AMT TO WS-FINE-AMT-RAW.
     MOVE WS-FINE-AMT-EDIT TO WS-FINE-AMT-DISPLAY.
     MOVE SPACES TO LCN-NOTIFICATION-RECORD.
     MOVE LCF-USER-ID  TO LCN-USER-ID.
     MOVE 'FINE_NOTICE' TO LCN-TYPE.
     MOVE SPACES TO LCN-MESSAGE.
     STRING 'UNPAID FINE OF ' DELIMITED BY SIZE
            WS-FINE-AMT-DISPLAY DELIMITED BY SIZE
            INTO LCN-MESSAGE.
     MOVE WS-RUN-DATE-WORK TO LCN-DATE.
     WRITE LCN-NOTIFICATION-RECORD.
     ADD 1 TO WS-NOTIF-COUNT.
     MOVE SPACES TO REPORT-LINE.
     MOVE LCN-MESSAGE TO REPORT-LINE.
     WRITE REPORT-LINE.
 3200-EXIT.
     EXIT.
*
 8000-WRITE-TRAILER.
     MOVE SPACES TO REPORT-LINE.
     STRING 'REMINDER BATCH COMPLETE - OVERDUE LOANS '
                DELIMITED BY SIZE
            WS-OVERDUE-COUNT DELIMITED BY SIZE
            ' UNPAID FINES ' DELIMITED BY SIZE
            WS-UNPAID-COUNT DELIMITED BY SIZE
            ' NOTIFICATIONS CREATED ' DELIMITED BY SIZE
            WS-NOTIF-COUNT DELIMITED BY SIZE
            INTO REPORT-LINE.
     WRITE REPORT-LINE.
 8000-EXIT.
     EXIT.
*
 9000-TERMINATE.
     CLOSE NOTIFOUT-FILE.
     CLOSE REPORT-FILE.
 9000-EXIT.
     EXIT.
