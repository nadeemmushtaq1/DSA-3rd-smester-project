*  CALL INTERFACE BLOCK FOR THE CATALOG ENGINE MODULE LC010.
*  COPIED INTO LC010'S LINKAGE SECTION AND INTO THE WORKING-
*  STORAGE OF EVERY PROGRAM THAT CALLS IT (LC011, LC020) SO
*  BOTH SIDES OF THE CALL AGREE ON THE PARAMETER LAYOUT.
*
*  LCX-FUNCTION VALUES -
*     LOAD  BUILD THE TABLE FROM THE BOOKS FILE
*     FNDI  FIND BY ISBN (EXACT)
*     FNDT  FIND BY TITLE (EXACT, FOLDED)
*     FNDP  FIND BY TITLE PREFIX (FOLDED) - SETS MATCH-COUNT
*     LIST  SELECT THE WHOLE TABLE IN TITLE ORDER - SETS COUNT
*     GETM  FETCH MATCH NUMBER LCX-SEQ-INDEX FROM THE LAST
*           FNDP OR LIST INTO LCX-BOOK-REC-OUT
*     FNDB  FIND BY BOOK ID (EXACT)
*     ADDB  ADD LCX-BOOK-REC-IN TO THE TABLE AND THE FILE IMAGE
*     DELB  DELETE THE BOOK ID IN LCX-BOOK-ID-IN
*     AVQT  ADJUST AVAILABLE COPIES BY LCX-COPIES-DELTA
*     CLOS  REWRITE THE BOOKS FILE FROM THE TABLE, CLOSE DOWN
*
* 11/06/84 DKP - CREATED.
* 30/08/90 DKP - ADDED AVQT FOR THE CIRCULATION MODULE.
* 14/03/11 PNS - CATALOGUE MEMO 11-206 - ADDED LCX-OUT-AUTHOR-NAME
*                SO CALLERS GET THE AUTHOR NAME WITH EVERY BOOK
*                RECORD RETURNED, NOT JUST THE NUMERIC AUTHOR-ID.
*
 01  LCX-INTERFACE.
     05  LCX-FUNCTION            PIC X(04).
     05  LCX-ISBN-IN             PIC X(14).
     05  LCX-TITLE-IN            PIC X(40).
     05  LCX-BOOK-ID-IN          PIC 9(05).
     05  LCX-COPIES-DELTA        PIC S9(03).
     05  LCX-BOOK-REC-IN.
         10  LCX-IN-BOOK-ID          PIC 9(05).
         10  LCX-IN-ISBN             PIC X(14).
         10  LCX-IN-TITLE            PIC X(40).
         10  LCX-IN-AUTHOR-ID        PIC 9(05).
         10  LCX-IN-CATEGORY-ID      PIC 9(05).
         10  LCX-IN-TOTAL-COPIES     PIC 9(03).
         10  LCX-IN-AVAIL-COPIES     PIC 9(03).
     05  LCX-SEQ-INDEX           PIC 9(04) COMP.
     05  LCX-MATCH-COUNT         PIC 9(04) COMP.
     05  LCX-FOUND-SW            PIC X(01).
         88  LCX-FOUND               VALUE 'Y'.
         88  LCX-NOT-FOUND           VALUE 'N'.
     05  LCX-BOOK-REC-OUT.
         10  LCX-OUT-BOOK-ID         PIC 9(05).
         10  LCX-OUT-ISBN            PIC X(14).
         10  LCX-OUT-TITLE           PIC X(40).
         10  LCX-OUT-AUTHOR-ID       PIC 9(05).
         10  LCX-OUT-AUTHOR-NAME     PIC X(30).
         10  LCX-OUT-CATEGORY-ID     PIC 9(05).
         10  LCX-OUT-TOTAL-COPIES    PIC 9(03).
         10  LCX-OUT-AVAIL-COPIES    PIC 9(03).
     05  LCX-LOG-OP-TYPE         PIC X(14).
     05  LCX-LOG-DETAIL          PIC X(60).
     05  LCX-RETURN-CODE         PIC 9(02).
         88  LCX-OK                  VALUE 00.
         88  LCX-ERROR               VALUE 99.
